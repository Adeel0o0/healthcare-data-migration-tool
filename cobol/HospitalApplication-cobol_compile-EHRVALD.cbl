000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EHRVALD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 09/06/88.
000600 DATE-COMPILED. 09/06/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM VALIDATES THE FOUR FHIR-STYLE TARGET
001300*          FILES PRODUCED BY EHRXFRM.  IT RUNS IN TWO PASSES.
001400*
001500*          PASS 1 (ONLY WHEN THE PARAMETER CARD REQUESTS
001600*          CROSS-VALIDATE) READS THE PATIENT AND ENCOUNTER
001700*          TARGET FILES ONCE TO BUILD TWO IN-MEMORY KEY TABLES,
001800*          SEARCHED SEQUENTIALLY, NO VSAM NEEDED.
001900*
002000*          PASS 2 RE-OPENS ALL FOUR TARGET FILES AND CHECKS
002100*          EACH RECORD FOR REQUIRED FIELDS, ID FORMAT, DATE
002200*          FORMAT, CODE-TABLE VALUE SETS AND THE RESOURCE-
002300*          SPECIFIC RULES (REFERENCE SHAPE, EMAIL SHAPE, PERIOD
002400*          ORDERING, MISSING CODE OR VALUE).  WHEN CROSS-
002500*          VALIDATE IS ON, SUBJECT-REF AND ENCOUNTER-REF ARE
002600*          ALSO CHECKED AGAINST THE PASS 1 TABLES.  WHEN FAIL-
002700*          FAST IS ON, THE RUN STOPS AT THE FIRST RECORD THAT
002800*          COMES UP WITH AN ERROR.
002900*
003000*          ONE VALIDATION-RESULT RECORD IS WRITTEN PER RESOURCE
003100*          VALIDATED, AND A 132-COLUMN VALIDATION SUMMARY
003200*          REPORT IS PRINTED SHOWING THE RUN TOTALS AND THE
003300*          DISTINCT ERROR/WARNING MESSAGES, MOST FREQUENT
003400*          FIRST, BY RESOURCE TYPE.  EHRPCT IS CALLED TO TURN
003500*          THE COUNTS BLOCK INTO PERCENTAGES FOR THE REPORT.
003600*
003700*          RETURN-CODE IS SET TO 0 WHEN EVERY RESOURCE VALIDATED
003800*          CLEAN, 1 WHEN AT LEAST ONE RESOURCE CAME UP INVALID,
003900*          2 WHEN A TARGET FILE COULD NOT BE OPENED OR READ.
004000*
004100******************************************************************
004200
004300        PARAMETER CARD          -   DDS0001.EHRPARM
004400
004500        INPUT FILES              -   DDS0001.EHRFPAT
004600                                     DDS0001.EHRFENC
004700                                     DDS0001.EHRFOBS
004800                                     DDS0001.EHRFMED
004900
005000        OUTPUT FILE PRODUCED    -   DDS0001.EHRVRES
005100
005200        REPORT PRODUCED          -   DDS0001.VALRPT
005300
005400        SUBROUTINES CALLED      -   EHRSTRL, EHRPCT
005500
005600        DUMP FILE                -   SYSOUT
005700
005800******************************************************************
005900*CHANGE LOG
006000*
006100*  DATE      BY   REQUEST    DESCRIPTION
006200*  --------  ---  ---------  -------------------------------------
006300*  090688    JS   ---------  ORIGINAL PROGRAM.
006400*  021489    JS   HC-0089    ADDED THE CROSS-VALIDATE PASS AND THE
006500*                            IN-MEMORY PATIENT/ENCOUNTER XREF
006600*                            TABLES - PRIOR RELEASE COULD NOT TELL
006700*                            A DANGLING SUBJECT-REF FROM A GOOD
006800*                            ONE.
006900*  071190    AK   HC-0133    ADDED THE FAIL-FAST PARAMETER CARD
007000*                            FIELD FOR OPERATOR RERUNS AFTER A
007100*                            BAD TRANSFORMER STEP.
007200*  013099    JS   HC-0402    Y2K REVIEW - DATE-FORMAT CHECK NOW
007300*                            REQUIRES A 4-DIGIT YEAR OF AT LEAST
007400*                            1000, NOT JUST 2 NUMERIC DIGITS.
007500*                            CENTURY ROLLOVER IS CENTURY-SAFE.
007600*  092201    MM   HC-0460    WIDENED BOTH XREF TABLES FROM 2000 TO
007700*                            9999 ENTRIES FOR THE QUARTERLY FULL
007800*                            LOAD.
007900*  051604    AK   HC-0498    ADDED THE ERROR AND WARNING TABLES
008000*                            AND THE DESCENDING-COUNT REPORT
008100*                            SECTIONS - OPERATOR WAS HAVING TO
008200*                            SCROLL THE WHOLE SYSOUT TO SEE WHICH
008300*                            ERROR CAME UP MOST.
008400*  102608    MM   HC-0527    ADDED THE EMAIL SHAPE CHECK AND THE
008500*                            PERIOD-END NOT BEFORE PERIOD-START
008600*                            CHECK FOR ENCOUNTERS.
008700*
008800******************************************************************
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER. IBM-390.
009200 OBJECT-COMPUTER. IBM-390.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT SYSOUT
009800         ASSIGN TO UT-S-SYSOUT
009900         ORGANIZATION IS SEQUENTIAL.
010000
010100     SELECT EHRPARM-FILE
010200         ASSIGN TO UT-S-EHRPARM
010300         ORGANIZATION IS SEQUENTIAL.
010400
010500     SELECT PATIENT-TARGET-FILE
010600         ASSIGN TO UT-S-EHRFPAT
010700         ACCESS MODE IS SEQUENTIAL
010800         FILE STATUS IS OFCODE.
010900
011000     SELECT ENCOUNTER-TARGET-FILE
011100         ASSIGN TO UT-S-EHRFENC
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS OFCODE.
011400
011500     SELECT OBSERVATION-TARGET-FILE
011600         ASSIGN TO UT-S-EHRFOBS
011700         ACCESS MODE IS SEQUENTIAL
011800         FILE STATUS IS OFCODE.
011900
012000     SELECT MEDICATION-TARGET-FILE
012100         ASSIGN TO UT-S-EHRFMED
012200         ACCESS MODE IS SEQUENTIAL
012300         FILE STATUS IS OFCODE.
012400
012500     SELECT VALIDATION-RESULT-FILE
012600         ASSIGN TO UT-S-EHRVRES
012700         ACCESS MODE IS SEQUENTIAL
012800         FILE STATUS IS OFCODE.
012900
013000     SELECT VALRPT
013100         ASSIGN TO UT-S-VALRPT
013200         ORGANIZATION IS SEQUENTIAL.
013300
013400 DATA DIVISION.
013500 FILE SECTION.
013600 FD  SYSOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 130 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS SYSOUT-REC.
014200 01  SYSOUT-REC                 PIC X(130).
014300
014400 FD  EHRPARM-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 80 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS EHRPARM-REC.
015000 01  EHRPARM-REC                PIC X(80).
015100
015200****** ONE CARD PER RUN - BLANK FIELDS MEAN "OFF"
015300 FD  PATIENT-TARGET-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 330 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS PATIENT-TARGET-IN-REC.
015900 01  PATIENT-TARGET-IN-REC       PIC X(330).
016000
016100 FD  ENCOUNTER-TARGET-FILE
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 435 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS ENCOUNTER-TARGET-IN-REC.
016700 01  ENCOUNTER-TARGET-IN-REC     PIC X(435).
016800
016900 FD  OBSERVATION-TARGET-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 281 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS OBSERVATION-TARGET-IN-REC.
017500 01  OBSERVATION-TARGET-IN-REC   PIC X(281).
017600
017700 FD  MEDICATION-TARGET-FILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 310 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS MEDICATION-TARGET-IN-REC.
018300 01  MEDICATION-TARGET-IN-REC    PIC X(310).
018400
018500 FD  VALIDATION-RESULT-FILE
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 132 CHARACTERS
018900     BLOCK CONTAINS 0 RECORDS
019000     DATA RECORD IS VALIDATION-RESULT-OUT-REC.
019100 01  VALIDATION-RESULT-OUT-REC  PIC X(132).
019200
019300 FD  VALRPT
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 132 CHARACTERS
019700     BLOCK CONTAINS 0 RECORDS
019800     DATA RECORD IS RPT-REC.
019900 01  RPT-REC                    PIC X(132).
020000
020100 WORKING-STORAGE SECTION.
020200
020300 01  FILE-STATUS-CODES.
020400     05  OFCODE                  PIC X(02).
020500         88  CODE-WRITE              VALUE SPACES.
020600
020700** RUN PARAMETERS - ONE CARD, READ ONCE AT 000-HOUSEKEEPING
020800 01  WS-PARM-CARD.
020900     05  WS-CROSS-VALIDATE-SW    PIC X(01).
021000         88  CROSS-VALIDATE-ON       VALUE "Y".
021100     05  WS-FAIL-FAST-SW         PIC X(01).
021200         88  FAIL-FAST-ON             VALUE "Y".
021300     05  FILLER                  PIC X(78).
021400
021500 COPY EHRFPAT.
021600 COPY EHRFENC.
021700 COPY EHRFOBS.
021800 COPY EHRFMED.
021900 COPY EHRVRES.
022000 COPY EHRABND.
022100
022200** IN-MEMORY REFERENTIAL KEY TABLES - CROSS-VALIDATE PASS ONLY,
022300** SEARCHED SEQUENTIALLY, NO VSAM FILE IS NEEDED FOR THIS LOOKUP
022400 01  PATIENT-XREF-TABLE-AREA.
022500     05  PATIENT-XREF-COUNT      PIC 9(7) COMP.
022600     05  PATIENT-XREF-ENTRY OCCURS 9999 TIMES
022700                 INDEXED BY PX-IDX.
022800         10  PATIENT-XREF-KEY    PIC X(12).
022900
023000 01  ENCOUNTER-XREF-TABLE-AREA.
023100     05  ENCOUNTER-XREF-COUNT    PIC 9(7) COMP.
023200     05  ENCOUNTER-XREF-ENTRY OCCURS 9999 TIMES
023300                 INDEXED BY EX-IDX.
023400         10  ENCOUNTER-XREF-KEY  PIC X(12).
023500
023600 01  WS-SEARCH-KEY               PIC X(12).
023700
023800** DISTINCT-MESSAGE ACCUMULATOR TABLES FOR THE REPORT - ONE
023900** ENTRY PER DISTINCT (RESOURCE-TYPE, MESSAGE) PAIR SEEN.  THE
024000** RANK FIELD HOLDS THE RESOURCE TYPE'S CONTROL-BREAK SEQUENCE
024100** NUMBER SO THE SORT PUTS PATIENT MESSAGES BEFORE ENCOUNTER
024200** MESSAGES BEFORE OBSERVATION BEFORE MEDICATIONREQUEST.
024300 01  ERROR-TABLE-AREA.
024400     05  ERROR-TABLE-COUNT       PIC 9(3) COMP.
024500     05  ERROR-TABLE-ENTRY OCCURS 60 TIMES
024600                 INDEXED BY ET-IDX.
024700         10  ET-RESOURCE-TYPE    PIC X(18).
024800         10  ET-MESSAGE          PIC X(60).
024900         10  ET-OCCUR-COUNT      PIC 9(5) COMP-3.
025000         10  ET-RANK             PIC 9(1) COMP-3.
025100
025200 01  WARNING-TABLE-AREA.
025300     05  WARNING-TABLE-COUNT     PIC 9(3) COMP.
025400     05  WARNING-TABLE-ENTRY OCCURS 60 TIMES
025500                 INDEXED BY WT-IDX.
025600         10  WT-RESOURCE-TYPE    PIC X(18).
025700         10  WT-MESSAGE          PIC X(60).
025800         10  WT-OCCUR-COUNT      PIC 9(5) COMP-3.
025900         10  WT-RANK             PIC 9(1) COMP-3.
026000
026100** CONTROL-BREAK SEQUENCE FOR THE ERROR/WARNING REPORT SECTIONS
026200 01  WS-RESOURCE-RANK-TBL.
026300     05  FILLER                  PIC X(18) VALUE "Patient".
026400     05  FILLER                  PIC X(18) VALUE "Encounter".
026500     05  FILLER                  PIC X(18) VALUE "Observation".
026600     05  FILLER                  PIC X(18) VALUE "MedicationRequest".
026700 01  WS-RESOURCE-RANK-TBL-R REDEFINES WS-RESOURCE-RANK-TBL.
026800     05  WS-RESOURCE-RANK-NAME   PIC X(18) OCCURS 4 TIMES.
026900 01  WS-RANK-LOOKUP-FIELD        PIC X(18).
027000 01  WS-RANK-RESULT              PIC 9(1) COMP-3.
027100 01  WS-LAST-GROUP-TYPE          PIC X(18).
027200
027300** LINKAGE IMAGE FOR THE EHRPCT CALL - SHAPE MUST MATCH
027400** EHRPCT'S LINKAGE SECTION EXACTLY
027500 01  PCT-CALC-REC.
027600     05  PCT-CALC-TYPE-SW        PIC X(01).
027700         88  ERROR-PCT-CALC          VALUE "E".
027800         88  WARNING-PCT-CALC        VALUE "W".
027900     05  COUNTS-BLOCK.
028000         10  PART-COUNT          PIC 9(7) COMP-3.
028100         10  WHOLE-COUNT         PIC 9(7) COMP-3.
028200     05  COUNTS-BLOCK-TEXT REDEFINES COUNTS-BLOCK
028300                                 PIC X(08).
028400     05  RESULT-PCT              PIC 9(3)V9(1) COMP-3.
028500
028600 01  RETURN-CD                      PIC 9(4) COMP.
028700 01  RETURN-CD-BYTES REDEFINES RETURN-CD.
028800     05  RTN-CD-HI-BYTE              PIC X(01).
028900     05  RTN-CD-LO-BYTE              PIC X(01).
029000
029100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
029200     05  PAT-READ-CNT            PIC 9(7) COMP.
029300     05  ENC-READ-CNT            PIC 9(7) COMP.
029400     05  OBS-READ-CNT            PIC 9(7) COMP.
029500     05  MED-READ-CNT            PIC 9(7) COMP.
029600     05  TOTAL-VALIDATED-CNT     PIC 9(7) COMP.
029700     05  TOTAL-VALID-CNT         PIC 9(7) COMP.
029800     05  TOTAL-INVALID-CNT       PIC 9(7) COMP.
029900     05  TOTAL-VALID-WARN-CNT    PIC 9(7) COMP.
030000     05  TOTAL-ERROR-CNT         PIC 9(7) COMP.
030100     05  TOTAL-WARNING-CNT       PIC 9(7) COMP.
030200     05  WS-ERROR-COUNT          PIC 9(3) COMP-3.
030300     05  WS-WARNING-COUNT        PIC 9(3) COMP-3.
030400     05  WS-VS-SUB               PIC S9(4) COMP.
030500     05  WS-VALUE-SET-COUNT      PIC S9(4) COMP.
030600     05  WS-PAGES                PIC 9(5) COMP.
030700     05  WS-LINES                PIC 9(5) COMP.
030800     05  WS-SORT-SUB1            PIC S9(4) COMP.
030900     05  WS-SORT-SUB2            PIC S9(4) COMP.
031000     05  WS-SWAP-COUNT           PIC 9(5) COMP-3.
031100
031200 01  FLAGS-AND-SWITCHES.
031300     05  MORE-PAT-SW             PIC X(01) VALUE "Y".
031400         88  NO-MORE-PAT              VALUE "N".
031500     05  MORE-ENC-SW             PIC X(01) VALUE "Y".
031600         88  NO-MORE-ENC              VALUE "N".
031700     05  MORE-OBS-SW             PIC X(01) VALUE "Y".
031800         88  NO-MORE-OBS              VALUE "N".
031900     05  MORE-MED-SW             PIC X(01) VALUE "Y".
032000         88  NO-MORE-MED              VALUE "N".
032100     05  STOP-RUN-SW             PIC X(01) VALUE "N".
032200         88  STOP-VALIDATION          VALUE "Y".
032300     05  XREF-FOUND-SW           PIC X(01).
032400         88  XREF-KEY-FOUND           VALUE "Y".
032500         88  XREF-KEY-NOT-FOUND       VALUE "N".
032600     05  VALUE-SET-FOUND-SW      PIC X(01).
032700         88  VALUE-SET-FOUND          VALUE "Y".
032800         88  VALUE-SET-NOT-FOUND      VALUE "N".
032900     05  WS-CHECK-FMT-SW         PIC X(01).
033000         88  WS-FORMAT-IS-OK         VALUE "Y".
033100         88  WS-FORMAT-IS-BAD        VALUE "N".
033200     05  DATE-FORMAT-SW          PIC X(01).
033300         88  DATE-FORMAT-OK           VALUE "Y".
033400         88  DATE-FORMAT-BAD          VALUE "N".
033500     05  EMAIL-SHAPE-SW          PIC X(01).
033600         88  EMAIL-SHAPE-OK           VALUE "Y".
033700         88  EMAIL-SHAPE-BAD          VALUE "N".
033800     05  FIRST-ERROR-SW          PIC X(01).
033900         88  FIRST-ERROR-ALREADY-SET  VALUE "Y".
034000     05  PRD-START-OK-SW         PIC X(01).
034100         88  PRD-START-WAS-OK         VALUE "Y".
034200     05  PRD-END-OK-SW           PIC X(01).
034300         88  PRD-END-WAS-OK           VALUE "Y".
034400
034500 01  WS-CURRENT-RESOURCE-TYPE   PIC X(18).
034600 01  WS-CURRENT-RESOURCE-ID     PIC X(30).
034700 01  WS-REQUIRED-FIELD          PIC X(64).
034800 01  WS-CHECK-TEXT              PIC X(64).
034900 01  WS-CHECK-LTH               PIC S9(4) COMP.
035000 01  WS-PENDING-ERROR-MSG       PIC X(60).
035100 01  WS-PENDING-XREF-MSG        PIC X(60).
035200 01  WS-FIRST-ERROR-MSG         PIC X(60).
035300 01  WS-VALUE-SET-FIELD         PIC X(17).
035400 01  WS-VALUE-SET-ENTRY-TBL.
035500     05  WS-VALUE-SET-ENTRY OCCURS 10 TIMES
035600                                 PIC X(17).
035700 01  WS-SUBJECT-REF-FIELD       PIC X(20).
035800 01  WS-ENCOUNTER-REF-FIELD     PIC X(22).
035900 01  WS-EMAIL-FIELD             PIC X(40).
036000 01  WS-EMAIL-TBL REDEFINES WS-EMAIL-FIELD.
036100     05  WS-EMAIL-CHAR           PIC X(01) OCCURS 40 TIMES.
036200 01  WS-EMAIL-AT-SUB            PIC S9(4) COMP.
036300 01  WS-EMAIL-DOT-SUB           PIC S9(4) COMP.
036400
036500 01  WS-DATE-WORK-AREA.
036600     05  WS-DATE-TEXT            PIC X(10).
036700     05  WS-DATE-YMD REDEFINES WS-DATE-TEXT.
036800         10  WS-DATE-YYYY        PIC X(04).
036900         10  WS-DATE-DASH1       PIC X(01).
037000         10  WS-DATE-MM          PIC X(02).
037100         10  WS-DATE-DASH2       PIC X(01).
037200         10  WS-DATE-DD          PIC X(02).
037300     05  WS-DATE-YYYY-NUM        PIC 9(04).
037400     05  WS-DATE-MM-NUM          PIC 99.
037500     05  WS-DATE-DD-NUM          PIC 99.
037600
037700 01  WS-DATE                     PIC 9(06).
037800 01  WS-SORT-TEMP-REC.
037900     05  WS-SORT-TEMP-TYPE       PIC X(18).
038000     05  WS-SORT-TEMP-MSG        PIC X(60).
038100     05  WS-SORT-TEMP-CNT        PIC 9(5) COMP-3.
038200     05  WS-SORT-TEMP-RANK       PIC 9(1) COMP-3.
038300
038400** PAGE HEADER AND REPORT DETAIL LAYOUTS
038500 01  WS-HDR-REC.
038600     05  FILLER                  PIC X(01) VALUE SPACE.
038700     05  HDR-DATE.
038800         10  HDR-MM              PIC 99.
038900         10  FILLER              PIC X(01) VALUE "/".
039000         10  HDR-DD              PIC 99.
039100         10  FILLER              PIC X(01) VALUE "/".
039200         10  HDR-YY              PIC 99.
039300     05  FILLER                  PIC X(20) VALUE SPACES.
039400     05  FILLER                  PIC X(50) VALUE
039500         "FHIR VALIDATION SUMMARY".
039600     05  FILLER                  PIC X(20) VALUE SPACES.
039700     05  FILLER                  PIC X(12) VALUE "Page Number:".
039800     05  PAGE-NBR-O              PIC ZZ9.
039900     05  FILLER                  PIC X(17) VALUE SPACES.
040000
040100 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
040200
040300 01  WS-COUNTS-HDR-REC.
040400     05  FILLER                  PIC X(02) VALUE SPACES.
040500     05  FILLER                  PIC X(20) VALUE "RESOURCES VALIDATED".
040600     05  FILLER                  PIC X(18) VALUE "VALID (PCT)".
040700     05  FILLER                  PIC X(18) VALUE "INVALID (PCT)".
040800     05  FILLER                  PIC X(18) VALUE "VALID+WARN (PCT)".
040900     05  FILLER                  PIC X(56) VALUE SPACES.
041000
041100 01  WS-COUNTS-DTL-REC.
041200     05  FILLER                  PIC X(02) VALUE SPACES.
041300     05  CNT-VALIDATED-O         PIC ZZZ,ZZ9.
041400     05  FILLER                  PIC X(13) VALUE SPACES.
041500     05  CNT-VALID-O             PIC ZZZ,ZZ9.
041600     05  FILLER                  PIC X(02) VALUE " (".
041700     05  CNT-VALID-PCT-O         PIC ZZ9.9.
041800     05  FILLER                  PIC X(02) VALUE "%)".
041900     05  FILLER                  PIC X(03) VALUE SPACES.
042000     05  CNT-INVALID-O           PIC ZZZ,ZZ9.
042100     05  FILLER                  PIC X(02) VALUE " (".
042200     05  CNT-INVALID-PCT-O       PIC ZZ9.9.
042300     05  FILLER                  PIC X(02) VALUE "%)".
042400     05  FILLER                  PIC X(03) VALUE SPACES.
042500     05  CNT-VALID-WARN-O        PIC ZZZ,ZZ9.
042600     05  FILLER                  PIC X(02) VALUE " (".
042700     05  CNT-VALID-WARN-PCT-O    PIC ZZ9.9.
042800     05  FILLER                  PIC X(02) VALUE "%)".
042900     05  FILLER                  PIC X(56) VALUE SPACES.
043000
043100 01  WS-SECTION-HDR-REC.
043200     05  FILLER                  PIC X(02) VALUE SPACES.
043300     05  SECTION-HDR-TEXT-O      PIC X(60).
043400     05  FILLER                  PIC X(70) VALUE SPACES.
043500
043600 01  WS-GROUP-HDR-REC.
043700     05  FILLER                  PIC X(04) VALUE SPACES.
043800     05  FILLER                  PIC X(14) VALUE "RESOURCE TYPE:".
043900     05  GRP-HDR-TEXT-O          PIC X(20).
044000     05  FILLER                  PIC X(94) VALUE SPACES.
044100
044200 01  WS-COLM-HDR2-REC.
044300     05  FILLER                  PIC X(06) VALUE SPACES.
044400     05  FILLER                  PIC X(80) VALUE "MESSAGE".
044500     05  FILLER                  PIC X(10) VALUE "COUNT".
044600     05  FILLER                  PIC X(36) VALUE SPACES.
044700
044800 01  WS-DETAIL2-REC.
044900     05  FILLER                  PIC X(06) VALUE SPACES.
045000     05  DTL2-MESSAGE-O          PIC X(80).
045100     05  DTL2-COUNT-O            PIC ZZ,ZZ9.
045200     05  FILLER                  PIC X(40) VALUE SPACES.
045300
045400 PROCEDURE DIVISION.
045500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045600     IF CROSS-VALIDATE-ON
045700         PERFORM 100-BUILD-XREF-TABLES THRU 100-EXIT.
045800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
045900     PERFORM 200-MAINLINE THRU 200-EXIT.
046000     PERFORM 999-CLEANUP THRU 999-EXIT.
046100     IF TOTAL-INVALID-CNT > 0
046200         MOVE +1 TO RETURN-CODE
046300     ELSE
046400         MOVE +0 TO RETURN-CODE.
046500     GOBACK.
046600
046700 000-HOUSEKEEPING.
046800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046900     DISPLAY "******** BEGIN JOB EHRVALD ********".
047000     ACCEPT WS-DATE FROM DATE.
047100     MOVE WS-DATE(3:2) TO HDR-MM.
047200     MOVE WS-DATE(5:2) TO HDR-DD.
047300     MOVE WS-DATE(1:2) TO HDR-YY.
047400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
047500                PATIENT-XREF-TABLE-AREA
047600                ENCOUNTER-XREF-TABLE-AREA
047700                ERROR-TABLE-AREA
047800                WARNING-TABLE-AREA.
047900     MOVE +1 TO WS-PAGES.
048000     OPEN INPUT EHRPARM-FILE.
048100     READ EHRPARM-FILE INTO WS-PARM-CARD
048200         AT END INITIALIZE WS-PARM-CARD
048300     END-READ.
048400     CLOSE EHRPARM-FILE.
048500 000-EXIT.
048600     EXIT.
048700
048800 100-BUILD-XREF-TABLES.
048900     MOVE "100-BUILD-XREF-TABLES" TO PARA-NAME.
049000     OPEN INPUT PATIENT-TARGET-FILE, ENCOUNTER-TARGET-FILE.
049100     PERFORM 110-READ-PATIENT-XREF THRU 110-EXIT.
049200     PERFORM 120-LOAD-PATIENT-XREF THRU 120-EXIT
049300         UNTIL NO-MORE-PAT.
049400     PERFORM 130-READ-ENCOUNTER-XREF THRU 130-EXIT.
049500     PERFORM 140-LOAD-ENCOUNTER-XREF THRU 140-EXIT
049600         UNTIL NO-MORE-ENC.
049700     CLOSE PATIENT-TARGET-FILE, ENCOUNTER-TARGET-FILE.
049800     SET MORE-PAT-SW TO "Y".
049900     SET MORE-ENC-SW TO "Y".
050000 100-EXIT.
050100     EXIT.
050200
050300 110-READ-PATIENT-XREF.
050400     READ PATIENT-TARGET-FILE INTO FHIR-PATIENT-REC
050500         AT END MOVE "N" TO MORE-PAT-SW
050600     END-READ.
050700 110-EXIT.
050800     EXIT.
050900
051000 120-LOAD-PATIENT-XREF.
051100     MOVE "120-LOAD-PATIENT-XREF" TO PARA-NAME.
051200     IF PATIENT-XREF-COUNT > 9998
051300         MOVE "PATIENT XREF TABLE IS FULL" TO ABEND-REASON
051400         GO TO 1000-ABEND-RTN.
051500     ADD 1 TO PATIENT-XREF-COUNT.
051600     MOVE SOURCE-ID OF FHIR-PATIENT-REC
051700         TO PATIENT-XREF-KEY(PATIENT-XREF-COUNT).
051800     PERFORM 110-READ-PATIENT-XREF THRU 110-EXIT.
051900 120-EXIT.
052000     EXIT.
052100
052200 130-READ-ENCOUNTER-XREF.
052300     READ ENCOUNTER-TARGET-FILE INTO FHIR-ENCOUNTER-REC
052400         AT END MOVE "N" TO MORE-ENC-SW
052500     END-READ.
052600 130-EXIT.
052700     EXIT.
052800
052900 140-LOAD-ENCOUNTER-XREF.
053000     MOVE "140-LOAD-ENCOUNTER-XREF" TO PARA-NAME.
053100     IF ENCOUNTER-XREF-COUNT > 9998
053200         MOVE "ENCOUNTER XREF TABLE IS FULL" TO ABEND-REASON
053300         GO TO 1000-ABEND-RTN.
053400     ADD 1 TO ENCOUNTER-XREF-COUNT.
053500     MOVE SOURCE-ID OF FHIR-ENCOUNTER-REC
053600         TO ENCOUNTER-XREF-KEY(ENCOUNTER-XREF-COUNT).
053700     PERFORM 130-READ-ENCOUNTER-XREF THRU 130-EXIT.
053800 140-EXIT.
053900     EXIT.
054000
054100 200-MAINLINE.
054200     MOVE "200-MAINLINE" TO PARA-NAME.
054300     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
054400     PERFORM 300-VALIDATE-PATIENT THRU 300-EXIT
054500         UNTIL NO-MORE-PAT OR STOP-VALIDATION.
054600     IF NOT STOP-VALIDATION
054700         PERFORM 910-READ-ENCOUNTER-IN THRU 910-EXIT
054800         PERFORM 320-VALIDATE-ENCOUNTER THRU 320-EXIT
054900             UNTIL NO-MORE-ENC OR STOP-VALIDATION.
055000     IF NOT STOP-VALIDATION
055100         PERFORM 920-READ-OBSERVATION-IN THRU 920-EXIT
055200         PERFORM 340-VALIDATE-OBSERVATION THRU 340-EXIT
055300             UNTIL NO-MORE-OBS OR STOP-VALIDATION.
055400     IF NOT STOP-VALIDATION
055500         PERFORM 930-READ-MEDICATION-IN THRU 930-EXIT
055600         PERFORM 360-VALIDATE-MEDICATION THRU 360-EXIT
055700             UNTIL NO-MORE-MED OR STOP-VALIDATION.
055800 200-EXIT.
055900     EXIT.
056000
056100*================================================================
056200* PATIENT
056300*================================================================
056400 300-VALIDATE-PATIENT.
056500     MOVE "300-VALIDATE-PATIENT" TO PARA-NAME.
056600     ADD 1 TO PAT-READ-CNT.
056700     MOVE "Patient" TO WS-CURRENT-RESOURCE-TYPE.
056800     MOVE FHIR-ID OF FHIR-PATIENT-REC TO WS-CURRENT-RESOURCE-ID.
056900     MOVE 0 TO WS-ERROR-COUNT, WS-WARNING-COUNT.
057000     MOVE SPACES TO WS-FIRST-ERROR-MSG.
057100     MOVE "N" TO FIRST-ERROR-SW.
057200
057300     MOVE RESOURCE-TYPE OF FHIR-PATIENT-REC TO WS-REQUIRED-FIELD.
057400     MOVE "PATIENT RESOURCE-TYPE IS MISSING"
057500         TO WS-PENDING-ERROR-MSG.
057600     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
057700
057800     MOVE FHIR-ID OF FHIR-PATIENT-REC TO WS-REQUIRED-FIELD.
057900     MOVE "PATIENT FHIR-ID IS MISSING" TO WS-PENDING-ERROR-MSG.
058000     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
058100
058200     IF FHIR-ID OF FHIR-PATIENT-REC NOT = SPACES
058300         MOVE FHIR-ID OF FHIR-PATIENT-REC TO WS-CHECK-TEXT
058400         MOVE "PATIENT FHIR-ID FAILS ID-FORMAT RULE"
058500             TO WS-PENDING-ERROR-MSG
058600         PERFORM 410-CHECK-ID-FORMAT THRU 410-EXIT.
058700
058800     MOVE GENDER OF FHIR-PATIENT-REC TO WS-VALUE-SET-FIELD.
058900     MOVE 4 TO WS-VALUE-SET-COUNT.
059000     MOVE "male"    TO WS-VALUE-SET-ENTRY(1).
059100     MOVE "female"  TO WS-VALUE-SET-ENTRY(2).
059200     MOVE "other"   TO WS-VALUE-SET-ENTRY(3).
059300     MOVE "unknown" TO WS-VALUE-SET-ENTRY(4).
059400     MOVE "PATIENT GENDER NOT IN VALID VALUE SET"
059500         TO WS-PENDING-ERROR-MSG.
059600     PERFORM 430-CHECK-VALUE-SET THRU 430-EXIT.
059700
059800     IF BIRTH-DATE OF FHIR-PATIENT-REC NOT = SPACES
059900         MOVE BIRTH-DATE OF FHIR-PATIENT-REC TO WS-DATE-TEXT
060000         MOVE "PATIENT BIRTH-DATE FAILS DATE-FORMAT RULE"
060100             TO WS-PENDING-ERROR-MSG
060200         PERFORM 420-CHECK-DATE-FORMAT THRU 420-EXIT
060300         IF DATE-FORMAT-BAD
060400             MOVE WS-PENDING-ERROR-MSG TO WS-PENDING-ERROR-MSG
060500             PERFORM 480-ADD-ERROR THRU 480-EXIT.
060600
060700     IF EMAIL OF FHIR-PATIENT-REC NOT = SPACES
060800         MOVE EMAIL OF FHIR-PATIENT-REC TO WS-EMAIL-FIELD
060900         PERFORM 450-CHECK-EMAIL-SHAPE THRU 450-EXIT
061000         IF EMAIL-SHAPE-BAD
061100             MOVE "PATIENT EMAIL FAILS EMAIL SHAPE RULE"
061200                 TO WS-PENDING-ERROR-MSG
061300             PERFORM 480-ADD-ERROR THRU 480-EXIT.
061400
061500     PERFORM 490-FINALIZE-RECORD THRU 490-EXIT.
061600     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
061700 300-EXIT.
061800     EXIT.
061900
062000*================================================================
062100* ENCOUNTER
062200*================================================================
062300 320-VALIDATE-ENCOUNTER.
062400     MOVE "320-VALIDATE-ENCOUNTER" TO PARA-NAME.
062500     ADD 1 TO ENC-READ-CNT.
062600     MOVE "Encounter" TO WS-CURRENT-RESOURCE-TYPE.
062700     MOVE FHIR-ID OF FHIR-ENCOUNTER-REC TO WS-CURRENT-RESOURCE-ID.
062800     MOVE 0 TO WS-ERROR-COUNT, WS-WARNING-COUNT.
062900     MOVE SPACES TO WS-FIRST-ERROR-MSG.
063000     MOVE "N" TO FIRST-ERROR-SW.
063100     MOVE "N" TO PRD-START-OK-SW, PRD-END-OK-SW.
063200
063300     MOVE RESOURCE-TYPE OF FHIR-ENCOUNTER-REC TO WS-REQUIRED-FIELD.
063400     MOVE "ENCOUNTER RESOURCE-TYPE IS MISSING"
063500         TO WS-PENDING-ERROR-MSG.
063600     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
063700
063800     MOVE FHIR-ID OF FHIR-ENCOUNTER-REC TO WS-REQUIRED-FIELD.
063900     MOVE "ENCOUNTER FHIR-ID IS MISSING" TO WS-PENDING-ERROR-MSG.
064000     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
064100
064200     MOVE STATUS OF FHIR-ENCOUNTER-REC TO WS-REQUIRED-FIELD.
064300     MOVE "ENCOUNTER STATUS IS MISSING" TO WS-PENDING-ERROR-MSG.
064400     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
064500
064600     MOVE SUBJECT-REF OF FHIR-ENCOUNTER-REC TO WS-REQUIRED-FIELD.
064700     MOVE "ENCOUNTER SUBJECT-REF IS MISSING"
064800         TO WS-PENDING-ERROR-MSG.
064900     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
065000
065100     IF FHIR-ID OF FHIR-ENCOUNTER-REC NOT = SPACES
065200         MOVE FHIR-ID OF FHIR-ENCOUNTER-REC TO WS-CHECK-TEXT
065300         MOVE "ENCOUNTER FHIR-ID FAILS ID-FORMAT RULE"
065400             TO WS-PENDING-ERROR-MSG
065500         PERFORM 410-CHECK-ID-FORMAT THRU 410-EXIT.
065600
065700     IF STATUS OF FHIR-ENCOUNTER-REC NOT = SPACES
065800         MOVE STATUS OF FHIR-ENCOUNTER-REC TO WS-VALUE-SET-FIELD
065900         MOVE 7 TO WS-VALUE-SET-COUNT
066000         MOVE "planned"     TO WS-VALUE-SET-ENTRY(1)
066100         MOVE "arrived"     TO WS-VALUE-SET-ENTRY(2)
066200         MOVE "triaged"     TO WS-VALUE-SET-ENTRY(3)
066300         MOVE "in-progress" TO WS-VALUE-SET-ENTRY(4)
066400         MOVE "onleave"     TO WS-VALUE-SET-ENTRY(5)
066500         MOVE "finished"    TO WS-VALUE-SET-ENTRY(6)
066600         MOVE "cancelled"   TO WS-VALUE-SET-ENTRY(7)
066700         MOVE "ENCOUNTER STATUS NOT IN VALID VALUE SET"
066800             TO WS-PENDING-ERROR-MSG
066900         PERFORM 430-CHECK-VALUE-SET THRU 430-EXIT.
067000
067100     IF SUBJECT-REF OF FHIR-ENCOUNTER-REC NOT = SPACES
067200         MOVE SUBJECT-REF OF FHIR-ENCOUNTER-REC
067300             TO WS-SUBJECT-REF-FIELD
067400         MOVE "ENCOUNTER SUBJECT-REF FAILS REFERENCE SHAPE RULE"
067500             TO WS-PENDING-ERROR-MSG
067600         MOVE "ENCOUNTER SUBJECT-REF TARGET PATIENT NOT FOUND"
067700             TO WS-PENDING-XREF-MSG
067800         PERFORM 434-CHECK-SUBJECT-REF THRU 434-EXIT.
067900
068000     IF PERIOD-START OF FHIR-ENCOUNTER-REC NOT = SPACES
068100         MOVE PERIOD-START OF FHIR-ENCOUNTER-REC TO WS-DATE-TEXT
068200         MOVE "ENCOUNTER PERIOD-START FAILS DATE-FORMAT RULE"
068300             TO WS-PENDING-ERROR-MSG
068400         PERFORM 420-CHECK-DATE-FORMAT THRU 420-EXIT
068500         IF DATE-FORMAT-OK
068600             MOVE "Y" TO PRD-START-OK-SW
068700         ELSE
068800             PERFORM 480-ADD-ERROR THRU 480-EXIT.
068900
069000     IF PERIOD-END OF FHIR-ENCOUNTER-REC NOT = SPACES
069100         MOVE PERIOD-END OF FHIR-ENCOUNTER-REC TO WS-DATE-TEXT
069200         MOVE "ENCOUNTER PERIOD-END FAILS DATE-FORMAT RULE"
069300             TO WS-PENDING-ERROR-MSG
069400         PERFORM 420-CHECK-DATE-FORMAT THRU 420-EXIT
069500         IF DATE-FORMAT-OK
069600             MOVE "Y" TO PRD-END-OK-SW
069700         ELSE
069800             PERFORM 480-ADD-ERROR THRU 480-EXIT.
069900
070000     IF PRD-START-WAS-OK AND PRD-END-WAS-OK
070100         IF PERIOD-END OF FHIR-ENCOUNTER-REC <
070200            PERIOD-START OF FHIR-ENCOUNTER-REC
070300             MOVE "ENCOUNTER PERIOD-END IS BEFORE PERIOD-START"
070400                 TO WS-PENDING-ERROR-MSG
070500             PERFORM 480-ADD-ERROR THRU 480-EXIT.
070600
070700     PERFORM 490-FINALIZE-RECORD THRU 490-EXIT.
070800     PERFORM 910-READ-ENCOUNTER-IN THRU 910-EXIT.
070900 320-EXIT.
071000     EXIT.
071100
071200*================================================================
071300* OBSERVATION
071400*================================================================
071500 340-VALIDATE-OBSERVATION.
071600     MOVE "340-VALIDATE-OBSERVATION" TO PARA-NAME.
071700     ADD 1 TO OBS-READ-CNT.
071800     MOVE "Observation" TO WS-CURRENT-RESOURCE-TYPE.
071900     MOVE FHIR-ID OF FHIR-OBSERVATION-REC TO WS-CURRENT-RESOURCE-ID.
072000     MOVE 0 TO WS-ERROR-COUNT, WS-WARNING-COUNT.
072100     MOVE SPACES TO WS-FIRST-ERROR-MSG.
072200     MOVE "N" TO FIRST-ERROR-SW.
072300
072400     MOVE RESOURCE-TYPE OF FHIR-OBSERVATION-REC TO WS-REQUIRED-FIELD.
072500     MOVE "OBSERVATION RESOURCE-TYPE IS MISSING"
072600         TO WS-PENDING-ERROR-MSG.
072700     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
072800
072900     MOVE FHIR-ID OF FHIR-OBSERVATION-REC TO WS-REQUIRED-FIELD.
073000     MOVE "OBSERVATION FHIR-ID IS MISSING" TO WS-PENDING-ERROR-MSG.
073100     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
073200
073300     MOVE STATUS OF FHIR-OBSERVATION-REC TO WS-REQUIRED-FIELD.
073400     MOVE "OBSERVATION STATUS IS MISSING" TO WS-PENDING-ERROR-MSG.
073500     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
073600
073700     MOVE CODE-TEXT OF FHIR-OBSERVATION-REC TO WS-REQUIRED-FIELD.
073800     MOVE "OBSERVATION CODE-TEXT IS MISSING"
073900         TO WS-PENDING-ERROR-MSG.
074000     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
074100
074200     MOVE SUBJECT-REF OF FHIR-OBSERVATION-REC TO WS-REQUIRED-FIELD.
074300     MOVE "OBSERVATION SUBJECT-REF IS MISSING"
074400         TO WS-PENDING-ERROR-MSG.
074500     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
074600
074700     IF FHIR-ID OF FHIR-OBSERVATION-REC NOT = SPACES
074800         MOVE FHIR-ID OF FHIR-OBSERVATION-REC TO WS-CHECK-TEXT
074900         MOVE "OBSERVATION FHIR-ID FAILS ID-FORMAT RULE"
075000             TO WS-PENDING-ERROR-MSG
075100         PERFORM 410-CHECK-ID-FORMAT THRU 410-EXIT.
075200
075300     IF STATUS OF FHIR-OBSERVATION-REC NOT = SPACES
075400         MOVE STATUS OF FHIR-OBSERVATION-REC TO WS-VALUE-SET-FIELD
075500         MOVE 8 TO WS-VALUE-SET-COUNT
075600         MOVE "registered"       TO WS-VALUE-SET-ENTRY(1)
075700         MOVE "preliminary"      TO WS-VALUE-SET-ENTRY(2)
075800         MOVE "final"            TO WS-VALUE-SET-ENTRY(3)
075900         MOVE "amended"          TO WS-VALUE-SET-ENTRY(4)
076000         MOVE "corrected"        TO WS-VALUE-SET-ENTRY(5)
076100         MOVE "cancelled"        TO WS-VALUE-SET-ENTRY(6)
076200         MOVE "entered-in-error" TO WS-VALUE-SET-ENTRY(7)
076300         MOVE "unknown"          TO WS-VALUE-SET-ENTRY(8)
076400         MOVE "OBSERVATION STATUS NOT IN VALID VALUE SET"
076500             TO WS-PENDING-ERROR-MSG
076600         PERFORM 430-CHECK-VALUE-SET THRU 430-EXIT.
076700
076800     IF SUBJECT-REF OF FHIR-OBSERVATION-REC NOT = SPACES
076900         MOVE SUBJECT-REF OF FHIR-OBSERVATION-REC
077000             TO WS-SUBJECT-REF-FIELD
077100         MOVE "OBSERVATION SUBJECT-REF FAILS REFERENCE SHAPE RULE"
077200             TO WS-PENDING-ERROR-MSG
077300         MOVE "OBSERVATION SUBJECT-REF TARGET PATIENT NOT FOUND"
077400             TO WS-PENDING-XREF-MSG
077500         PERFORM 434-CHECK-SUBJECT-REF THRU 434-EXIT.
077600
077700     IF ENCOUNTER-REF OF FHIR-OBSERVATION-REC NOT = SPACES
077800         MOVE ENCOUNTER-REF OF FHIR-OBSERVATION-REC
077900             TO WS-ENCOUNTER-REF-FIELD
078000         MOVE "OBSERVATION ENCOUNTER-REF FAILS REFERENCE SHAPE RULE"
078100             TO WS-PENDING-ERROR-MSG
078200         MOVE "OBSERVATION ENCOUNTER-REF TARGET NOT FOUND"
078300             TO WS-PENDING-XREF-MSG
078400         PERFORM 436-CHECK-ENCOUNTER-REF THRU 436-EXIT.
078500
078600     IF EFFECTIVE-DATE OF FHIR-OBSERVATION-REC NOT = SPACES
078700         MOVE EFFECTIVE-DATE OF FHIR-OBSERVATION-REC
078800             TO WS-DATE-TEXT
078900         MOVE "OBSERVATION EFFECTIVE-DATE FAILS DATE-FORMAT RULE"
079000             TO WS-PENDING-ERROR-MSG
079100         PERFORM 420-CHECK-DATE-FORMAT THRU 420-EXIT
079200         IF DATE-FORMAT-BAD
079300             PERFORM 480-ADD-ERROR THRU 480-EXIT.
079400
079500     IF LOINC-CODE OF FHIR-OBSERVATION-REC = SPACES AND
079600        CODE-TEXT OF FHIR-OBSERVATION-REC = SPACES
079700         MOVE "OBSERVATION CODE HAS NO LOINC-CODE OR TEXT"
079800             TO WS-PENDING-ERROR-MSG
079900         PERFORM 485-ADD-WARNING THRU 485-EXIT.
080000
080100     IF VALUE-TYPE OF FHIR-OBSERVATION-REC = SPACES
080200         MOVE "OBSERVATION RECORD HAS NO VALUE"
080300             TO WS-PENDING-ERROR-MSG
080400         PERFORM 485-ADD-WARNING THRU 485-EXIT.
080500
080600     PERFORM 490-FINALIZE-RECORD THRU 490-EXIT.
080700     PERFORM 920-READ-OBSERVATION-IN THRU 920-EXIT.
080800 340-EXIT.
080900     EXIT.
081000
081100*================================================================
081200* MEDICATIONREQUEST
081300*================================================================
081400 360-VALIDATE-MEDICATION.
081500     MOVE "360-VALIDATE-MEDICATION" TO PARA-NAME.
081600     ADD 1 TO MED-READ-CNT.
081700     MOVE "MedicationRequest" TO WS-CURRENT-RESOURCE-TYPE.
081800     MOVE FHIR-ID OF FHIR-MEDICATION-REQUEST-REC
081900         TO WS-CURRENT-RESOURCE-ID.
082000     MOVE 0 TO WS-ERROR-COUNT, WS-WARNING-COUNT.
082100     MOVE SPACES TO WS-FIRST-ERROR-MSG.
082200     MOVE "N" TO FIRST-ERROR-SW.
082300
082400     MOVE RESOURCE-TYPE OF FHIR-MEDICATION-REQUEST-REC
082500         TO WS-REQUIRED-FIELD.
082600     MOVE "MEDICATIONREQUEST RESOURCE-TYPE IS MISSING"
082700         TO WS-PENDING-ERROR-MSG.
082800     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
082900
083000     MOVE FHIR-ID OF FHIR-MEDICATION-REQUEST-REC
083100         TO WS-REQUIRED-FIELD.
083200     MOVE "MEDICATIONREQUEST FHIR-ID IS MISSING"
083300         TO WS-PENDING-ERROR-MSG.
083400     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
083500
083600     MOVE STATUS OF FHIR-MEDICATION-REQUEST-REC
083700         TO WS-REQUIRED-FIELD.
083800     MOVE "MEDICATIONREQUEST STATUS IS MISSING"
083900         TO WS-PENDING-ERROR-MSG.
084000     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
084100
084200     MOVE INTENT OF FHIR-MEDICATION-REQUEST-REC
084300         TO WS-REQUIRED-FIELD.
084400     MOVE "MEDICATIONREQUEST INTENT IS MISSING"
084500         TO WS-PENDING-ERROR-MSG.
084600     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
084700
084800     MOVE SUBJECT-REF OF FHIR-MEDICATION-REQUEST-REC
084900         TO WS-REQUIRED-FIELD.
085000     MOVE "MEDICATIONREQUEST SUBJECT-REF IS MISSING"
085100         TO WS-PENDING-ERROR-MSG.
085200     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
085300
085400     MOVE MEDICATION-TEXT OF FHIR-MEDICATION-REQUEST-REC
085500         TO WS-REQUIRED-FIELD.
085600     MOVE "MEDICATIONREQUEST MEDICATION-TEXT IS MISSING"
085700         TO WS-PENDING-ERROR-MSG.
085800     PERFORM 400-CHECK-REQUIRED THRU 400-EXIT.
085900
086000     IF FHIR-ID OF FHIR-MEDICATION-REQUEST-REC NOT = SPACES
086100         MOVE FHIR-ID OF FHIR-MEDICATION-REQUEST-REC
086200             TO WS-CHECK-TEXT
086300         MOVE "MEDICATIONREQUEST FHIR-ID FAILS ID-FORMAT RULE"
086400             TO WS-PENDING-ERROR-MSG
086500         PERFORM 410-CHECK-ID-FORMAT THRU 410-EXIT.
086600
086700     IF STATUS OF FHIR-MEDICATION-REQUEST-REC NOT = SPACES
086800         MOVE STATUS OF FHIR-MEDICATION-REQUEST-REC
086900             TO WS-VALUE-SET-FIELD
087000         MOVE 8 TO WS-VALUE-SET-COUNT
087100         MOVE "active"           TO WS-VALUE-SET-ENTRY(1)
087200         MOVE "on-hold"          TO WS-VALUE-SET-ENTRY(2)
087300         MOVE "cancelled"        TO WS-VALUE-SET-ENTRY(3)
087400         MOVE "completed"        TO WS-VALUE-SET-ENTRY(4)
087500         MOVE "entered-in-error" TO WS-VALUE-SET-ENTRY(5)
087600         MOVE "stopped"          TO WS-VALUE-SET-ENTRY(6)
087700         MOVE "draft"            TO WS-VALUE-SET-ENTRY(7)
087800         MOVE "unknown"          TO WS-VALUE-SET-ENTRY(8)
087900         MOVE "MEDICATIONREQUEST STATUS NOT IN VALID VALUE SET"
088000             TO WS-PENDING-ERROR-MSG
088100         PERFORM 430-CHECK-VALUE-SET THRU 430-EXIT.
088200
088300     IF INTENT OF FHIR-MEDICATION-REQUEST-REC NOT = SPACES
088400         MOVE INTENT OF FHIR-MEDICATION-REQUEST-REC
088500             TO WS-VALUE-SET-FIELD
088600         MOVE 8 TO WS-VALUE-SET-COUNT
088700         MOVE "proposal"         TO WS-VALUE-SET-ENTRY(1)
088800         MOVE "plan"             TO WS-VALUE-SET-ENTRY(2)
088900         MOVE "order"            TO WS-VALUE-SET-ENTRY(3)
089000         MOVE "original-order"   TO WS-VALUE-SET-ENTRY(4)
089100         MOVE "reflex-order"     TO WS-VALUE-SET-ENTRY(5)
089200         MOVE "filler-order"     TO WS-VALUE-SET-ENTRY(6)
089300         MOVE "instance-order"   TO WS-VALUE-SET-ENTRY(7)
089400         MOVE "option"           TO WS-VALUE-SET-ENTRY(8)
089500         MOVE "MEDICATIONREQUEST INTENT NOT IN VALID VALUE SET"
089600             TO WS-PENDING-ERROR-MSG
089700         PERFORM 430-CHECK-VALUE-SET THRU 430-EXIT.
089800
089900     IF SUBJECT-REF OF FHIR-MEDICATION-REQUEST-REC NOT = SPACES
090000         MOVE SUBJECT-REF OF FHIR-MEDICATION-REQUEST-REC
090100             TO WS-SUBJECT-REF-FIELD
090200         MOVE
090300           "MEDICATIONREQUEST SUBJECT-REF FAILS REFERENCE SHAPE"
090400             TO WS-PENDING-ERROR-MSG
090500         MOVE
090600           "MEDICATIONREQUEST SUBJECT-REF TARGET PATIENT NOT FOUND"
090700             TO WS-PENDING-XREF-MSG
090800         PERFORM 434-CHECK-SUBJECT-REF THRU 434-EXIT.
090900
091000     IF ENCOUNTER-REF OF FHIR-MEDICATION-REQUEST-REC NOT = SPACES
091100         MOVE ENCOUNTER-REF OF FHIR-MEDICATION-REQUEST-REC
091200             TO WS-ENCOUNTER-REF-FIELD
091300         MOVE
091400           "MEDICATIONREQUEST ENCOUNTER-REF FAILS REFERENCE SHAPE"
091500             TO WS-PENDING-ERROR-MSG
091600         MOVE
091700           "MEDICATIONREQUEST ENCOUNTER-REF TARGET NOT FOUND"
091800             TO WS-PENDING-XREF-MSG
091900         PERFORM 436-CHECK-ENCOUNTER-REF THRU 436-EXIT.
092000
092100     IF AUTHORED-ON OF FHIR-MEDICATION-REQUEST-REC NOT = SPACES
092200         MOVE AUTHORED-ON OF FHIR-MEDICATION-REQUEST-REC
092300             TO WS-DATE-TEXT
092400         MOVE "MEDICATIONREQUEST AUTHORED-ON FAILS DATE-FORMAT"
092500             TO WS-PENDING-ERROR-MSG
092600         PERFORM 420-CHECK-DATE-FORMAT THRU 420-EXIT
092700         IF DATE-FORMAT-BAD
092800             PERFORM 480-ADD-ERROR THRU 480-EXIT.
092900
093000     IF DOSAGE-TEXT OF FHIR-MEDICATION-REQUEST-REC = SPACES
093100         MOVE "MEDICATIONREQUEST DOSAGE-TEXT IS BLANK"
093200             TO WS-PENDING-ERROR-MSG
093300         PERFORM 485-ADD-WARNING THRU 485-EXIT.
093400
093500     PERFORM 490-FINALIZE-RECORD THRU 490-EXIT.
093600     PERFORM 930-READ-MEDICATION-IN THRU 930-EXIT.
093700 360-EXIT.
093800     EXIT.
093900
094000*================================================================
094100* SHARED FIELD-LEVEL CHECKS
094200*================================================================
094300 400-CHECK-REQUIRED.
094400     MOVE "400-CHECK-REQUIRED" TO PARA-NAME.
094500     IF WS-REQUIRED-FIELD = SPACES
094600         PERFORM 480-ADD-ERROR THRU 480-EXIT.
094700 400-EXIT.
094800     EXIT.
094900
095000 410-CHECK-ID-FORMAT.
095100     MOVE "410-CHECK-ID-FORMAT" TO PARA-NAME.
095200     CALL "EHRSTRL" USING WS-CHECK-TEXT, WS-CHECK-LTH,
095300                           WS-CHECK-FMT-SW.
095400     IF WS-FORMAT-IS-BAD
095500         PERFORM 480-ADD-ERROR THRU 480-EXIT.
095600 410-EXIT.
095700     EXIT.
095800
095900 420-CHECK-DATE-FORMAT.
096000     MOVE "420-CHECK-DATE-FORMAT" TO PARA-NAME.
096100     SET DATE-FORMAT-OK TO TRUE.
096200     IF WS-DATE-DASH1 NOT = "-" OR WS-DATE-DASH2 NOT = "-"
096300         SET DATE-FORMAT-BAD TO TRUE
096400         GO TO 420-EXIT.
096500     IF WS-DATE-YYYY NOT NUMERIC OR
096600        WS-DATE-MM NOT NUMERIC OR
096700        WS-DATE-DD NOT NUMERIC
096800         SET DATE-FORMAT-BAD TO TRUE
096900         GO TO 420-EXIT.
097000     MOVE WS-DATE-YYYY TO WS-DATE-YYYY-NUM.
097100     MOVE WS-DATE-MM TO WS-DATE-MM-NUM.
097200     MOVE WS-DATE-DD TO WS-DATE-DD-NUM.
097300     IF WS-DATE-YYYY-NUM < 1000
097400         SET DATE-FORMAT-BAD TO TRUE
097500         GO TO 420-EXIT.
097600     IF WS-DATE-MM-NUM < 1 OR WS-DATE-MM-NUM > 12
097700         SET DATE-FORMAT-BAD TO TRUE
097800         GO TO 420-EXIT.
097900     IF WS-DATE-DD-NUM < 1 OR WS-DATE-DD-NUM > 31
098000         SET DATE-FORMAT-BAD TO TRUE.
098100 420-EXIT.
098200     EXIT.
098300
098400 430-CHECK-VALUE-SET.
098500     MOVE "430-CHECK-VALUE-SET" TO PARA-NAME.
098600     SET VALUE-SET-NOT-FOUND TO TRUE.
098700     PERFORM 435-SCAN-VALUE-SET THRU 435-EXIT
098800         VARYING WS-VS-SUB FROM 1 BY 1
098900         UNTIL WS-VS-SUB > WS-VALUE-SET-COUNT
099000            OR VALUE-SET-FOUND.
099100     IF VALUE-SET-NOT-FOUND
099200         PERFORM 480-ADD-ERROR THRU 480-EXIT.
099300 430-EXIT.
099400     EXIT.
099500
099600 435-SCAN-VALUE-SET.
099700     IF WS-VALUE-SET-FIELD = WS-VALUE-SET-ENTRY(WS-VS-SUB)
099800         SET VALUE-SET-FOUND TO TRUE.
099900 435-EXIT.
100000     EXIT.
100100
100200 434-CHECK-SUBJECT-REF.
100300     MOVE "434-CHECK-SUBJECT-REF" TO PARA-NAME.
100400     IF WS-SUBJECT-REF-FIELD(1:8) NOT = "Patient/"
100500         PERFORM 480-ADD-ERROR THRU 480-EXIT
100600         GO TO 434-EXIT.
100700     MOVE WS-SUBJECT-REF-FIELD(9:12) TO WS-CHECK-TEXT.
100800     CALL "EHRSTRL" USING WS-CHECK-TEXT, WS-CHECK-LTH,
100900                           WS-CHECK-FMT-SW.
101000     IF WS-FORMAT-IS-BAD
101100         PERFORM 480-ADD-ERROR THRU 480-EXIT
101200         GO TO 434-EXIT.
101300     IF CROSS-VALIDATE-ON
101400         MOVE WS-SUBJECT-REF-FIELD(9:12) TO WS-SEARCH-KEY
101500         SET XREF-KEY-NOT-FOUND TO TRUE
101600         PERFORM 442-SCAN-PATIENT-XREF THRU 442-EXIT
101700             VARYING PX-IDX FROM 1 BY 1
101800             UNTIL PX-IDX > PATIENT-XREF-COUNT
101900                OR XREF-KEY-FOUND
102000         IF XREF-KEY-NOT-FOUND
102100             MOVE WS-PENDING-XREF-MSG TO WS-PENDING-ERROR-MSG
102200             PERFORM 480-ADD-ERROR THRU 480-EXIT.
102300 434-EXIT.
102400     EXIT.
102500
102600 436-CHECK-ENCOUNTER-REF.
102700     MOVE "436-CHECK-ENCOUNTER-REF" TO PARA-NAME.
102800     IF WS-ENCOUNTER-REF-FIELD(1:10) NOT = "Encounter/"
102900         PERFORM 480-ADD-ERROR THRU 480-EXIT
103000         GO TO 436-EXIT.
103100     MOVE WS-ENCOUNTER-REF-FIELD(11:12) TO WS-CHECK-TEXT.
103200     CALL "EHRSTRL" USING WS-CHECK-TEXT, WS-CHECK-LTH,
103300                           WS-CHECK-FMT-SW.
103400     IF WS-FORMAT-IS-BAD
103500         PERFORM 480-ADD-ERROR THRU 480-EXIT
103600         GO TO 436-EXIT.
103700     IF CROSS-VALIDATE-ON
103800         MOVE WS-ENCOUNTER-REF-FIELD(11:12) TO WS-SEARCH-KEY
103900         SET XREF-KEY-NOT-FOUND TO TRUE
104000         PERFORM 444-SCAN-ENCOUNTER-XREF THRU 444-EXIT
104100             VARYING EX-IDX FROM 1 BY 1
104200             UNTIL EX-IDX > ENCOUNTER-XREF-COUNT
104300                OR XREF-KEY-FOUND
104400         IF XREF-KEY-NOT-FOUND
104500             MOVE WS-PENDING-XREF-MSG TO WS-PENDING-ERROR-MSG
104600             PERFORM 480-ADD-ERROR THRU 480-EXIT.
104700 436-EXIT.
104800     EXIT.
104900
105000 442-SCAN-PATIENT-XREF.
105100     IF PATIENT-XREF-KEY(PX-IDX) = WS-SEARCH-KEY
105200         SET XREF-KEY-FOUND TO TRUE.
105300 442-EXIT.
105400     EXIT.
105500
105600 444-SCAN-ENCOUNTER-XREF.
105700     IF ENCOUNTER-XREF-KEY(EX-IDX) = WS-SEARCH-KEY
105800         SET XREF-KEY-FOUND TO TRUE.
105900 444-EXIT.
106000     EXIT.
106100
106200 450-CHECK-EMAIL-SHAPE.
106300     MOVE "450-CHECK-EMAIL-SHAPE" TO PARA-NAME.
106400     SET EMAIL-SHAPE-OK TO TRUE.
106500     MOVE 0 TO WS-EMAIL-AT-SUB, WS-EMAIL-DOT-SUB.
106600     PERFORM 452-FIND-AT-SIGN THRU 452-EXIT
106700         VARYING WS-VS-SUB FROM 1 BY 1
106800         UNTIL WS-VS-SUB > 40 OR WS-EMAIL-AT-SUB NOT = 0.
106900     IF WS-EMAIL-AT-SUB < 2
107000         SET EMAIL-SHAPE-BAD TO TRUE
107100         GO TO 450-EXIT.
107200     PERFORM 454-FIND-DOT THRU 454-EXIT
107300         VARYING WS-VS-SUB FROM WS-EMAIL-AT-SUB BY 1
107400         UNTIL WS-VS-SUB > 40 OR WS-EMAIL-DOT-SUB NOT = 0.
107500     IF WS-EMAIL-DOT-SUB = 0
107600         SET EMAIL-SHAPE-BAD TO TRUE
107700         GO TO 450-EXIT.
107800     IF WS-EMAIL-DOT-SUB - WS-EMAIL-AT-SUB < 2
107900         SET EMAIL-SHAPE-BAD TO TRUE
108000         GO TO 450-EXIT.
108100     IF WS-EMAIL-CHAR(40) = SPACE AND
108200        WS-EMAIL-DOT-SUB = 40
108300         SET EMAIL-SHAPE-BAD TO TRUE
108400         GO TO 450-EXIT.
108500     IF 40 - WS-EMAIL-DOT-SUB < 2
108600         SET EMAIL-SHAPE-BAD TO TRUE.
108700 450-EXIT.
108800     EXIT.
108900
109000 452-FIND-AT-SIGN.
109100     IF WS-EMAIL-CHAR(WS-VS-SUB) = "@"
109200         MOVE WS-VS-SUB TO WS-EMAIL-AT-SUB.
109300 452-EXIT.
109400     EXIT.
109500
109600 454-FIND-DOT.
109700     IF WS-EMAIL-CHAR(WS-VS-SUB) = "."
109800         MOVE WS-VS-SUB TO WS-EMAIL-DOT-SUB.
109900 454-EXIT.
110000     EXIT.
110100
110200 480-ADD-ERROR.
110300     ADD 1 TO WS-ERROR-COUNT.
110400     IF NOT FIRST-ERROR-ALREADY-SET
110500         MOVE WS-PENDING-ERROR-MSG TO WS-FIRST-ERROR-MSG
110600         MOVE "Y" TO FIRST-ERROR-SW.
110700     PERFORM 700-ACCUM-ERROR-TABLE THRU 700-EXIT.
110800 480-EXIT.
110900     EXIT.
111000
111100 485-ADD-WARNING.
111200     ADD 1 TO WS-WARNING-COUNT.
111300     PERFORM 710-ACCUM-WARNING-TABLE THRU 710-EXIT.
111400 485-EXIT.
111500     EXIT.
111600
111700 490-FINALIZE-RECORD.
111800     MOVE "490-FINALIZE-RECORD" TO PARA-NAME.
111900     ADD 1 TO TOTAL-VALIDATED-CNT.
112000     MOVE WS-CURRENT-RESOURCE-TYPE TO RESOURCE-TYPE
112100         OF VALIDATION-RESULT-REC.
112200     MOVE WS-CURRENT-RESOURCE-ID TO RESOURCE-ID
112300         OF VALIDATION-RESULT-REC.
112400     MOVE WS-ERROR-COUNT TO ERROR-COUNT OF VALIDATION-RESULT-REC.
112500     MOVE WS-WARNING-COUNT TO WARNING-COUNT
112600         OF VALIDATION-RESULT-REC.
112700     MOVE WS-FIRST-ERROR-MSG TO FIRST-ERROR
112800         OF VALIDATION-RESULT-REC.
112900     IF WS-ERROR-COUNT = 0
113000         SET RESOURCE-IS-VALID TO TRUE
113100         ADD 1 TO TOTAL-VALID-CNT
113200         IF WS-WARNING-COUNT > 0
113300             ADD 1 TO TOTAL-VALID-WARN-CNT
113400     ELSE
113500         SET RESOURCE-IS-INVALID TO TRUE
113600         ADD 1 TO TOTAL-INVALID-CNT
113700         IF FAIL-FAST-ON
113800             SET STOP-VALIDATION TO TRUE.
113900     ADD WS-ERROR-COUNT TO TOTAL-ERROR-CNT.
114000     ADD WS-WARNING-COUNT TO TOTAL-WARNING-CNT.
114100     PERFORM 600-WRITE-VALIDATION-RESULT THRU 600-EXIT.
114200 490-EXIT.
114300     EXIT.
114400
114500 600-WRITE-VALIDATION-RESULT.
114600     MOVE "600-WRITE-VALIDATION-RESULT" TO PARA-NAME.
114700     WRITE VALIDATION-RESULT-OUT-REC FROM VALIDATION-RESULT-REC.
114800 600-EXIT.
114900     EXIT.
115000
115100*================================================================
115200* ERROR / WARNING TABLE ACCUMULATION - DISTINCT (TYPE, MSG)
115300*================================================================
115400 700-ACCUM-ERROR-TABLE.
115500     MOVE "700-ACCUM-ERROR-TABLE" TO PARA-NAME.
115600     SET XREF-FOUND-SW TO SPACE.
115700     MOVE "N" TO XREF-FOUND-SW.
115800     PERFORM 702-SCAN-ERROR-TABLE THRU 702-EXIT
115900         VARYING ET-IDX FROM 1 BY 1
116000         UNTIL ET-IDX > ERROR-TABLE-COUNT OR XREF-KEY-FOUND.
116100     IF XREF-KEY-NOT-FOUND
116200         IF ERROR-TABLE-COUNT < 60
116300             ADD 1 TO ERROR-TABLE-COUNT
116400             MOVE WS-CURRENT-RESOURCE-TYPE
116500                 TO ET-RESOURCE-TYPE(ERROR-TABLE-COUNT)
116600             MOVE WS-PENDING-ERROR-MSG
116700                 TO ET-MESSAGE(ERROR-TABLE-COUNT)
116800             MOVE 1 TO ET-OCCUR-COUNT(ERROR-TABLE-COUNT)
116900             MOVE WS-CURRENT-RESOURCE-TYPE TO WS-RANK-LOOKUP-FIELD
117000             PERFORM 705-RANK-FOR-TYPE THRU 705-EXIT
117100             MOVE WS-RANK-RESULT TO ET-RANK(ERROR-TABLE-COUNT).
117200 700-EXIT.
117300     EXIT.
117400
117500 702-SCAN-ERROR-TABLE.
117600     IF ET-RESOURCE-TYPE(ET-IDX) = WS-CURRENT-RESOURCE-TYPE AND
117700        ET-MESSAGE(ET-IDX) = WS-PENDING-ERROR-MSG
117800         SET XREF-KEY-FOUND TO TRUE
117900         ADD 1 TO ET-OCCUR-COUNT(ET-IDX).
118000 702-EXIT.
118100     EXIT.
118200
118300* LOOKS UP THE DISPLAY RANK (1-4) FOR A RESOURCE TYPE SO THE
118400* ERROR/WARNING SECTIONS CAN BE SORTED INTO CONTROL-BREAK
118500* GROUPS IN A FIXED, REPEATABLE ORDER INSTEAD OF READ ORDER.
118600 705-RANK-FOR-TYPE.
118700     MOVE 9 TO WS-RANK-RESULT.
118800     PERFORM 706-SCAN-RANK THRU 706-EXIT
118900         VARYING WS-VS-SUB FROM 1 BY 1
119000         UNTIL WS-VS-SUB > 4.
119100 705-EXIT.
119200     EXIT.
119300
119400 706-SCAN-RANK.
119500     IF WS-RESOURCE-RANK-NAME(WS-VS-SUB) = WS-RANK-LOOKUP-FIELD
119600         MOVE WS-VS-SUB TO WS-RANK-RESULT.
119700 706-EXIT.
119800     EXIT.
119900
120000 710-ACCUM-WARNING-TABLE.
120100     MOVE "710-ACCUM-WARNING-TABLE" TO PARA-NAME.
120200     MOVE "N" TO XREF-FOUND-SW.
120300     PERFORM 712-SCAN-WARNING-TABLE THRU 712-EXIT
120400         VARYING WT-IDX FROM 1 BY 1
120500         UNTIL WT-IDX > WARNING-TABLE-COUNT OR XREF-KEY-FOUND.
120600     IF XREF-KEY-NOT-FOUND
120700         IF WARNING-TABLE-COUNT < 60
120800             ADD 1 TO WARNING-TABLE-COUNT
120900             MOVE WS-CURRENT-RESOURCE-TYPE
121000                 TO WT-RESOURCE-TYPE(WARNING-TABLE-COUNT)
121100             MOVE WS-PENDING-ERROR-MSG
121200                 TO WT-MESSAGE(WARNING-TABLE-COUNT)
121300             MOVE 1 TO WT-OCCUR-COUNT(WARNING-TABLE-COUNT)
121400             MOVE WS-CURRENT-RESOURCE-TYPE TO WS-RANK-LOOKUP-FIELD
121500             PERFORM 705-RANK-FOR-TYPE THRU 705-EXIT
121600             MOVE WS-RANK-RESULT TO WT-RANK(WARNING-TABLE-COUNT).
121700 710-EXIT.
121800     EXIT.
121900
122000 712-SCAN-WARNING-TABLE.
122100     IF WT-RESOURCE-TYPE(WT-IDX) = WS-CURRENT-RESOURCE-TYPE AND
122200        WT-MESSAGE(WT-IDX) = WS-PENDING-ERROR-MSG
122300         SET XREF-KEY-FOUND TO TRUE
122400         ADD 1 TO WT-OCCUR-COUNT(WT-IDX).
122500 712-EXIT.
122600     EXIT.
122700
122800*================================================================
122900* VALIDATION SUMMARY REPORT
123000*================================================================
123100 720-WRITE-PAGE-HDR.
123200     MOVE "720-WRITE-PAGE-HDR" TO PARA-NAME.
123300     WRITE RPT-REC FROM WS-BLANK-LINE
123400         AFTER ADVANCING 1.
123500     MOVE WS-PAGES TO PAGE-NBR-O.
123600     WRITE RPT-REC FROM WS-HDR-REC
123700         AFTER ADVANCING TOP-OF-FORM.
123800     ADD 1 TO WS-PAGES.
123900     WRITE RPT-REC FROM WS-BLANK-LINE
124000         AFTER ADVANCING 1.
124100     MOVE ZERO TO WS-LINES.
124200 720-EXIT.
124300     EXIT.
124400
124500 740-WRITE-COUNTS-BLOCK.
124600     MOVE "740-WRITE-COUNTS-BLOCK" TO PARA-NAME.
124700     WRITE RPT-REC FROM WS-COUNTS-HDR-REC
124800         AFTER ADVANCING 2.
124900     PERFORM 742-WRITE-ONE-COUNTS-LINE THRU 742-EXIT.
125000 740-EXIT.
125100     EXIT.
125200
125300* VALID-PCT AND INVALID-PCT ARE BOTH A SHARE OF RESOURCES
125400* VALIDATED.  VALID-WARN-PCT IS A SHARE OF THE VALID COUNT,
125500* NOT OF RESOURCES VALIDATED - A RESOURCE WITH WARNINGS IS
125600* STILL A VALID RESOURCE, SO HC-0498 DEFINED THE PERCENT THAT
125700* WAY.  EHRPCT TREATS ZERO DENOMINATORS AS ZERO PERCENT.
125800 742-WRITE-ONE-COUNTS-LINE.
125900     MOVE TOTAL-VALIDATED-CNT TO CNT-VALIDATED-O.
126000     MOVE TOTAL-VALID-CNT TO CNT-VALID-O.
126100     MOVE TOTAL-INVALID-CNT TO CNT-INVALID-O.
126200     MOVE TOTAL-VALID-WARN-CNT TO CNT-VALID-WARN-O.
126300
126400     SET ERROR-PCT-CALC TO TRUE.
126500     MOVE TOTAL-VALID-CNT TO PART-COUNT.
126600     MOVE TOTAL-VALIDATED-CNT TO WHOLE-COUNT.
126700     CALL "EHRPCT" USING PCT-CALC-REC, RETURN-CD.
126800     MOVE RESULT-PCT TO CNT-VALID-PCT-O.
126900
127000     SET ERROR-PCT-CALC TO TRUE.
127100     MOVE TOTAL-INVALID-CNT TO PART-COUNT.
127200     MOVE TOTAL-VALIDATED-CNT TO WHOLE-COUNT.
127300     CALL "EHRPCT" USING PCT-CALC-REC, RETURN-CD.
127400     MOVE RESULT-PCT TO CNT-INVALID-PCT-O.
127500
127600     SET WARNING-PCT-CALC TO TRUE.
127700     MOVE TOTAL-VALID-WARN-CNT TO PART-COUNT.
127800     MOVE TOTAL-VALID-CNT TO WHOLE-COUNT.
127900     CALL "EHRPCT" USING PCT-CALC-REC, RETURN-CD.
128000     MOVE RESULT-PCT TO CNT-VALID-WARN-PCT-O.
128100
128200     WRITE RPT-REC FROM WS-COUNTS-DTL-REC
128300         AFTER ADVANCING 1.
128400 742-EXIT.
128500     EXIT.
128600
128700* ONE GROUP PER RESOURCE TYPE THAT HAS ERRORS (HC-0498).  THE
128800* TABLE IS SORTED BY RANK FIRST SO THE GROUPS COME OUT IN A
128900* FIXED ORDER, THEN BY OCCURRENCE COUNT DESCENDING WITHIN EACH
129000* GROUP.  WS-LAST-GROUP-TYPE DRIVES THE CONTROL BREAK.
129100 760-WRITE-ERROR-SECTION.
129200     MOVE "760-WRITE-ERROR-SECTION" TO PARA-NAME.
129300     IF ERROR-TABLE-COUNT = 0
129400         GO TO 760-EXIT.
129500     PERFORM 765-SORT-ERROR-TABLE THRU 765-EXIT.
129600     MOVE "DISTINCT ERRORS BY RESOURCE TYPE - MOST FREQUENT FIRST"
129700         TO SECTION-HDR-TEXT-O.
129800     WRITE RPT-REC FROM WS-SECTION-HDR-REC
129900         AFTER ADVANCING 2.
130000     MOVE SPACES TO WS-LAST-GROUP-TYPE.
130100     PERFORM 762-WRITE-ERROR-LINE THRU 762-EXIT
130200         VARYING ET-IDX FROM 1 BY 1
130300         UNTIL ET-IDX > ERROR-TABLE-COUNT.
130400 760-EXIT.
130500     EXIT.
130600
130700 762-WRITE-ERROR-LINE.
130800     IF ET-RESOURCE-TYPE(ET-IDX) NOT = WS-LAST-GROUP-TYPE
130900         MOVE ET-RESOURCE-TYPE(ET-IDX) TO WS-LAST-GROUP-TYPE
131000         MOVE ET-RESOURCE-TYPE(ET-IDX) TO GRP-HDR-TEXT-O
131100         WRITE RPT-REC FROM WS-GROUP-HDR-REC
131200             AFTER ADVANCING 2
131300         WRITE RPT-REC FROM WS-COLM-HDR2-REC
131400             AFTER ADVANCING 1.
131500     MOVE ET-MESSAGE(ET-IDX) TO DTL2-MESSAGE-O.
131600     MOVE ET-OCCUR-COUNT(ET-IDX) TO DTL2-COUNT-O.
131700     WRITE RPT-REC FROM WS-DETAIL2-REC
131800         AFTER ADVANCING 1.
131900 762-EXIT.
132000     EXIT.
132100
132200 765-SORT-ERROR-TABLE.
132300     MOVE "765-SORT-ERROR-TABLE" TO PARA-NAME.
132400     PERFORM 766-SORT-OUTER THRU 766-EXIT
132500         VARYING WS-SORT-SUB1 FROM 1 BY 1
132600         UNTIL WS-SORT-SUB1 > ERROR-TABLE-COUNT - 1.
132700 765-EXIT.
132800     EXIT.
132900
133000 766-SORT-OUTER.
133100     PERFORM 768-SORT-INNER THRU 768-EXIT
133200         VARYING WS-SORT-SUB2 FROM 1 BY 1
133300         UNTIL WS-SORT-SUB2 > ERROR-TABLE-COUNT - WS-SORT-SUB1.
133400 766-EXIT.
133500     EXIT.
133600
133700* TWO-KEY COMPARE - RANK ASCENDING IS THE MAJOR KEY (GROUPS THE
133800* REPORT BY RESOURCE TYPE), OCCURRENCE COUNT DESCENDING IS THE
133900* MINOR KEY WITHIN A GROUP.
134000 768-SORT-INNER.
134100     IF ET-RANK(WS-SORT-SUB2) > ET-RANK(WS-SORT-SUB2 + 1)
134200         PERFORM 769-SWAP-ERROR-ENTRIES THRU 769-EXIT
134300     ELSE
134400         IF ET-RANK(WS-SORT-SUB2) = ET-RANK(WS-SORT-SUB2 + 1)
134500            AND ET-OCCUR-COUNT(WS-SORT-SUB2) <
134600                ET-OCCUR-COUNT(WS-SORT-SUB2 + 1)
134700             PERFORM 769-SWAP-ERROR-ENTRIES THRU 769-EXIT.
134800 768-EXIT.
134900     EXIT.
135000
135100 769-SWAP-ERROR-ENTRIES.
135200     MOVE ET-RESOURCE-TYPE(WS-SORT-SUB2) TO WS-SORT-TEMP-TYPE
135300     MOVE ET-MESSAGE(WS-SORT-SUB2) TO WS-SORT-TEMP-MSG
135400     MOVE ET-OCCUR-COUNT(WS-SORT-SUB2) TO WS-SORT-TEMP-CNT
135500     MOVE ET-RANK(WS-SORT-SUB2) TO WS-SORT-TEMP-RANK
135600     MOVE ET-RESOURCE-TYPE(WS-SORT-SUB2 + 1)
135700         TO ET-RESOURCE-TYPE(WS-SORT-SUB2)
135800     MOVE ET-MESSAGE(WS-SORT-SUB2 + 1)
135900         TO ET-MESSAGE(WS-SORT-SUB2)
136000     MOVE ET-OCCUR-COUNT(WS-SORT-SUB2 + 1)
136100         TO ET-OCCUR-COUNT(WS-SORT-SUB2)
136200     MOVE ET-RANK(WS-SORT-SUB2 + 1)
136300         TO ET-RANK(WS-SORT-SUB2)
136400     MOVE WS-SORT-TEMP-TYPE
136500         TO ET-RESOURCE-TYPE(WS-SORT-SUB2 + 1)
136600     MOVE WS-SORT-TEMP-MSG TO ET-MESSAGE(WS-SORT-SUB2 + 1)
136700     MOVE WS-SORT-TEMP-CNT
136800         TO ET-OCCUR-COUNT(WS-SORT-SUB2 + 1)
136900     MOVE WS-SORT-TEMP-RANK
137000         TO ET-RANK(WS-SORT-SUB2 + 1).
137100 769-EXIT.
137200     EXIT.
137300
137400 780-WRITE-WARNING-SECTION.
137500     MOVE "780-WRITE-WARNING-SECTION" TO PARA-NAME.
137600     IF WARNING-TABLE-COUNT = 0
137700         GO TO 780-EXIT.
137800     PERFORM 785-SORT-WARNING-TABLE THRU 785-EXIT.
137900     MOVE "DISTINCT WARNINGS BY RESOURCE TYPE - MOST FREQUENT"
138000         TO SECTION-HDR-TEXT-O.
138100     WRITE RPT-REC FROM WS-SECTION-HDR-REC
138200         AFTER ADVANCING 2.
138300     MOVE SPACES TO WS-LAST-GROUP-TYPE.
138400     PERFORM 782-WRITE-WARNING-LINE THRU 782-EXIT
138500         VARYING WT-IDX FROM 1 BY 1
138600         UNTIL WT-IDX > WARNING-TABLE-COUNT.
138700 780-EXIT.
138800     EXIT.
138900
139000 782-WRITE-WARNING-LINE.
139100     IF WT-RESOURCE-TYPE(WT-IDX) NOT = WS-LAST-GROUP-TYPE
139200         MOVE WT-RESOURCE-TYPE(WT-IDX) TO WS-LAST-GROUP-TYPE
139300         MOVE WT-RESOURCE-TYPE(WT-IDX) TO GRP-HDR-TEXT-O
139400         WRITE RPT-REC FROM WS-GROUP-HDR-REC
139500             AFTER ADVANCING 2
139600         WRITE RPT-REC FROM WS-COLM-HDR2-REC
139700             AFTER ADVANCING 1.
139800     MOVE WT-MESSAGE(WT-IDX) TO DTL2-MESSAGE-O.
139900     MOVE WT-OCCUR-COUNT(WT-IDX) TO DTL2-COUNT-O.
140000     WRITE RPT-REC FROM WS-DETAIL2-REC
140100         AFTER ADVANCING 1.
140200 782-EXIT.
140300     EXIT.
140400
140500 785-SORT-WARNING-TABLE.
140600     MOVE "785-SORT-WARNING-TABLE" TO PARA-NAME.
140700     PERFORM 786-SORT-OUTER THRU 786-EXIT
140800         VARYING WS-SORT-SUB1 FROM 1 BY 1
140900         UNTIL WS-SORT-SUB1 > WARNING-TABLE-COUNT - 1.
141000 785-EXIT.
141100     EXIT.
141200
141300 786-SORT-OUTER.
141400     PERFORM 788-SORT-INNER THRU 788-EXIT
141500         VARYING WS-SORT-SUB2 FROM 1 BY 1
141600         UNTIL WS-SORT-SUB2 > WARNING-TABLE-COUNT - WS-SORT-SUB1.
141700 786-EXIT.
141800     EXIT.
141900
142000 788-SORT-INNER.
142100     IF WT-RANK(WS-SORT-SUB2) > WT-RANK(WS-SORT-SUB2 + 1)
142200         PERFORM 789-SWAP-WARNING-ENTRIES THRU 789-EXIT
142300     ELSE
142400         IF WT-RANK(WS-SORT-SUB2) = WT-RANK(WS-SORT-SUB2 + 1)
142500            AND WT-OCCUR-COUNT(WS-SORT-SUB2) <
142600                WT-OCCUR-COUNT(WS-SORT-SUB2 + 1)
142700             PERFORM 789-SWAP-WARNING-ENTRIES THRU 789-EXIT.
142800 788-EXIT.
142900     EXIT.
143000
143100 789-SWAP-WARNING-ENTRIES.
143200     MOVE WT-RESOURCE-TYPE(WS-SORT-SUB2) TO WS-SORT-TEMP-TYPE
143300     MOVE WT-MESSAGE(WS-SORT-SUB2) TO WS-SORT-TEMP-MSG
143400     MOVE WT-OCCUR-COUNT(WS-SORT-SUB2) TO WS-SORT-TEMP-CNT
143500     MOVE WT-RANK(WS-SORT-SUB2) TO WS-SORT-TEMP-RANK
143600     MOVE WT-RESOURCE-TYPE(WS-SORT-SUB2 + 1)
143700         TO WT-RESOURCE-TYPE(WS-SORT-SUB2)
143800     MOVE WT-MESSAGE(WS-SORT-SUB2 + 1)
143900         TO WT-MESSAGE(WS-SORT-SUB2)
144000     MOVE WT-OCCUR-COUNT(WS-SORT-SUB2 + 1)
144100         TO WT-OCCUR-COUNT(WS-SORT-SUB2)
144200     MOVE WT-RANK(WS-SORT-SUB2 + 1)
144300         TO WT-RANK(WS-SORT-SUB2)
144400     MOVE WS-SORT-TEMP-TYPE
144500         TO WT-RESOURCE-TYPE(WS-SORT-SUB2 + 1)
144600     MOVE WS-SORT-TEMP-MSG TO WT-MESSAGE(WS-SORT-SUB2 + 1)
144700     MOVE WS-SORT-TEMP-CNT
144800         TO WT-OCCUR-COUNT(WS-SORT-SUB2 + 1)
144900     MOVE WS-SORT-TEMP-RANK
145000         TO WT-RANK(WS-SORT-SUB2 + 1).
145100 789-EXIT.
145200     EXIT.
145300
145400*================================================================
145500* FILE HANDLING SKELETON
145600*================================================================
145700 800-OPEN-FILES.
145800     MOVE "800-OPEN-FILES" TO PARA-NAME.
145900     OPEN OUTPUT SYSOUT.
146000     OPEN INPUT PATIENT-TARGET-FILE, ENCOUNTER-TARGET-FILE,
146100                OBSERVATION-TARGET-FILE, MEDICATION-TARGET-FILE.
146200     OPEN OUTPUT VALIDATION-RESULT-FILE, VALRPT.
146300     PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT.
146400 800-EXIT.
146500     EXIT.
146600
146700 850-CLOSE-FILES.
146800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
146900     CLOSE SYSOUT, PATIENT-TARGET-FILE, ENCOUNTER-TARGET-FILE,
147000           OBSERVATION-TARGET-FILE, MEDICATION-TARGET-FILE,
147100           VALIDATION-RESULT-FILE, VALRPT.
147200 850-EXIT.
147300     EXIT.
147400
147500 900-READ-PATIENT-IN.
147600     READ PATIENT-TARGET-FILE INTO FHIR-PATIENT-REC
147700         AT END MOVE "N" TO MORE-PAT-SW
147800     END-READ.
147900 900-EXIT.
148000     EXIT.
148100
148200 910-READ-ENCOUNTER-IN.
148300     READ ENCOUNTER-TARGET-FILE INTO FHIR-ENCOUNTER-REC
148400         AT END MOVE "N" TO MORE-ENC-SW
148500     END-READ.
148600 910-EXIT.
148700     EXIT.
148800
148900 920-READ-OBSERVATION-IN.
149000     READ OBSERVATION-TARGET-FILE INTO FHIR-OBSERVATION-REC
149100         AT END MOVE "N" TO MORE-OBS-SW
149200     END-READ.
149300 920-EXIT.
149400     EXIT.
149500
149600 930-READ-MEDICATION-IN.
149700     READ MEDICATION-TARGET-FILE INTO FHIR-MEDICATION-REQUEST-REC
149800         AT END MOVE "N" TO MORE-MED-SW
149900     END-READ.
150000 930-EXIT.
150100     EXIT.
150200
150300 950-DISPLAY-TOTALS.
150400     MOVE "950-DISPLAY-TOTALS" TO PARA-NAME.
150500     DISPLAY "** RESOURCES VALIDATED **".
150600     DISPLAY TOTAL-VALIDATED-CNT.
150700     DISPLAY "** RESOURCES VALID **".
150800     DISPLAY TOTAL-VALID-CNT.
150900     DISPLAY "** RESOURCES INVALID **".
151000     DISPLAY TOTAL-INVALID-CNT.
151100     DISPLAY "** RESOURCES VALID WITH WARNINGS **".
151200     DISPLAY TOTAL-VALID-WARN-CNT.
151300     DISPLAY "** TOTAL ERROR COUNT **".
151400     DISPLAY TOTAL-ERROR-CNT.
151500     DISPLAY "** TOTAL WARNING COUNT **".
151600     DISPLAY TOTAL-WARNING-CNT.
151700 950-EXIT.
151800     EXIT.
151900
152000 999-CLEANUP.
152100     MOVE "999-CLEANUP" TO PARA-NAME.
152200     PERFORM 740-WRITE-COUNTS-BLOCK THRU 740-EXIT.
152300     PERFORM 760-WRITE-ERROR-SECTION THRU 760-EXIT.
152400     PERFORM 780-WRITE-WARNING-SECTION THRU 780-EXIT.
152500     PERFORM 950-DISPLAY-TOTALS THRU 950-EXIT.
152600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
152700     DISPLAY "******** NORMAL END OF JOB EHRVALD ********".
152800 999-EXIT.
152900     EXIT.
153000
153100 1000-ABEND-RTN.
153200     WRITE SYSOUT-REC FROM ABEND-REC.
153300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
153400     DISPLAY "*** ABNORMAL END OF JOB-EHRVALD ***" UPON CONSOLE.
153500     MOVE +2 TO RETURN-CODE.
153600     DIVIDE ZERO-VAL INTO ONE-VAL.
