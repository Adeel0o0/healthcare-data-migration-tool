000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EHREXTR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/18/88.
000600 DATE-COMPILED. 04/18/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EXTRACTS THE FOUR LEGACY EHR ENTITY
001300*          FILES (PATIENT, ENCOUNTER, OBSERVATION, MEDICATION)
001400*          PRODUCED NIGHTLY BY THE LEGACY EHR SYSTEM.
001500*
001600*          A PARAMETER CARD MAY LIMIT THE EXTRACT TO A SINGLE
001700*          PATIENT AND/OR A REGISTRATION/VISIT DATE WINDOW.
001800*          PATIENTS ARE FILTERED FIRST; ENCOUNTERS, OBSERVATIONS
001900*          AND MEDICATIONS ARE THEN KEPT ONLY WHEN THEY BELONG
002000*          TO A KEPT PATIENT (AND, FOR OBSERVATIONS AND
002100*          MEDICATIONS THAT CARRY AN ENCOUNTER-ID, A KEPT
002200*          ENCOUNTER).  KEPT KEYS ARE HELD IN TWO IN-MEMORY
002300*          TABLES SEARCHED SEQUENTIALLY - NO VSAM FILE IS
002400*          NEEDED FOR THIS LOOKUP.
002500*
002600*          AN EXTRACTION-METADATA RECORD CARRYING THE RUN
002700*          TIMESTAMP, SOURCE SYSTEM NAME AND THE FOUR KEPT
002800*          COUNTS IS WRITTEN FOR THE TRANSFORMER STEP THAT
002900*          FOLLOWS THIS ONE.
003000*
003100******************************************************************
003200
003300         PARAMETER CARD          -   DDS0001.EHRPARM
003400
003500         INPUT FILES             -   DDS0001.EHRPATI
003600                                      DDS0001.EHRENCI
003700                                      DDS0001.EHROBSI
003800                                      DDS0001.EHRMEDI
003900
004000         OUTPUT FILES PRODUCED   -   DDS0001.EHRPATX
004100                                      DDS0001.EHRENCX
004200                                      DDS0001.EHROBSX
004300                                      DDS0001.EHRMEDX
004400                                      DDS0001.EHRMETA
004500
004600         DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900*CHANGE LOG
005000*
005100*  DATE      BY   REQUEST    DESCRIPTION
005200*  --------  ---  ---------  -------------------------------------
005300*  041888    JS   ---------  ORIGINAL PROGRAM.
005400*  091289    JS   HC-0032    ADDED THE PATIENT-ID-FILTER CARD
005500*                            FIELD FOR SINGLE-PATIENT RERUNS.
005600*  052291    AK   HC-0140    ADDED THE KEPT-ENCOUNTER TABLE SO
005700*                            OBSERVATIONS AND MEDICATIONS CAN BE
005800*                            FILTERED BY ENCOUNTER AS WELL AS BY
005900*                            PATIENT.
006000*  110294    JS   HC-0205    WIDENED BOTH KEPT TABLES FROM 500 TO
006100*                            2000 ENTRIES - RAN OUT OF ROOM ON
006200*                            THE QUARTERLY FULL EXTRACT.
006300*  013099    JS   HC-0401    Y2K REVIEW - DATES ARE CARRIED AS
006400*                            YYYY-MM-DD TEXT THROUGHOUT, STRING
006500*                            COMPARE IS CENTURY-SAFE.  NO CHANGE.
006600*  081502    MM   HC-0449    METADATA RECORD NOW WRITTEN EVEN
006700*                            WHEN NO PATIENTS SURVIVE THE FILTER
006800*                            (ALL FOUR COUNTS ZERO) - A PRIOR
006900*                            RUN ABENDED THE TRANSFORMER STEP.
007000*  061807    AK   HC-0501    ADDED 950-DISPLAY-TOTALS SO OPERATOR
007100*                            CAN SEE READ/KEPT COUNTS WITHOUT
007200*                            PULLING THE SYSOUT LISTING.
007300*  032611    MM   HC-0522    META-RUN-TIMESTAMP WAS COMING OUT
007400*                            WITH A 2-DIGIT YEAR (650-WRITE-
007500*                            METADATA WAS STRINGING WS-DATE-YY
007600*                            RAW) - DOWNSTREAM LOAD JOB REJECTED
007700*                            THE METADATA FILE.  NOW WINDOWS THE
007800*                            YEAR INTO WS-DATE-CCYY FIRST, SAME
007900*                            AS THE 000-HOUSEKEEPING DISPLAY DOES.
008000*  102913    AK   HC-0555    230/330-REMEMBER-xxx-KEY WERE ADDING
008100*                            TO THE KEPT COUNT AND INDEXING THE
008200*                            KEPT TABLE WITH NO BOUNDS CHECK - SAME
008300*                            "TABLE IS FULL" EXPOSURE HC-0205
008400*                            ALREADY FIXED ONCE BY WIDENING 500 TO
008500*                            2000.  ADDED THE OVERFLOW TEST AND
008600*                            WIRED IT TO 1000-ABEND-RTN, SAME AS
008700*                            PATLIST'S XREF TABLE GUARDS.
008800*
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT SYSOUT
009900         ASSIGN TO UT-S-SYSOUT
010000         ORGANIZATION IS SEQUENTIAL.
010100
010200     SELECT EHRPARM-FILE
010300         ASSIGN TO UT-S-EHRPARM
010400         ORGANIZATION IS SEQUENTIAL.
010500
010600     SELECT PATIENT-IN-FILE
010700         ASSIGN TO UT-S-EHRPATI
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS OFCODE.
011000
011100     SELECT ENCOUNTER-IN-FILE
011200         ASSIGN TO UT-S-EHRENCI
011300         ACCESS MODE IS SEQUENTIAL
011400         FILE STATUS IS OFCODE.
011500
011600     SELECT OBSERVATION-IN-FILE
011700         ASSIGN TO UT-S-EHROBSI
011800         ACCESS MODE IS SEQUENTIAL
011900         FILE STATUS IS OFCODE.
012000
012100     SELECT MEDICATION-IN-FILE
012200         ASSIGN TO UT-S-EHRMEDI
012300         ACCESS MODE IS SEQUENTIAL
012400         FILE STATUS IS OFCODE.
012500
012600     SELECT PATIENT-EXTRACT-FILE
012700         ASSIGN TO UT-S-EHRPATX
012800         ACCESS MODE IS SEQUENTIAL
012900         FILE STATUS IS OFCODE.
013000
013100     SELECT ENCOUNTER-EXTRACT-FILE
013200         ASSIGN TO UT-S-EHRENCX
013300         ACCESS MODE IS SEQUENTIAL
013400         FILE STATUS IS OFCODE.
013500
013600     SELECT OBSERVATION-EXTRACT-FILE
013700         ASSIGN TO UT-S-EHROBSX
013800         ACCESS MODE IS SEQUENTIAL
013900         FILE STATUS IS OFCODE.
014000
014100     SELECT MEDICATION-EXTRACT-FILE
014200         ASSIGN TO UT-S-EHRMEDX
014300         ACCESS MODE IS SEQUENTIAL
014400         FILE STATUS IS OFCODE.
014500
014600     SELECT METADATA-FILE
014700         ASSIGN TO UT-S-EHRMETA
014800         ACCESS MODE IS SEQUENTIAL
014900         FILE STATUS IS OFCODE.
015000
015100 DATA DIVISION.
015200 FILE SECTION.
015300 FD  SYSOUT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 130 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS SYSOUT-REC.
015900 01  SYSOUT-REC                 PIC X(130).
016000
016100 FD  EHRPARM-FILE
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 80 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS EHRPARM-REC.
016700 01  EHRPARM-REC                PIC X(80).
016800
016900****** ONE CARD PER RUN - BLANK FIELDS MEAN "NO FILTER"
017000 FD  PATIENT-IN-FILE
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 308 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS PATIENT-IN-REC.
017600 01  PATIENT-IN-REC              PIC X(308).
017700
017800 FD  ENCOUNTER-IN-FILE
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 360 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS ENCOUNTER-IN-REC.
018400 01  ENCOUNTER-IN-REC            PIC X(360).
018500
018600 FD  OBSERVATION-IN-FILE
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 643 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS OBSERVATION-IN-REC.
019200 01  OBSERVATION-IN-REC          PIC X(643).
019300
019400 FD  MEDICATION-IN-FILE
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 192 CHARACTERS
019800     BLOCK CONTAINS 0 RECORDS
019900     DATA RECORD IS MEDICATION-IN-REC.
020000 01  MEDICATION-IN-REC           PIC X(192).
020100
020200 FD  PATIENT-EXTRACT-FILE
020300     RECORDING MODE IS F
020400     LABEL RECORDS ARE STANDARD
020500     RECORD CONTAINS 308 CHARACTERS
020600     BLOCK CONTAINS 0 RECORDS
020700     DATA RECORD IS PATIENT-EXTRACT-REC.
020800 01  PATIENT-EXTRACT-REC         PIC X(308).
020900
021000 FD  ENCOUNTER-EXTRACT-FILE
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 360 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS ENCOUNTER-EXTRACT-REC.
021600 01  ENCOUNTER-EXTRACT-REC       PIC X(360).
021700
021800 FD  OBSERVATION-EXTRACT-FILE
021900     RECORDING MODE IS F
022000     LABEL RECORDS ARE STANDARD
022100     RECORD CONTAINS 643 CHARACTERS
022200     BLOCK CONTAINS 0 RECORDS
022300     DATA RECORD IS OBSERVATION-EXTRACT-REC.
022400 01  OBSERVATION-EXTRACT-REC     PIC X(643).
022500
022600 FD  MEDICATION-EXTRACT-FILE
022700     RECORDING MODE IS F
022800     LABEL RECORDS ARE STANDARD
022900     RECORD CONTAINS 192 CHARACTERS
023000     BLOCK CONTAINS 0 RECORDS
023100     DATA RECORD IS MEDICATION-EXTRACT-REC.
023200 01  MEDICATION-EXTRACT-REC      PIC X(192).
023300
023400 FD  METADATA-FILE
023500     RECORDING MODE IS F
023600     LABEL RECORDS ARE STANDARD
023700     RECORD CONTAINS 80 CHARACTERS
023800     BLOCK CONTAINS 0 RECORDS
023900     DATA RECORD IS METADATA-OUT-REC.
024000 01  METADATA-OUT-REC            PIC X(80).
024100
024200 WORKING-STORAGE SECTION.
024300
024400 01  FILE-STATUS-CODES.
024500     05  OFCODE                  PIC X(02).
024600         88  CODE-WRITE              VALUE SPACES.
024700
024800** RUN PARAMETERS - ONE CARD, READ ONCE AT 000-HOUSEKEEPING
024900 01  WS-PARM-CARD.
025000     05  WS-START-DATE           PIC X(10).
025100     05  WS-END-DATE             PIC X(10).
025200     05  WS-PATIENT-ID-FILTER    PIC X(10).
025300     05  FILLER                  PIC X(50).
025400 01  WS-PARM-CARD-DATES REDEFINES WS-PARM-CARD.
025500     05  WS-DATE-PAIR            PIC X(20).
025600     05  FILLER                  PIC X(60).
025700
025800 COPY EHRPATR.
025900 COPY EHRENCR.
026000 COPY EHROBSR.
026100 COPY EHRMEDR.
026200 COPY EHRMETA.
026300 COPY EHRABND.
026400
026500** IN-MEMORY KEPT-KEY TABLES - SEARCHED SEQUENTIALLY, NO VSAM
026600 01  KEPT-PATIENT-TABLE-AREA.
026700     05  KEPT-PATIENT-COUNT      PIC 9(7) COMP.
026800     05  KEPT-PATIENT-ENTRY OCCURS 2000 TIMES
026900                 INDEXED BY KP-IDX.
027000         10  KEPT-PATIENT-KEY    PIC X(10).
027100
027200 01  KEPT-ENCOUNTER-TABLE-AREA.
027300     05  KEPT-ENCOUNTER-COUNT    PIC 9(7) COMP.
027400     05  KEPT-ENCOUNTER-ENTRY OCCURS 2000 TIMES
027500                 INDEXED BY KE-IDX.
027600         10  KEPT-ENCOUNTER-KEY  PIC X(10).
027700
027800 01  WS-SEARCH-KEY               PIC X(10).
027900 01  WS-SEARCH-KEY-PARTS REDEFINES WS-SEARCH-KEY.
028000     05  WS-SEARCH-KEY-PREFIX    PIC X(02).
028100     05  WS-SEARCH-KEY-SUFFIX    PIC X(08).
028200 01  WS-TEST-DATE                PIC X(10).
028300
028400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028500     05  PAT-READ-CNT            PIC 9(7) COMP.
028600     05  PAT-KEPT-CNT            PIC 9(7) COMP.
028700     05  ENC-READ-CNT            PIC 9(7) COMP.
028800     05  ENC-KEPT-CNT            PIC 9(7) COMP.
028900     05  OBS-READ-CNT            PIC 9(7) COMP.
029000     05  OBS-KEPT-CNT            PIC 9(7) COMP.
029100     05  MED-READ-CNT            PIC 9(7) COMP.
029200     05  MED-KEPT-CNT            PIC 9(7) COMP.
029300
029400 01  FLAGS-AND-SWITCHES.
029500     05  MORE-PAT-SW             PIC X(01) VALUE "Y".
029600         88  NO-MORE-PAT              VALUE "N".
029700     05  MORE-ENC-SW             PIC X(01) VALUE "Y".
029800         88  NO-MORE-ENC              VALUE "N".
029900     05  MORE-OBS-SW             PIC X(01) VALUE "Y".
030000         88  NO-MORE-OBS              VALUE "N".
030100     05  MORE-MED-SW             PIC X(01) VALUE "Y".
030200         88  NO-MORE-MED              VALUE "N".
030300     05  REC-KEPT-SW             PIC X(01).
030400         88  REC-IS-KEPT              VALUE "Y".
030500         88  REC-IS-NOT-KEPT          VALUE "N".
030600     05  DATE-RANGE-SW           PIC X(01).
030700         88  DATE-IN-RANGE            VALUE "Y".
030800         88  DATE-NOT-IN-RANGE        VALUE "N".
030900     05  SEARCH-FOUND-SW         PIC X(01).
031000         88  SEARCH-KEY-FOUND         VALUE "Y".
031100         88  SEARCH-KEY-NOT-FOUND     VALUE "N".
031200     05  DATE-FILTER-SW          PIC X(01).
031300         88  DATE-FILTER-ACTIVE       VALUE "Y".
031400     05  PATIENT-FILTER-SW       PIC X(01).
031500         88  PATIENT-FILTER-ACTIVE    VALUE "Y".
031600
031700 01  WS-DATE                     PIC 9(06).
031800 01  WS-DATE-PARTS REDEFINES WS-DATE.
031900     05  WS-DATE-YY              PIC 9(02).
032000     05  WS-DATE-MM              PIC 9(02).
032100     05  WS-DATE-DD              PIC 9(02).
032200 01  WS-DATE-CCYY                PIC 9(04).
032300 01  WS-SOURCE-SYSTEM            PIC X(20)
032400                             VALUE "legacy_ehr".
032500
032600 PROCEDURE DIVISION.
032700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032800     PERFORM 100-MAINLINE THRU 100-EXIT.
032900     PERFORM 999-CLEANUP THRU 999-EXIT.
033000     MOVE +0 TO RETURN-CODE.
033100     GOBACK.
033200
033300 000-HOUSEKEEPING.
033400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033500     DISPLAY "******** BEGIN JOB EHREXTR ********".
033600     ACCEPT WS-DATE FROM DATE.
033700     IF WS-DATE-YY < 50
033800         COMPUTE WS-DATE-CCYY = 2000 + WS-DATE-YY
033900     ELSE
034000         COMPUTE WS-DATE-CCYY = 1900 + WS-DATE-YY.
034100     DISPLAY "RUN DATE " WS-DATE-CCYY "-" WS-DATE-MM
034200             "-" WS-DATE-DD.
034300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
034400                KEPT-PATIENT-TABLE-AREA
034500                KEPT-ENCOUNTER-TABLE-AREA.
034600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034700     READ EHRPARM-FILE INTO WS-PARM-CARD
034800         AT END INITIALIZE WS-PARM-CARD
034900     END-READ.
035000     SET DATE-FILTER-ACTIVE TO FALSE.
035100     IF WS-START-DATE NOT = SPACES OR
035200        WS-END-DATE NOT = SPACES
035300         SET DATE-FILTER-ACTIVE TO TRUE.
035400     SET PATIENT-FILTER-ACTIVE TO FALSE.
035500     IF WS-PATIENT-ID-FILTER NOT = SPACES
035600         SET PATIENT-FILTER-ACTIVE TO TRUE.
035700 000-EXIT.
035800     EXIT.
035900
036000 100-MAINLINE.
036100     MOVE "100-MAINLINE" TO PARA-NAME.
036200     PERFORM 200-EXTRACT-PATIENTS THRU 200-EXIT.
036300     PERFORM 300-EXTRACT-ENCOUNTERS THRU 300-EXIT.
036400     PERFORM 400-EXTRACT-OBSERVATIONS THRU 400-EXIT.
036500     PERFORM 500-EXTRACT-MEDICATIONS THRU 500-EXIT.
036600     PERFORM 650-WRITE-METADATA THRU 650-EXIT.
036700 100-EXIT.
036800     EXIT.
036900
037000 200-EXTRACT-PATIENTS.
037100     MOVE "200-EXTRACT-PATIENTS" TO PARA-NAME.
037200     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
037300     PERFORM 210-PROCESS-ONE-PATIENT THRU 210-EXIT
037400             UNTIL NO-MORE-PAT.
037500 200-EXIT.
037600     EXIT.
037700
037800 210-PROCESS-ONE-PATIENT.
037900     ADD 1 TO PAT-READ-CNT.
038000     PERFORM 220-CHECK-PATIENT-FILTER THRU 220-EXIT.
038100     IF REC-IS-KEPT
038200         WRITE PATIENT-EXTRACT-REC
038300             FROM LEGACY-PATIENT-REC
038400         ADD 1 TO PAT-KEPT-CNT
038500         PERFORM 230-REMEMBER-PATIENT-KEY THRU 230-EXIT.
038600     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
038700 210-EXIT.
038800     EXIT.
038900
039000 220-CHECK-PATIENT-FILTER.
039100     SET REC-IS-KEPT TO TRUE.
039200     IF PATIENT-FILTER-ACTIVE AND
039300        PATIENT-ID NOT = WS-PATIENT-ID-FILTER
039400         SET REC-IS-NOT-KEPT TO TRUE
039500         GO TO 220-EXIT.
039600     IF DATE-FILTER-ACTIVE
039700         MOVE REGISTRATION-DATE TO WS-TEST-DATE
039800         PERFORM 600-DATE-RANGE-TEST THRU 600-EXIT
039900         IF DATE-NOT-IN-RANGE
040000             SET REC-IS-NOT-KEPT TO TRUE.
040100 220-EXIT.
040200     EXIT.
040300
040400 230-REMEMBER-PATIENT-KEY.
040500     IF KEPT-PATIENT-COUNT > 1999
040600         MOVE "KEPT-PATIENT TABLE IS FULL" TO ABEND-REASON
040700         GO TO 1000-ABEND-RTN.
040800     ADD 1 TO KEPT-PATIENT-COUNT.
040900     SET KP-IDX TO KEPT-PATIENT-COUNT.
041000     MOVE PATIENT-ID TO KEPT-PATIENT-KEY (KP-IDX).
041100 230-EXIT.
041200     EXIT.
041300
041400 300-EXTRACT-ENCOUNTERS.
041500     MOVE "300-EXTRACT-ENCOUNTERS" TO PARA-NAME.
041600     PERFORM 910-READ-ENCOUNTER-IN THRU 910-EXIT.
041700     PERFORM 310-PROCESS-ONE-ENCOUNTER THRU 310-EXIT
041800             UNTIL NO-MORE-ENC.
041900 300-EXIT.
042000     EXIT.
042100
042200 310-PROCESS-ONE-ENCOUNTER.
042300     ADD 1 TO ENC-READ-CNT.
042400     PERFORM 320-CHECK-ENCOUNTER-FILTER THRU 320-EXIT.
042500     IF REC-IS-KEPT
042600         WRITE ENCOUNTER-EXTRACT-REC
042700             FROM LEGACY-ENCOUNTER-REC
042800         ADD 1 TO ENC-KEPT-CNT
042900         PERFORM 330-REMEMBER-ENCOUNTER-KEY THRU 330-EXIT.
043000     PERFORM 910-READ-ENCOUNTER-IN THRU 910-EXIT.
043100 310-EXIT.
043200     EXIT.
043300
043400 320-CHECK-ENCOUNTER-FILTER.
043500     SET REC-IS-KEPT TO TRUE.
043600     MOVE PATIENT-ID OF LEGACY-ENCOUNTER-REC TO WS-SEARCH-KEY.
043700     PERFORM 700-SEARCH-KEPT-PATIENT THRU 700-EXIT.
043800     IF SEARCH-KEY-NOT-FOUND
043900         SET REC-IS-NOT-KEPT TO TRUE
044000         GO TO 320-EXIT.
044100     IF DATE-FILTER-ACTIVE
044200         MOVE ENCOUNTER-DATE TO WS-TEST-DATE
044300         PERFORM 600-DATE-RANGE-TEST THRU 600-EXIT
044400         IF DATE-NOT-IN-RANGE
044500             SET REC-IS-NOT-KEPT TO TRUE.
044600 320-EXIT.
044700     EXIT.
044800
044900 330-REMEMBER-ENCOUNTER-KEY.
045000     IF KEPT-ENCOUNTER-COUNT > 1999
045100         MOVE "KEPT-ENCOUNTER TABLE IS FULL" TO ABEND-REASON
045200         GO TO 1000-ABEND-RTN.
045300     ADD 1 TO KEPT-ENCOUNTER-COUNT.
045400     SET KE-IDX TO KEPT-ENCOUNTER-COUNT.
045500     MOVE ENCOUNTER-ID TO KEPT-ENCOUNTER-KEY (KE-IDX).
045600 330-EXIT.
045700     EXIT.
045800
045900 400-EXTRACT-OBSERVATIONS.
046000     MOVE "400-EXTRACT-OBSERVATIONS" TO PARA-NAME.
046100     PERFORM 920-READ-OBSERVATION-IN THRU 920-EXIT.
046200     PERFORM 410-PROCESS-ONE-OBSERVATION THRU 410-EXIT
046300             UNTIL NO-MORE-OBS.
046400 400-EXIT.
046500     EXIT.
046600
046700 410-PROCESS-ONE-OBSERVATION.
046800     ADD 1 TO OBS-READ-CNT.
046900     PERFORM 420-CHECK-OBSERVATION-FILTER THRU 420-EXIT.
047000     IF REC-IS-KEPT
047100         WRITE OBSERVATION-EXTRACT-REC
047200             FROM LEGACY-OBSERVATION-REC
047300         ADD 1 TO OBS-KEPT-CNT.
047400     PERFORM 920-READ-OBSERVATION-IN THRU 920-EXIT.
047500 410-EXIT.
047600     EXIT.
047700
047800 420-CHECK-OBSERVATION-FILTER.
047900     SET REC-IS-KEPT TO TRUE.
048000     MOVE PATIENT-ID OF LEGACY-OBSERVATION-REC TO
048100         WS-SEARCH-KEY.
048200     PERFORM 700-SEARCH-KEPT-PATIENT THRU 700-EXIT.
048300     IF SEARCH-KEY-NOT-FOUND
048400         SET REC-IS-NOT-KEPT TO TRUE
048500         GO TO 420-EXIT.
048600     IF ENCOUNTER-ID OF LEGACY-OBSERVATION-REC NOT = SPACES
048700         MOVE ENCOUNTER-ID OF LEGACY-OBSERVATION-REC TO
048800             WS-SEARCH-KEY
048900         PERFORM 720-SEARCH-KEPT-ENCOUNTER THRU 720-EXIT
049000         IF SEARCH-KEY-NOT-FOUND
049100             SET REC-IS-NOT-KEPT TO TRUE
049200             GO TO 420-EXIT.
049300     IF DATE-FILTER-ACTIVE
049400         MOVE OBSERVATION-DATE TO WS-TEST-DATE
049500         PERFORM 600-DATE-RANGE-TEST THRU 600-EXIT
049600         IF DATE-NOT-IN-RANGE
049700             SET REC-IS-NOT-KEPT TO TRUE.
049800 420-EXIT.
049900     EXIT.
050000
050100 500-EXTRACT-MEDICATIONS.
050200     MOVE "500-EXTRACT-MEDICATIONS" TO PARA-NAME.
050300     PERFORM 930-READ-MEDICATION-IN THRU 930-EXIT.
050400     PERFORM 510-PROCESS-ONE-MEDICATION THRU 510-EXIT
050500             UNTIL NO-MORE-MED.
050600 500-EXIT.
050700     EXIT.
050800
050900 510-PROCESS-ONE-MEDICATION.
051000     ADD 1 TO MED-READ-CNT.
051100     PERFORM 520-CHECK-MEDICATION-FILTER THRU 520-EXIT.
051200     IF REC-IS-KEPT
051300         WRITE MEDICATION-EXTRACT-REC
051400             FROM LEGACY-MEDICATION-REC
051500         ADD 1 TO MED-KEPT-CNT.
051600     PERFORM 930-READ-MEDICATION-IN THRU 930-EXIT.
051700 510-EXIT.
051800     EXIT.
051900
052000 520-CHECK-MEDICATION-FILTER.
052100     SET REC-IS-KEPT TO TRUE.
052200     MOVE PATIENT-ID OF LEGACY-MEDICATION-REC TO
052300         WS-SEARCH-KEY.
052400     PERFORM 700-SEARCH-KEPT-PATIENT THRU 700-EXIT.
052500     IF SEARCH-KEY-NOT-FOUND
052600         SET REC-IS-NOT-KEPT TO TRUE
052700         GO TO 520-EXIT.
052800     IF ENCOUNTER-ID OF LEGACY-MEDICATION-REC NOT = SPACES
052900         MOVE ENCOUNTER-ID OF LEGACY-MEDICATION-REC TO
053000             WS-SEARCH-KEY
053100         PERFORM 720-SEARCH-KEPT-ENCOUNTER THRU 720-EXIT
053200         IF SEARCH-KEY-NOT-FOUND
053300             SET REC-IS-NOT-KEPT TO TRUE
053400             GO TO 520-EXIT.
053500     IF DATE-FILTER-ACTIVE
053600         MOVE PRESCRIPTION-DATE TO WS-TEST-DATE
053700         PERFORM 600-DATE-RANGE-TEST THRU 600-EXIT
053800         IF DATE-NOT-IN-RANGE
053900             SET REC-IS-NOT-KEPT TO TRUE.
054000 520-EXIT.
054100     EXIT.
054200
054300 600-DATE-RANGE-TEST.
054400*  SHARED BY ALL FOUR ENTITIES - CALLER MOVES THE DATE FIELD
054500*  TO BE TESTED INTO WS-TEST-DATE BEFORE PERFORMING THIS.
054600     SET DATE-IN-RANGE TO TRUE.
054700     IF WS-TEST-DATE = SPACES
054800         SET DATE-NOT-IN-RANGE TO TRUE
054900         GO TO 600-EXIT.
055000     IF WS-START-DATE NOT = SPACES AND
055100        WS-TEST-DATE < WS-START-DATE
055200         SET DATE-NOT-IN-RANGE TO TRUE
055300         GO TO 600-EXIT.
055400     IF WS-END-DATE NOT = SPACES AND
055500        WS-TEST-DATE > WS-END-DATE
055600         SET DATE-NOT-IN-RANGE TO TRUE.
055700 600-EXIT.
055800     EXIT.
055900
056000 650-WRITE-METADATA.
056100     MOVE "650-WRITE-METADATA" TO PARA-NAME.
056200     INITIALIZE EXTRACTION-METADATA-REC.
056300     STRING WS-DATE-CCYY "-" WS-DATE-MM "-" WS-DATE-DD
056400         " 00:00:00" DELIMITED BY SIZE
056500         INTO META-RUN-TIMESTAMP.
056600     MOVE WS-SOURCE-SYSTEM TO META-SOURCE-SYSTEM.
056700     MOVE PAT-KEPT-CNT TO META-PATIENT-COUNT.
056800     MOVE ENC-KEPT-CNT TO META-ENCOUNTER-COUNT.
056900     MOVE OBS-KEPT-CNT TO META-OBSERVATION-COUNT.
057000     MOVE MED-KEPT-CNT TO META-MEDICATION-COUNT.
057100     WRITE METADATA-OUT-REC FROM EXTRACTION-METADATA-REC.
057200 650-EXIT.
057300     EXIT.
057400
057500 700-SEARCH-KEPT-PATIENT.
057600     SET SEARCH-KEY-NOT-FOUND TO TRUE.
057700     SET KP-IDX TO 1.
057800 700-010-SEARCH-LOOP.
057900     IF KP-IDX > KEPT-PATIENT-COUNT
058000         GO TO 700-EXIT.
058100     IF KEPT-PATIENT-KEY (KP-IDX) = WS-SEARCH-KEY
058200         SET SEARCH-KEY-FOUND TO TRUE
058300         GO TO 700-EXIT.
058400     SET KP-IDX UP BY 1.
058500     GO TO 700-010-SEARCH-LOOP.
058600 700-EXIT.
058700     EXIT.
058800
058900 720-SEARCH-KEPT-ENCOUNTER.
059000     SET SEARCH-KEY-NOT-FOUND TO TRUE.
059100     SET KE-IDX TO 1.
059200 720-010-SEARCH-LOOP.
059300     IF KE-IDX > KEPT-ENCOUNTER-COUNT
059400         GO TO 720-EXIT.
059500     IF KEPT-ENCOUNTER-KEY (KE-IDX) = WS-SEARCH-KEY
059600         SET SEARCH-KEY-FOUND TO TRUE
059700         GO TO 720-EXIT.
059800     SET KE-IDX UP BY 1.
059900     GO TO 720-010-SEARCH-LOOP.
060000 720-EXIT.
060100     EXIT.
060200
060300 800-OPEN-FILES.
060400     MOVE "800-OPEN-FILES" TO PARA-NAME.
060500     OPEN OUTPUT SYSOUT.
060600     OPEN INPUT EHRPARM-FILE.
060700     OPEN INPUT PATIENT-IN-FILE, ENCOUNTER-IN-FILE,
060800                OBSERVATION-IN-FILE, MEDICATION-IN-FILE.
060900     OPEN OUTPUT PATIENT-EXTRACT-FILE, ENCOUNTER-EXTRACT-FILE,
061000                 OBSERVATION-EXTRACT-FILE,
061100                 MEDICATION-EXTRACT-FILE, METADATA-FILE.
061200 800-EXIT.
061300     EXIT.
061400
061500 850-CLOSE-FILES.
061600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061700     CLOSE SYSOUT, EHRPARM-FILE,
061800           PATIENT-IN-FILE, ENCOUNTER-IN-FILE,
061900           OBSERVATION-IN-FILE, MEDICATION-IN-FILE,
062000           PATIENT-EXTRACT-FILE, ENCOUNTER-EXTRACT-FILE,
062100           OBSERVATION-EXTRACT-FILE, MEDICATION-EXTRACT-FILE,
062200           METADATA-FILE.
062300 850-EXIT.
062400     EXIT.
062500
062600 900-READ-PATIENT-IN.
062700     READ PATIENT-IN-FILE INTO LEGACY-PATIENT-REC
062800         AT END MOVE "N" TO MORE-PAT-SW
062900     END-READ.
063000 900-EXIT.
063100     EXIT.
063200
063300 910-READ-ENCOUNTER-IN.
063400     READ ENCOUNTER-IN-FILE INTO LEGACY-ENCOUNTER-REC
063500         AT END MOVE "N" TO MORE-ENC-SW
063600     END-READ.
063700 910-EXIT.
063800     EXIT.
063900
064000 920-READ-OBSERVATION-IN.
064100     READ OBSERVATION-IN-FILE INTO LEGACY-OBSERVATION-REC
064200         AT END MOVE "N" TO MORE-OBS-SW
064300     END-READ.
064400 920-EXIT.
064500     EXIT.
064600
064700 930-READ-MEDICATION-IN.
064800     READ MEDICATION-IN-FILE INTO LEGACY-MEDICATION-REC
064900         AT END MOVE "N" TO MORE-MED-SW
065000     END-READ.
065100 930-EXIT.
065200     EXIT.
065300
065400 950-DISPLAY-TOTALS.
065500     DISPLAY "** PATIENTS READ/KEPT    **" PAT-READ-CNT
065600             "/" PAT-KEPT-CNT.
065700     DISPLAY "** ENCOUNTERS READ/KEPT  **" ENC-READ-CNT
065800             "/" ENC-KEPT-CNT.
065900     DISPLAY "** OBSERVATIONS READ/KEPT**" OBS-READ-CNT
066000             "/" OBS-KEPT-CNT.
066100     DISPLAY "** MEDICATIONS READ/KEPT **" MED-READ-CNT
066200             "/" MED-KEPT-CNT.
066300 950-EXIT.
066400     EXIT.
066500
066600 999-CLEANUP.
066700     MOVE "999-CLEANUP" TO PARA-NAME.
066800     PERFORM 950-DISPLAY-TOTALS THRU 950-EXIT.
066900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067000     DISPLAY "******** NORMAL END OF JOB EHREXTR ********".
067100 999-EXIT.
067200     EXIT.
067300
067400 1000-ABEND-RTN.
067500     WRITE SYSOUT-REC FROM ABEND-REC.
067600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067700     DISPLAY "*** ABNORMAL END OF JOB - EHREXTR ***"
067800             UPON CONSOLE.
067900     DIVIDE ZERO-VAL INTO ONE-VAL.
