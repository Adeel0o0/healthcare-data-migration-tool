000100******************************************************************
000200* EHRVRES  -  VALIDATION-RESULT RECORD
000300*
000400*          ONE RECORD PER VALIDATED RESOURCE.  WRITTEN BY THE
000500*          VALIDATOR, ONE FOR EVERY PATIENT/ENCOUNTER/
000600*          OBSERVATION/MEDICATIONREQUEST READ.
000700******************************************************************
000800 01  VALIDATION-RESULT-REC.
000900     05  RESOURCE-TYPE           PIC X(18).
001000     05  RESOURCE-ID             PIC X(30).
001100     05  VALID-FLAG              PIC X(01).
001200         88  RESOURCE-IS-VALID       VALUE "Y".
001300         88  RESOURCE-IS-INVALID     VALUE "N".
001400     05  ERROR-COUNT             PIC 9(03).
001500     05  WARNING-COUNT           PIC 9(03).
001600     05  FIRST-ERROR             PIC X(60).
001700     05  FILLER                  PIC X(17).
