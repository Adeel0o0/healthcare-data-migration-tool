000100******************************************************************
000200* EHRFOBS  -  TARGET (FHIR-STYLE) OBSERVATION RESOURCE RECORD
000300*
000400*          ONE RECORD PER RESULT COMPONENT (SEE EHROBSR).
000500*          WRITTEN BY THE TRANSFORMER, READ BY THE VALIDATOR.
000600******************************************************************
000700 01  FHIR-OBSERVATION-REC.
000800     05  RESOURCE-TYPE           PIC X(16).
000900     05  FHIR-ID                 PIC X(26).
001000     05  SOURCE-SYSTEM           PIC X(20).
001100     05  SOURCE-ID               PIC X(15).
001200     05  STATUS                  PIC X(16).
001300         88  TGT-OBS-REGISTERED      VALUE "registered".
001400         88  TGT-OBS-PRELIM          VALUE "preliminary".
001500         88  TGT-OBS-FINAL           VALUE "final".
001600         88  TGT-OBS-AMENDED         VALUE "amended".
001700         88  TGT-OBS-CORRECTED       VALUE "corrected".
001800         88  TGT-OBS-CANCELLED       VALUE "cancelled".
001900         88  TGT-OBS-ENTERED-ERROR   VALUE "entered-in-error".
002000         88  TGT-OBS-UNKNOWN         VALUE "unknown".
002100     05  CATEGORY-CODE           PIC X(12).
002200     05  CODE-BLOCK.
002300         10  CODE-TEXT           PIC X(40).
002400         10  LOINC-CODE          PIC X(10).
002500     05  CODE-BLOCK-TEXT REDEFINES CODE-BLOCK
002600                                 PIC X(50).
002700     05  REFS-BLOCK.
002800         10  SUBJECT-REF         PIC X(20).
002900         10  ENCOUNTER-REF       PIC X(22).
003000     05  REFS-BLOCK-TEXT REDEFINES REFS-BLOCK
003100                                 PIC X(42).
003200     05  EFFECTIVE-DATE          PIC X(10).
003300     05  EFFECTIVE-DATE-YMD REDEFINES EFFECTIVE-DATE.
003400         10  EFF-DATE-YYYY       PIC X(04).
003500         10  FILLER              PIC X(01).
003600         10  EFF-DATE-MM         PIC X(02).
003700         10  FILLER              PIC X(01).
003800         10  EFF-DATE-DD         PIC X(02).
003900     05  VALUE-TYPE              PIC X(01).
004000         88  VALUE-IS-QUANTITY       VALUE "Q".
004100         88  VALUE-IS-STRING         VALUE "S".
004200     05  VALUE-NUMERIC           PIC S9(7)V9(2) COMP-3.
004300     05  VALUE-STRING            PIC X(12).
004400     05  VALUE-UNIT              PIC X(12).
004500     05  INTERPRETATION          PIC X(01).
004600         88  INTERP-NORMAL           VALUE "N".
004700         88  INTERP-HIGH             VALUE "H".
004800         88  INTERP-LOW              VALUE "L".
004900         88  INTERP-ABNORMAL         VALUE "A".
005000     05  REFERENCE-RANGE         PIC X(15).
005100     05  PERFORMER               PIC X(20).
005200     05  FILLER                  PIC X(08).
