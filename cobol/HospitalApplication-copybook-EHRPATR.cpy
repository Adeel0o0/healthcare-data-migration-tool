000100******************************************************************
000200* EHRPATR  -  LEGACY EHR PATIENT EXTRACT/INPUT RECORD LAYOUT
000300*
000400*          ONE RECORD PER PATIENT ON THE LEGACY EHR PATIENT
000500*          MASTER FILE (EXTERNALLY SUPPLIED, FIXED LENGTH).
000600*          USED AS THE EXTRACTOR'S INPUT LAYOUT AND AS THE
000700*          EXTRACT-FILE LAYOUT PASSED TO THE TRANSFORMER.
000800******************************************************************
000900 01  LEGACY-PATIENT-REC.
001000     05  PATIENT-ID              PIC X(10).
001100     05  MRN                     PIC X(10).
001200     05  PATIENT-NAME-BLOCK.
001300         10  FIRST-NAME          PIC X(20).
001400         10  MIDDLE-NAME         PIC X(20).
001500         10  LAST-NAME           PIC X(20).
001600     05  PATIENT-NAME-TEXT REDEFINES PATIENT-NAME-BLOCK
001700                                 PIC X(60).
001800     05  BIRTH-DATE              PIC X(10).
001900     05  BIRTH-DATE-YMD REDEFINES BIRTH-DATE.
002000         10  BIRTH-DATE-YYYY     PIC X(04).
002100         10  FILLER              PIC X(01).
002200         10  BIRTH-DATE-MM       PIC X(02).
002300         10  FILLER              PIC X(01).
002400         10  BIRTH-DATE-DD       PIC X(02).
002500     05  GENDER                  PIC X(01).
002600         88  GENDER-MALE            VALUE "M".
002700         88  GENDER-FEMALE          VALUE "F".
002800         88  GENDER-UNSPEC-LEGACY   VALUE "U".
002900         88  GENDER-OTHER-LEGACY    VALUE "O".
003000     05  ADDR-LINE1              PIC X(30).
003100     05  ADDR-LINE2              PIC X(20).
003200     05  ADDR-CITY               PIC X(20).
003300     05  ADDR-STATE-CODE         PIC X(02).
003400     05  ADDR-POSTAL-CODE        PIC X(10).
003500     05  ADDR-COUNTRY            PIC X(10).
003600     05  PHONE                   PIC X(15).
003700     05  EMAIL                   PIC X(40).
003800     05  INSURANCE-COMPANY       PIC X(25).
003900     05  INSURANCE-ID            PIC X(12).
004000     05  REGISTRATION-DATE       PIC X(10).
004100     05  REGISTRATION-DATE-YMD REDEFINES REGISTRATION-DATE.
004200         10  REG-DATE-YYYY       PIC X(04).
004300         10  FILLER              PIC X(01).
004400         10  REG-DATE-MM         PIC X(02).
004500         10  FILLER              PIC X(01).
004600         10  REG-DATE-DD         PIC X(02).
004700     05  ACTIVE-FLAG             PIC X(01).
004800         88  PATIENT-ACTIVE         VALUE "Y".
004900         88  PATIENT-INACTIVE       VALUE "N".
005000     05  DECEASED-FLAG           PIC X(01).
005100         88  PATIENT-DECEASED       VALUE "Y".
005200         88  PATIENT-NOT-DECEASED   VALUE "N".
005300     05  PREFERRED-LANGUAGE      PIC X(20).
005400     05  FILLER                  PIC X(01).
