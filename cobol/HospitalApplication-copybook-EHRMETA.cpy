000100******************************************************************
000200* EHRMETA  -  EXTRACTION-METADATA CONTROL RECORD
000300*
000400*          ONE RECORD PER EXTRACTOR RUN.  TELLS THE TRANSFORMER
000500*          AND THE OPERATOR HOW MANY OF EACH ENTITY WERE KEPT.
000600******************************************************************
000700 01  EXTRACTION-METADATA-REC.
000800     05  META-RUN-TIMESTAMP      PIC X(19).
000900     05  META-RUN-TIMESTAMP-PARTS REDEFINES META-RUN-TIMESTAMP.
001000         10  META-RUN-DATE       PIC X(10).
001100         10  FILLER              PIC X(01).
001200         10  META-RUN-TIME       PIC X(08).
001300     05  META-SOURCE-SYSTEM      PIC X(20).
001400     05  META-COUNTS-BLOCK.
001500         10  META-PATIENT-COUNT      PIC 9(07).
001600         10  META-ENCOUNTER-COUNT    PIC 9(07).
001700         10  META-OBSERVATION-COUNT  PIC 9(07).
001800         10  META-MEDICATION-COUNT   PIC 9(07).
001900     05  META-COUNTS-TEXT REDEFINES META-COUNTS-BLOCK
002000                                 PIC X(28).
002100     05  FILLER                  PIC X(13).
