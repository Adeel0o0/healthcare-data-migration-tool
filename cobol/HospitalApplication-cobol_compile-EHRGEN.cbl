000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EHRGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/02/88.
000600 DATE-COMPILED. 05/02/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM MANUFACTURES A SYNTHETIC SET OF THE FOUR
001200*          LEGACY EHR ENTITY FILES (PATIENT, ENCOUNTER,
001300*          OBSERVATION, MEDICATION) SO THE EXTRACT/TRANSFORM/
001400*          VALIDATE STREAM CAN BE EXERCISED WITHOUT WAITING ON
001500*          A NIGHTLY FEED FROM THE LEGACY SYSTEM.  PARAMETERS
001600*          ARE THE PATIENT COUNT AND A SEED FOR THE PICK
001700*          GENERATOR - THE SAME SEED ALWAYS PRODUCES THE SAME
001800*          FILES, WHICH IS WHAT MAKES THIS USABLE FOR
001900*          REGRESSION RUNS AGAINST EHREXTR/EHRXFRM/EHRVALD.
002000*
002100*          EACH PATIENT GETS 1-10 ENCOUNTERS; EACH ENCOUNTER
002200*          GETS 0-5 LAB OBSERVATIONS AND 0-3 MEDICATION ORDERS.
002300*          ALL SELECTIONS (NAME, DIAGNOSIS, LAB PANEL,
002400*          MEDICATION, ETC.) ARE DRAWN FROM FIXED REFERENCE
002500*          TABLES BELOW USING A LINEAR-CONGRUENTIAL PICK
002600*          GENERATOR SEEDED FROM THE PARAMETER CARD - NOT A
002700*          TRUE RANDOM NUMBER, JUST ENOUGH SPREAD TO LOOK LIKE
002800*          A REAL POPULATION.
002900*
003000******************************************************************
003100
003200        PARAMETER CARD          -   DDS0001.EHRPARM
003300
003400        OUTPUT FILES PRODUCED   -   DDS0001.EHRPATI
003500                                     DDS0001.EHRENCI
003600                                     DDS0001.EHROBSI
003700                                     DDS0001.EHRMEDI
003800
003900        DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*CHANGE LOG
004300*
004400*  DATE      BY   REQUEST    DESCRIPTION
004500*  --------  ---  ---------  -------------------------------------
004600*  050288    JS   ---------  ORIGINAL PROGRAM - BUILT FOR THE UNIT
004700*                            TEST BED, NUM-PATIENTS/SEED CARD.
004800*  112989    JS   HC-0048    ADDED THE LAB PANEL TABLES (CBC, BMP,
004900*                            LIPID, HBA1C, TSH) SO OBSERVATIONS
005000*                            LOOK LIKE REAL RESULT SETS INSTEAD
005100*                            OF ONE GENERIC READING PER
005200*                            ENCOUNTER.
005300*  061592    AK   HC-0162    WIDENED THE DIAGNOSIS AND
005400*                            MEDICATION TABLES AND ADDED THE
005500*                            NO-REPEAT CHECK - A PRIOR RUN PUT
005600*                            THE SAME DIAGNOSIS ON AN ENCOUNTER
005700*                            THREE TIMES.
005800*  013099    JS   HC-0403    Y2K REVIEW - DATES ARE BUILT AS
005900*                            YYYY-MM-DD TEXT FROM A WINDOWED
006000*                            2-DIGIT SYSTEM DATE, CENTURY
006100*                            FORCED TO 20 SINCE THIS SHOP
006200*                            RETIRED THE LAST 19XX SYSTEM IN
006300*                            1997.  NO FURTHER CHANGE NEEDED.
006400*  042603    MM   HC-0463    ADDED THE INPATIENT DISCHARGE-DATE
006500*                            OFFSET RULE (HOSPITAL/EMERGENCY/
006600*                            SURGERY ENCOUNTERS ONLY, 0-10
006700*                            DAYS, COMPLETED STATUS ONLY).
006800*  081709    AK   HC-0539    ADDED 950-DISPLAY-TOTALS SO THE
006900*                            OPERATOR CAN SEE GENERATED COUNTS
007000*                            WITHOUT PULLING THE SYSOUT
007100*                            LISTING, TO MATCH EHREXTR.
007200*  020515    MM   HC-0566    1000-ABEND-RTN WAS NEVER WIRED TO
007300*                            ANYTHING IN THIS PROGRAM.  ADDED A
007400*                            CHECK IN 100-MAINLINE THAT REFUSES TO
007500*                            RUN A NUM-PATIENTS PARM OVER 2000 -
007600*                            THAT IS THE SIZE OF EHREXTR'S KEPT-
007700*                            PATIENT TABLE, SO A LARGER TEST DECK
007800*                            WOULD ONLY ABEND ONE STEP LATER ANYWAY.
007900*
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000         ASSIGN TO UT-S-SYSOUT
009100         ORGANIZATION IS SEQUENTIAL.
009200
009300     SELECT EHRPARM-FILE
009400         ASSIGN TO UT-S-EHRPARM
009500         ORGANIZATION IS SEQUENTIAL.
009600
009700     SELECT PATIENT-GEN-FILE
009800         ASSIGN TO UT-S-EHRPATI
009900         ORGANIZATION IS SEQUENTIAL.
010000
010100     SELECT ENCOUNTER-GEN-FILE
010200         ASSIGN TO UT-S-EHRENCI
010300         ORGANIZATION IS SEQUENTIAL.
010400
010500     SELECT OBSERVATION-GEN-FILE
010600         ASSIGN TO UT-S-EHROBSI
010700         ORGANIZATION IS SEQUENTIAL.
010800
010900     SELECT MEDICATION-GEN-FILE
011000         ASSIGN TO UT-S-EHRMEDI
011100         ORGANIZATION IS SEQUENTIAL.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC                 PIC X(130).
012200
012300 FD  EHRPARM-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 80 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS EHRPARM-REC.
012900 01  EHRPARM-REC                PIC X(80).
013000
013100 FD  PATIENT-GEN-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 308 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS PATIENT-GEN-REC.
013700 01  PATIENT-GEN-REC             PIC X(308).
013800
013900 FD  ENCOUNTER-GEN-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 360 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS ENCOUNTER-GEN-REC.
014500 01  ENCOUNTER-GEN-REC           PIC X(360).
014600
014700 FD  OBSERVATION-GEN-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 643 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS OBSERVATION-GEN-REC.
015300 01  OBSERVATION-GEN-REC         PIC X(643).
015400
015500 FD  MEDICATION-GEN-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 192 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS MEDICATION-GEN-REC.
016100 01  MEDICATION-GEN-REC          PIC X(192).
016200
016300 WORKING-STORAGE SECTION.
016400
016500 01  FILE-STATUS-CODES.
016600     05  OFCODE                  PIC X(02).
016700         88  CODE-WRITE              VALUE SPACES.
016800
016900** RUN PARAMETERS - ONE CARD, READ ONCE AT 000-HOUSEKEEPING
017000 01  WS-PARM-CARD.
017100     05  WS-PARM-NUM-PATIENTS    PIC 9(05).
017200     05  WS-PARM-SEED            PIC 9(09).
017300     05  FILLER                  PIC X(66).
017400
017500 COPY EHRPATR.
017600 COPY EHRENCR.
017700 COPY EHROBSR.
017800 COPY EHRMEDR.
017900 COPY EHRABND.
018000
018100** PICK GENERATOR - LINEAR CONGRUENTIAL, SAME SEED ALWAYS
018200** GIVES THE SAME STREAM OF PICKS (HC-0403 CHANGE-LOG NOTE
018300** APPLIES ONLY TO DATE TEXT, NOT TO THIS GENERATOR).
018400 01  WS-RANDOM-WORK-AREA.
018500     05  WS-RANDOM-SEED          PIC 9(09) COMP-3.
018600     05  WS-RANDOM-PRODUCT       PIC 9(18) COMP-3.
018700     05  WS-PICK-N               PIC 9(09) COMP-3.
018800     05  WS-PICK-RESULT          PIC 9(09) COMP-3.
018900     05  WS-PICK-DUMMY           PIC 9(09) COMP-3.
019000 01  WS-RANDOM-WORK-TEXT REDEFINES WS-RANDOM-WORK-AREA
019100                                 PIC X(54).
019200
019300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019400     05  WS-PAT-SUB              PIC 9(05) COMP.
019500     05  WS-ENC-SUB              PIC 9(03) COMP.
019600     05  WS-OBS-SUB              PIC 9(03) COMP.
019700     05  WS-MED-SUB              PIC 9(03) COMP.
019800     05  WS-DX-SUB               PIC 9(01) COMP.
019900     05  WS-RES-SUB              PIC 9(01) COMP.
020000     05  WS-ENC-COUNT-FOR-PAT    PIC 9(03) COMP.
020100     05  WS-OBS-COUNT-FOR-ENC    PIC 9(01) COMP.
020200     05  WS-MED-COUNT-FOR-ENC    PIC 9(01) COMP.
020300     05  WS-DX-COUNT-FOR-ENC     PIC 9(01) COMP.
020400     05  WS-PAT-SEQ-NUM          PIC 9(05).
020500     05  WS-ENC-SEQ-NUM          PIC 9(06) COMP.
020600     05  WS-OBS-SEQ-NUM          PIC 9(07) COMP.
020700     05  WS-MED-SEQ-NUM          PIC 9(07) COMP.
020800     05  WS-ENC-SEQ-TEXT         PIC 9(06).
020900     05  WS-OBS-SEQ-TEXT         PIC 9(07).
021000     05  WS-MED-SEQ-TEXT         PIC 9(07).
021100     05  PAT-GEN-CNT             PIC 9(07) COMP.
021200     05  ENC-GEN-CNT             PIC 9(07) COMP.
021300     05  OBS-GEN-CNT             PIC 9(07) COMP.
021400     05  MED-GEN-CNT             PIC 9(07) COMP.
021500
021600 01  FLAGS-AND-SWITCHES.
021700     05  DX-DUP-SW               PIC X(01).
021800         88  DX-WAS-DUPLICATE        VALUE "Y".
021900         88  DX-WAS-NOT-DUPLICATE    VALUE "N".
022000     05  INPATIENT-TYPE-SW       PIC X(01).
022100         88  ENC-IS-INPATIENT-TYPE   VALUE "Y".
022200         88  ENC-IS-OUTPATIENT-TYPE  VALUE "N".
022300
022400** SYSTEM DATE, WINDOWED TO A 4-DIGIT YEAR (HC-0403)
022500 01  WS-SYSTEM-DATE-AREA.
022600     05  WS-SYS-DATE-6           PIC 9(06).
022700     05  WS-SYS-DATE-6-YMD REDEFINES WS-SYS-DATE-6.
022800         10  WS-SYS-YY           PIC 9(02).
022900         10  WS-SYS-MM           PIC 9(02).
023000         10  WS-SYS-DD           PIC 9(02).
023100     05  WS-SYS-CCYY             PIC 9(04).
023200 01  WS-RUN-TEXT-DATE            PIC X(10).
023300 01  WS-BUILD-DATE-AREA.
023400     05  WS-BUILD-YYYY           PIC 9(04).
023500     05  WS-BUILD-MM             PIC 9(02).
023600     05  WS-BUILD-DD             PIC 9(02).
023700 01  WS-BUILD-TEXT-DATE          PIC X(10).
023800 01  WS-YEAR-OFFSET              PIC S9(02) COMP-3.
023900 01  WS-DAY-OFFSET               PIC S9(02) COMP-3.
024000 01  WS-MONTH-DAYS-TBL.
024100     05  FILLER PIC X(24) VALUE "312829303130313130313031".
024200 01  WS-MONTH-DAYS-TBL-R REDEFINES WS-MONTH-DAYS-TBL.
024300     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
024400
024500** REFERENCE TABLES - FIRST NAMES (1-5 MALE, 6-10 FEMALE)
024600 01  WS-FIRST-NAME-TBL.
024700     05  FILLER                  PIC X(10) VALUE "JAMES".
024800     05  FILLER                  PIC X(10) VALUE "ROBERT".
024900     05  FILLER                  PIC X(10) VALUE "MICHAEL".
025000     05  FILLER                  PIC X(10) VALUE "WILLIAM".
025100     05  FILLER                  PIC X(10) VALUE "DAVID".
025200     05  FILLER                  PIC X(10) VALUE "MARY".
025300     05  FILLER                  PIC X(10) VALUE "PATRICIA".
025400     05  FILLER                  PIC X(10) VALUE "JENNIFER".
025500     05  FILLER                  PIC X(10) VALUE "LINDA".
025600     05  FILLER                  PIC X(10) VALUE "BARBARA".
025700 01  WS-FIRST-NAME-TBL-R REDEFINES WS-FIRST-NAME-TBL.
025800     05  WS-FIRST-NAME           PIC X(10) OCCURS 10 TIMES.
025900
026000 01  WS-LAST-NAME-TBL.
026100     05  FILLER                  PIC X(10) VALUE "SMITH".
026200     05  FILLER                  PIC X(10) VALUE "JOHNSON".
026300     05  FILLER                  PIC X(10) VALUE "WILLIAMS".
026400     05  FILLER                  PIC X(10) VALUE "BROWN".
026500     05  FILLER                  PIC X(10) VALUE "JONES".
026600     05  FILLER                  PIC X(10) VALUE "GARCIA".
026700     05  FILLER                  PIC X(10) VALUE "MILLER".
026800     05  FILLER                  PIC X(10) VALUE "DAVIS".
026900     05  FILLER                  PIC X(10) VALUE "RODRIGUEZ".
027000     05  FILLER                  PIC X(10) VALUE "MARTINEZ".
027100 01  WS-LAST-NAME-TBL-R REDEFINES WS-LAST-NAME-TBL.
027200     05  WS-LAST-NAME            PIC X(10) OCCURS 10 TIMES.
027300
027400 01  WS-CITY-STATE-TBL.
027500     05  FILLER                  PIC X(15) VALUE "SPRINGFIELD".
027600     05  FILLER                  PIC X(02) VALUE "IL".
027700     05  FILLER                  PIC X(15) VALUE "FRANKLIN".
027800     05  FILLER                  PIC X(02) VALUE "OH".
027900     05  FILLER                  PIC X(15) VALUE "CLINTON".
028000     05  FILLER                  PIC X(02) VALUE "IA".
028100     05  FILLER                  PIC X(15) VALUE "GREENVILLE".
028200     05  FILLER                  PIC X(02) VALUE "SC".
028300     05  FILLER                  PIC X(15) VALUE "MADISON".
028400     05  FILLER                  PIC X(02) VALUE "WI".
028500     05  FILLER                  PIC X(15) VALUE "ARLINGTON".
028600     05  FILLER                  PIC X(02) VALUE "VA".
028700     05  FILLER                  PIC X(15) VALUE "FAIRVIEW".
028800     05  FILLER                  PIC X(02) VALUE "TX".
028900     05  FILLER                  PIC X(15) VALUE "RIVERSIDE".
029000     05  FILLER                  PIC X(02) VALUE "CA".
029100 01  WS-CITY-STATE-TBL-R REDEFINES WS-CITY-STATE-TBL.
029200     05  WS-CITY-STATE-ENTRY OCCURS 8 TIMES.
029300         10  WS-CITY-NAME        PIC X(15).
029400         10  WS-STATE-CODE       PIC X(02).
029500
029600 01  WS-INSURANCE-TBL.
029700     05  FILLER                  PIC X(20) VALUE "BLUE CROSS".
029800     05  FILLER                  PIC X(20) VALUE "AETNA".
029900     05  FILLER                  PIC X(20) VALUE "UNITED HEALTHCARE".
030000     05  FILLER                  PIC X(20) VALUE "CIGNA".
030100     05  FILLER                  PIC X(20) VALUE "MEDICARE".
030200 01  WS-INSURANCE-TBL-R REDEFINES WS-INSURANCE-TBL.
030300     05  WS-INSURANCE-NAME       PIC X(20) OCCURS 5 TIMES.
030400
030500** LANGUAGE TABLE - ENGLISH WEIGHTED 3-OF-6
030600 01  WS-LANGUAGE-TBL.
030700     05  FILLER                  PIC X(10) VALUE "English".
030800     05  FILLER                  PIC X(10) VALUE "English".
030900     05  FILLER                  PIC X(10) VALUE "English".
031000     05  FILLER                  PIC X(10) VALUE "Spanish".
031100     05  FILLER                  PIC X(10) VALUE "French".
031200     05  FILLER                  PIC X(10) VALUE "Mandarin".
031300 01  WS-LANGUAGE-TBL-R REDEFINES WS-LANGUAGE-TBL.
031400     05  WS-LANGUAGE-NAME        PIC X(10) OCCURS 6 TIMES.
031500
031600 01  WS-PROVIDER-TBL.
031700     05  FILLER                  PIC X(25) VALUE "DR ALAN PIERCE".
031800     05  FILLER                  PIC X(25) VALUE "INTERNAL MEDICINE".
031900     05  FILLER                  PIC X(25) VALUE "DR NANCY OKAFOR".
032000     05  FILLER                  PIC X(25) VALUE "FAMILY PRACTICE".
032100     05  FILLER                  PIC X(25) VALUE "DR HENRY CHU".
032200     05  FILLER                  PIC X(25) VALUE "CARDIOLOGY".
032300     05  FILLER                  PIC X(25) VALUE "DR SUSAN KELLEY".
032400     05  FILLER                  PIC X(25) VALUE "EMERGENCY MEDICINE".
032500     05  FILLER                  PIC X(25) VALUE "DR MARCUS REYES".
032600     05  FILLER                  PIC X(25) VALUE "GENERAL SURGERY".
032700 01  WS-PROVIDER-TBL-R REDEFINES WS-PROVIDER-TBL.
032800     05  WS-PROVIDER-ENTRY OCCURS 5 TIMES.
032900         10  WS-PROVIDER-NAME    PIC X(25).
033000         10  WS-PROVIDER-SPEC    PIC X(25).
033100
033200 01  WS-ENC-TYPE-TBL.
033300     05  FILLER                  PIC X(20) VALUE
033400         "Office Visit".
033500     05  FILLER                  PIC X(20) VALUE
033600         "Ambulatory".
033700     05  FILLER                  PIC X(20) VALUE
033800         "Telehealth".
033900     05  FILLER                  PIC X(20) VALUE
034000         "Hospital Encounter".
034100     05  FILLER                  PIC X(20) VALUE
034200         "Emergency".
034300     05  FILLER                  PIC X(20) VALUE
034400         "Surgery".
034500 01  WS-ENC-TYPE-TBL-R REDEFINES WS-ENC-TYPE-TBL.
034600     05  WS-ENC-TYPE-NAME        PIC X(20) OCCURS 6 TIMES.
034700
034800 01  WS-ENC-STATUS-TBL.
034900     05  FILLER                  PIC X(16) VALUE "completed".
035000     05  FILLER                  PIC X(16) VALUE "in-progress".
035100     05  FILLER                  PIC X(16) VALUE "cancelled".
035200     05  FILLER                  PIC X(16) VALUE
035300         "entered-in-error".
035400 01  WS-ENC-STATUS-TBL-R REDEFINES WS-ENC-STATUS-TBL.
035500     05  WS-ENC-STATUS-NAME      PIC X(16) OCCURS 4 TIMES.
035600
035700** DIAGNOSIS TABLE - ALL ICD-10, NO-REPEAT DRAW PER ENCOUNTER
035800 01  WS-DIAGNOSIS-TBL.
035900     05  FILLER                  PIC X(40) VALUE
036000         "Essential Hypertension".
036100     05  FILLER                  PIC X(10) VALUE "I10".
036200     05  FILLER                  PIC X(40) VALUE
036300         "Type 2 Diabetes Mellitus".
036400     05  FILLER                  PIC X(10) VALUE "E11.9".
036500     05  FILLER                  PIC X(40) VALUE
036600         "Acute Upper Respiratory Infection".
036700     05  FILLER                  PIC X(10) VALUE "J06.9".
036800     05  FILLER                  PIC X(40) VALUE
036900         "Major Depressive Disorder".
037000     05  FILLER                  PIC X(10) VALUE "F32.9".
037100     05  FILLER                  PIC X(40) VALUE
037200         "Hyperlipidemia".
037300     05  FILLER                  PIC X(10) VALUE "E78.5".
037400     05  FILLER                  PIC X(40) VALUE
037500         "Gastroesophageal Reflux Disease".
037600     05  FILLER                  PIC X(10) VALUE "K21.9".
037700     05  FILLER                  PIC X(40) VALUE
037800         "Chronic Obstructive Pulmonary Disease".
037900     05  FILLER                  PIC X(10) VALUE "J44.9".
038000     05  FILLER                  PIC X(40) VALUE
038100         "Osteoarthritis, Unspecified Site".
038200     05  FILLER                  PIC X(10) VALUE "M19.90".
038300     05  FILLER                  PIC X(40) VALUE
038400         "Acute Appendicitis".
038500     05  FILLER                  PIC X(10) VALUE "K35.80".
038600     05  FILLER                  PIC X(40) VALUE
038700         "Fracture Of Forearm".
038800     05  FILLER                  PIC X(10) VALUE "S52.90".
038900     05  FILLER                  PIC X(40) VALUE
039000         "Urinary Tract Infection".
039100     05  FILLER                  PIC X(10) VALUE "N39.0".
039200     05  FILLER                  PIC X(40) VALUE
039300         "Asthma, Unspecified".
039400     05  FILLER                  PIC X(10) VALUE "J45.909".
039500 01  WS-DIAGNOSIS-TBL-R REDEFINES WS-DIAGNOSIS-TBL.
039600     05  WS-DIAGNOSIS-ENTRY OCCURS 12 TIMES.
039700         10  WS-DIAGNOSIS-NAME   PIC X(40).
039800         10  WS-DIAGNOSIS-CODE   PIC X(10).
039900
040000** MEDICATION TABLE
040100 01  WS-MEDICATION-TBL.
040200     05  FILLER                  PIC X(30) VALUE
040300         "Lisinopril".
040400     05  FILLER                  PIC X(20) VALUE "10 MG TABLET".
040500     05  FILLER                  PIC X(15) VALUE "ORAL".
040600     05  FILLER                  PIC X(20) VALUE "ONCE DAILY".
040700     05  FILLER                  PIC X(30) VALUE
040800         "Metformin".
040900     05  FILLER                  PIC X(20) VALUE "500 MG TABLET".
041000     05  FILLER                  PIC X(15) VALUE "ORAL".
041100     05  FILLER                  PIC X(20) VALUE "TWICE DAILY".
041200     05  FILLER                  PIC X(30) VALUE
041300         "Atorvastatin".
041400     05  FILLER                  PIC X(20) VALUE "20 MG TABLET".
041500     05  FILLER                  PIC X(15) VALUE "ORAL".
041600     05  FILLER                  PIC X(20) VALUE "ONCE DAILY".
041700     05  FILLER                  PIC X(30) VALUE
041800         "Albuterol".
041900     05  FILLER                  PIC X(20) VALUE "90 MCG INHALER".
042000     05  FILLER                  PIC X(15) VALUE "INHALATION".
042100     05  FILLER                  PIC X(20) VALUE "AS NEEDED".
042200     05  FILLER                  PIC X(30) VALUE
042300         "Amoxicillin".
042400     05  FILLER                  PIC X(20) VALUE "500 MG CAPSULE".
042500     05  FILLER                  PIC X(15) VALUE "ORAL".
042600     05  FILLER                  PIC X(20) VALUE "THREE TIMES DAILY".
042700     05  FILLER                  PIC X(30) VALUE
042800         "Omeprazole".
042900     05  FILLER                  PIC X(20) VALUE "20 MG CAPSULE".
043000     05  FILLER                  PIC X(15) VALUE "ORAL".
043100     05  FILLER                  PIC X(20) VALUE "ONCE DAILY".
043200     05  FILLER                  PIC X(30) VALUE
043300         "Sertraline".
043400     05  FILLER                  PIC X(20) VALUE "50 MG TABLET".
043500     05  FILLER                  PIC X(15) VALUE "ORAL".
043600     05  FILLER                  PIC X(20) VALUE "ONCE DAILY".
043700     05  FILLER                  PIC X(30) VALUE
043800         "Ibuprofen".
043900     05  FILLER                  PIC X(20) VALUE "400 MG TABLET".
044000     05  FILLER                  PIC X(15) VALUE "ORAL".
044100     05  FILLER                  PIC X(20) VALUE "EVERY 6 HOURS".
044200 01  WS-MEDICATION-TBL-R REDEFINES WS-MEDICATION-TBL.
044300     05  WS-MEDICATION-ENTRY OCCURS 8 TIMES.
044400         10  WS-MEDICATION-NAME  PIC X(30).
044500         10  WS-MEDICATION-DOSE  PIC X(20).
044600         10  WS-MEDICATION-ROUTE PIC X(15).
044700         10  WS-MEDICATION-FREQ  PIC X(20).
044800
044900 01  WS-MED-DURATION-TBL.
045000     05  FILLER                  PIC 9(03) COMP-3 VALUE 7.
045100     05  FILLER                  PIC 9(03) COMP-3 VALUE 10.
045200     05  FILLER                  PIC 9(03) COMP-3 VALUE 14.
045300     05  FILLER                  PIC 9(03) COMP-3 VALUE 30.
045400     05  FILLER                  PIC 9(03) COMP-3 VALUE 60.
045500     05  FILLER                  PIC 9(03) COMP-3 VALUE 90.
045600     05  FILLER                  PIC 9(03) COMP-3 VALUE 180.
045700     05  FILLER                  PIC 9(03) COMP-3 VALUE 365.
045800 01  WS-MED-DURATION-TBL-R REDEFINES WS-MED-DURATION-TBL.
045900     05  WS-MED-DURATION         PIC 9(03) COMP-3 OCCURS 8 TIMES.
046000
046100 01  WS-MED-STATUS-TBL.
046200     05  FILLER                  PIC X(10) VALUE "active".
046300     05  FILLER                  PIC X(10) VALUE "completed".
046400     05  FILLER                  PIC X(10) VALUE "cancelled".
046500     05  FILLER                  PIC X(10) VALUE "on-hold".
046600 01  WS-MED-STATUS-TBL-R REDEFINES WS-MED-STATUS-TBL.
046700     05  WS-MED-STATUS-NAME      PIC X(10) OCCURS 4 TIMES.
046800
046900** LAB PANEL NAME TABLE - THE LAST ENTRY (URINALYSIS) IS THE
047000** "OTHER PANEL" CASE THAT GETS ONE GENERIC COMPONENT.
047100 01  WS-PANEL-NAME-TBL.
047200     05  FILLER                  PIC X(08) VALUE "CBC".
047300     05  FILLER                  PIC X(08) VALUE "BMP".
047400     05  FILLER                  PIC X(08) VALUE "LIPID".
047500     05  FILLER                  PIC X(08) VALUE "HBA1C".
047600     05  FILLER                  PIC X(08) VALUE "TSH".
047700     05  FILLER                  PIC X(08) VALUE "URINE".
047800 01  WS-PANEL-NAME-TBL-R REDEFINES WS-PANEL-NAME-TBL.
047900     05  WS-PANEL-NAME           PIC X(08) OCCURS 6 TIMES.
048000
048100** PANEL COMPONENT TABLES - NAME, UNIT, LOW, HIGH REFERENCE
048200 01  WS-CBC-TBL.
048300     05  FILLER PIC X(25) VALUE "WBC".
048400     05  FILLER PIC X(12) VALUE "K/UL".
048500     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +45.
048600     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +110.
048700     05  FILLER PIC X(25) VALUE "RBC".
048800     05  FILLER PIC X(12) VALUE "M/UL".
048900     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +42.
049000     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +58.
049100     05  FILLER PIC X(25) VALUE "HEMOGLOBIN".
049200     05  FILLER PIC X(12) VALUE "G/DL".
049300     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +120.
049400     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +160.
049500     05  FILLER PIC X(25) VALUE "HEMATOCRIT".
049600     05  FILLER PIC X(12) VALUE "PCT".
049700     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +360.
049800     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +460.
049900     05  FILLER PIC X(25) VALUE "PLATELETS".
050000     05  FILLER PIC X(12) VALUE "K/UL".
050100     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1500.
050200     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +4500.
050300 01  WS-CBC-TBL-R REDEFINES WS-CBC-TBL.
050400     05  WS-CBC-ENTRY OCCURS 5 TIMES.
050500         10  WS-CBC-NAME         PIC X(25).
050600         10  WS-CBC-UNIT         PIC X(12).
050700         10  WS-CBC-LOW          PIC S9(3)V9(1) COMP-3.
050800         10  WS-CBC-HIGH         PIC S9(3)V9(1) COMP-3.
050900
051000 01  WS-BMP-TBL.
051100     05  FILLER PIC X(25) VALUE "SODIUM".
051200     05  FILLER PIC X(12) VALUE "MMOL/L".
051300     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1350.
051400     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1450.
051500     05  FILLER PIC X(25) VALUE "POTASSIUM".
051600     05  FILLER PIC X(12) VALUE "MMOL/L".
051700     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +35.
051800     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +50.
051900     05  FILLER PIC X(25) VALUE "CHLORIDE".
052000     05  FILLER PIC X(12) VALUE "MMOL/L".
052100     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +960.
052200     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1060.
052300     05  FILLER PIC X(25) VALUE "CO2".
052400     05  FILLER PIC X(12) VALUE "MMOL/L".
052500     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +230.
052600     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +290.
052700     05  FILLER PIC X(25) VALUE "BUN".
052800     05  FILLER PIC X(12) VALUE "MG/DL".
052900     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +70.
053000     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +200.
053100     05  FILLER PIC X(25) VALUE "CREATININE".
053200     05  FILLER PIC X(12) VALUE "MG/DL".
053300     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +06.
053400     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +12.
053500     05  FILLER PIC X(25) VALUE "GLUCOSE".
053600     05  FILLER PIC X(12) VALUE "MG/DL".
053700     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +700.
053800     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1000.
053900 01  WS-BMP-TBL-R REDEFINES WS-BMP-TBL.
054000     05  WS-BMP-ENTRY OCCURS 7 TIMES.
054100         10  WS-BMP-NAME         PIC X(25).
054200         10  WS-BMP-UNIT         PIC X(12).
054300         10  WS-BMP-LOW          PIC S9(3)V9(1) COMP-3.
054400         10  WS-BMP-HIGH         PIC S9(3)V9(1) COMP-3.
054500
054600 01  WS-LIPID-TBL.
054700     05  FILLER PIC X(25) VALUE "TOTAL CHOLESTEROL".
054800     05  FILLER PIC X(12) VALUE "MG/DL".
054900     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1250.
055000     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1990.
055100     05  FILLER PIC X(25) VALUE "LDL".
055200     05  FILLER PIC X(12) VALUE "MG/DL".
055300     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +0.
055400     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1290.
055500     05  FILLER PIC X(25) VALUE "HDL".
055600     05  FILLER PIC X(12) VALUE "MG/DL".
055700     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +400.
055800     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +600.
055900     05  FILLER PIC X(25) VALUE "TRIGLYCERIDES".
056000     05  FILLER PIC X(12) VALUE "MG/DL".
056100     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +0.
056200     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +1500.
056300 01  WS-LIPID-TBL-R REDEFINES WS-LIPID-TBL.
056400     05  WS-LIPID-ENTRY OCCURS 4 TIMES.
056500         10  WS-LIPID-NAME       PIC X(25).
056600         10  WS-LIPID-UNIT       PIC X(12).
056700         10  WS-LIPID-LOW        PIC S9(3)V9(1) COMP-3.
056800         10  WS-LIPID-HIGH       PIC S9(3)V9(1) COMP-3.
056900
057000 01  WS-HBA1C-TBL.
057100     05  FILLER PIC X(25) VALUE "HBA1C".
057200     05  FILLER PIC X(12) VALUE "PCT".
057300     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +40.
057400     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +57.
057500 01  WS-HBA1C-TBL-R REDEFINES WS-HBA1C-TBL.
057600     05  WS-HBA1C-ENTRY OCCURS 1 TIMES.
057700         10  WS-HBA1C-NAME       PIC X(25).
057800         10  WS-HBA1C-UNIT       PIC X(12).
057900         10  WS-HBA1C-LOW        PIC S9(3)V9(1) COMP-3.
058000         10  WS-HBA1C-HIGH       PIC S9(3)V9(1) COMP-3.
058100
058200 01  WS-TSH-TBL.
058300     05  FILLER PIC X(25) VALUE "TSH".
058400     05  FILLER PIC X(12) VALUE "UIU/ML".
058500     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +04.
058600     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +40.
058700 01  WS-TSH-TBL-R REDEFINES WS-TSH-TBL.
058800     05  WS-TSH-ENTRY OCCURS 1 TIMES.
058900         10  WS-TSH-NAME         PIC X(25).
059000         10  WS-TSH-UNIT         PIC X(12).
059100         10  WS-TSH-LOW          PIC S9(3)V9(1) COMP-3.
059200         10  WS-TSH-HIGH         PIC S9(3)V9(1) COMP-3.
059300
059400 01  WS-URINE-TBL.
059500     05  FILLER PIC X(25) VALUE "SPECIFIC GRAVITY".
059600     05  FILLER PIC X(12) VALUE "SG".
059700     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +100.
059800     05  FILLER PIC S9(3)V9(1) COMP-3 VALUE +103.
059900 01  WS-URINE-TBL-R REDEFINES WS-URINE-TBL.
060000     05  WS-URINE-ENTRY OCCURS 1 TIMES.
060100         10  WS-URINE-NAME       PIC X(25).
060200         10  WS-URINE-UNIT       PIC X(12).
060300         10  WS-URINE-LOW        PIC S9(3)V9(1) COMP-3.
060400         10  WS-URINE-HIGH       PIC S9(3)V9(1) COMP-3.
060500
060600** WORK AREAS FOR THE CURRENT PATIENT / ENCOUNTER BEING BUILT
060700 01  WS-CURRENT-PATIENT-ID       PIC X(10).
060800 01  WS-CURRENT-ENCOUNTER-ID     PIC X(10).
060900 01  WS-CURRENT-GENDER-IDX       PIC 9(01) COMP-3.
061000 01  WS-CURRENT-PANEL-NAME       PIC X(08).
061100 01  WS-DX-PICKED-TBL.
061200     05  WS-DX-PICKED-ENTRY OCCURS 3 TIMES PIC 9(02) COMP-3.
061300
061400** GENERIC "PICK A VALUE IN A REFERENCE RANGE" WORK AREA -
061500** 80 PCT IN RANGE, ELSE HALF LOW (70-99 PCT OF LOW BOUND) AND
061600** HALF HIGH (101-130 PCT OF HIGH BOUND), ROUNDED TO 1 DECIMAL.
061700 01  WS-RANGE-WORK.
061800     05  WS-RANGE-LOW            PIC S9(3)V9(1) COMP-3.
061900     05  WS-RANGE-HIGH           PIC S9(3)V9(1) COMP-3.
062000     05  WS-RANGE-RESULT         PIC S9(3)V9(1) COMP-3.
062100     05  WS-RANGE-SUBLOW         PIC S9(5)V9(2) COMP-3.
062200     05  WS-RANGE-SUBHIGH        PIC S9(5)V9(2) COMP-3.
062300     05  WS-RANGE-SPAN-TENTHS    PIC S9(5) COMP-3.
062400     05  WS-RANGE-OFFSET-TENTHS  PIC S9(5) COMP-3.
062500     05  WS-RANGE-STATUS         PIC X(08).
062600         88  WS-RANGE-IS-NORMAL      VALUE "normal".
062700         88  WS-RANGE-IS-LOW         VALUE "low".
062800         88  WS-RANGE-IS-HIGH        VALUE "high".
062900 01  WS-RANGE-RESULT-TEXT        PIC ZZ9.9.
063000 01  WS-RANGE-LOW-TEXT            PIC 999.9.
063100 01  WS-RANGE-HIGH-TEXT           PIC 999.9.
063200
063300 PROCEDURE DIVISION.
063400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
063500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
063600     PERFORM 100-MAINLINE THRU 100-EXIT.
063700     PERFORM 999-CLEANUP THRU 999-EXIT.
063800     GOBACK.
063900
064000 000-HOUSEKEEPING.
064100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
064200     OPEN INPUT EHRPARM-FILE.
064300     READ EHRPARM-FILE INTO WS-PARM-CARD
064400         AT END INITIALIZE WS-PARM-CARD
064500     END-READ.
064600     CLOSE EHRPARM-FILE.
064700     IF WS-PARM-NUM-PATIENTS = ZERO
064800         MOVE 100 TO WS-PARM-NUM-PATIENTS.
064900     IF WS-PARM-SEED = ZERO
065000         MOVE 1 TO WS-PARM-SEED.
065100     MOVE WS-PARM-SEED TO WS-RANDOM-SEED.
065200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
065300     ACCEPT WS-SYS-DATE-6 FROM DATE.
065400     IF WS-SYS-YY < 50
065500         COMPUTE WS-SYS-CCYY = 2000 + WS-SYS-YY
065600     ELSE
065700         COMPUTE WS-SYS-CCYY = 1900 + WS-SYS-YY.
065800     STRING WS-SYS-CCYY "-" WS-SYS-MM "-" WS-SYS-DD
065900         DELIMITED BY SIZE INTO WS-RUN-TEXT-DATE.
066000 000-EXIT.
066100     EXIT.
066200
066300 100-MAINLINE.
066400     MOVE "100-MAINLINE" TO PARA-NAME.
066500     IF WS-PARM-NUM-PATIENTS > 2000
066600         MOVE "NUM-PATIENTS EXCEEDS EHREXTR 2000 KEPT TABLE"
066700             TO ABEND-REASON
066800         GO TO 1000-ABEND-RTN.
066900     PERFORM 200-BUILD-ONE-PATIENT THRU 200-EXIT
067000         VARYING WS-PAT-SUB FROM 1 BY 1
067100         UNTIL WS-PAT-SUB > WS-PARM-NUM-PATIENTS.
067200 100-EXIT.
067300     EXIT.
067400
067500*================================================================
067600* PATIENT
067700*================================================================
067800 200-BUILD-ONE-PATIENT.
067900     MOVE "200-BUILD-ONE-PATIENT" TO PARA-NAME.
068000     INITIALIZE LEGACY-PATIENT-REC.
068100     MOVE WS-PAT-SUB TO WS-PAT-SEQ-NUM.
068200     STRING "PT" WS-PAT-SEQ-NUM DELIMITED BY SIZE
068300         INTO PATIENT-ID OF LEGACY-PATIENT-REC.
068400     MOVE PATIENT-ID OF LEGACY-PATIENT-REC
068500         TO WS-CURRENT-PATIENT-ID.
068600     STRING "MRN" WS-PAT-SEQ-NUM DELIMITED BY SIZE
068700         INTO MRN OF LEGACY-PATIENT-REC.
068800
068900* GENDER DRAWN FROM THE STREAM, THEN FIRST NAME FROM THE
069000* MATCHING HALF OF THE NAME TABLE (1-5 MALE, 6-10 FEMALE).
069100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
069200     MOVE 2 TO WS-PICK-N.
069300     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
069400     IF WS-PICK-RESULT = 0
069500         MOVE "M" TO GENDER OF LEGACY-PATIENT-REC
069600         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
069700         MOVE 5 TO WS-PICK-N
069800         PERFORM 910-PICK-FROM-N THRU 910-EXIT
069900         ADD 1 TO WS-PICK-RESULT
070000         MOVE WS-PICK-RESULT TO WS-CURRENT-GENDER-IDX
070100     ELSE
070200         MOVE "F" TO GENDER OF LEGACY-PATIENT-REC
070300         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
070400         MOVE 5 TO WS-PICK-N
070500         PERFORM 910-PICK-FROM-N THRU 910-EXIT
070600         ADD 6 TO WS-PICK-RESULT
070700         MOVE WS-PICK-RESULT TO WS-CURRENT-GENDER-IDX.
070800     MOVE WS-FIRST-NAME(WS-CURRENT-GENDER-IDX)
070900         TO FIRST-NAME OF LEGACY-PATIENT-REC.
071000
071100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
071200     MOVE 10 TO WS-PICK-N.
071300     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
071400     ADD 1 TO WS-PICK-RESULT.
071500     MOVE WS-LAST-NAME(WS-PICK-RESULT)
071600         TO LAST-NAME OF LEGACY-PATIENT-REC.
071700
071800     PERFORM 210-BUILD-PATIENT-BIRTH-DATE THRU 210-EXIT.
071900     PERFORM 220-BUILD-PATIENT-ADDRESS THRU 220-EXIT.
072000     PERFORM 230-BUILD-PATIENT-EMAIL THRU 230-EXIT.
072100     PERFORM 240-BUILD-PATIENT-INSURANCE THRU 240-EXIT.
072200
072300     MOVE WS-RUN-TEXT-DATE TO REGISTRATION-DATE
072400         OF LEGACY-PATIENT-REC.
072500
072600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
072700     MOVE 100 TO WS-PICK-N.
072800     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
072900     IF WS-PICK-RESULT < 90
073000         MOVE "Y" TO ACTIVE-FLAG OF LEGACY-PATIENT-REC
073100     ELSE
073200         MOVE "N" TO ACTIVE-FLAG OF LEGACY-PATIENT-REC.
073300
073400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
073500     MOVE 100 TO WS-PICK-N.
073600     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
073700     IF WS-PICK-RESULT < 5
073800         MOVE "Y" TO DECEASED-FLAG OF LEGACY-PATIENT-REC
073900     ELSE
074000         MOVE "N" TO DECEASED-FLAG OF LEGACY-PATIENT-REC.
074100
074200     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
074300     MOVE 6 TO WS-PICK-N.
074400     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
074500     ADD 1 TO WS-PICK-RESULT.
074600     MOVE WS-LANGUAGE-NAME(WS-PICK-RESULT)
074700         TO PREFERRED-LANGUAGE OF LEGACY-PATIENT-REC.
074800
074900     WRITE PATIENT-GEN-REC FROM LEGACY-PATIENT-REC.
075000     ADD 1 TO PAT-GEN-CNT.
075100
075200     PERFORM 260-PICK-ENCOUNTER-COUNT THRU 260-EXIT.
075300     PERFORM 300-BUILD-ONE-ENCOUNTER THRU 300-EXIT
075400         VARYING WS-ENC-SUB FROM 1 BY 1
075500         UNTIL WS-ENC-SUB > WS-ENC-COUNT-FOR-PAT.
075600 200-EXIT.
075700     EXIT.
075800
075900* DOB IS NOT DATE-RANGE TESTED ANYWHERE DOWNSTREAM - A PLAIN
076000* YEAR/MONTH/DAY PICK (AGE 0-89) IS ENOUGH SPREAD.
076100 210-BUILD-PATIENT-BIRTH-DATE.
076200     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
076300     MOVE 90 TO WS-PICK-N.
076400     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
076500     COMPUTE WS-BUILD-YYYY = WS-SYS-CCYY - WS-PICK-RESULT.
076600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
076700     MOVE 12 TO WS-PICK-N.
076800     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
076900     ADD 1 TO WS-PICK-RESULT.
077000     MOVE WS-PICK-RESULT TO WS-BUILD-MM.
077100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
077200     MOVE 28 TO WS-PICK-N.
077300     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
077400     ADD 1 TO WS-PICK-RESULT.
077500     MOVE WS-PICK-RESULT TO WS-BUILD-DD.
077600     STRING WS-BUILD-YYYY "-" WS-BUILD-MM "-" WS-BUILD-DD
077700         DELIMITED BY SIZE INTO BIRTH-DATE OF LEGACY-PATIENT-REC.
077800 210-EXIT.
077900     EXIT.
078000
078100 220-BUILD-PATIENT-ADDRESS.
078200     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
078300     MOVE 8 TO WS-PICK-N.
078400     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
078500     ADD 1 TO WS-PICK-RESULT.
078600     MOVE "100 MAIN STREET" TO ADDR-LINE1 OF LEGACY-PATIENT-REC.
078700     MOVE WS-CITY-NAME(WS-PICK-RESULT)
078800         TO ADDR-CITY OF LEGACY-PATIENT-REC.
078900     MOVE WS-STATE-CODE(WS-PICK-RESULT)
079000         TO ADDR-STATE-CODE OF LEGACY-PATIENT-REC.
079100     MOVE "00000" TO ADDR-POSTAL-CODE OF LEGACY-PATIENT-REC.
079200     MOVE "USA" TO ADDR-COUNTRY OF LEGACY-PATIENT-REC.
079300     MOVE "555-010-1000" TO PHONE OF LEGACY-PATIENT-REC.
079400 220-EXIT.
079500     EXIT.
079600
079700* 70 PCT OF PATIENTS GET AN EMAIL
079800 230-BUILD-PATIENT-EMAIL.
079900     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
080000     MOVE 100 TO WS-PICK-N.
080100     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
080200     IF WS-PICK-RESULT < 70
080300         STRING FIRST-NAME OF LEGACY-PATIENT-REC DELIMITED BY
080400                SPACE
080500                "." DELIMITED BY SIZE
080600                LAST-NAME OF LEGACY-PATIENT-REC DELIMITED BY
080700                SPACE
080800                "@EXAMPLE.COM" DELIMITED BY SIZE
080900             INTO EMAIL OF LEGACY-PATIENT-REC.
081000 230-EXIT.
081100     EXIT.
081200
081300* 90 PCT GET INSURANCE, ELSE SELF PAY WITH A BLANK ID
081400 240-BUILD-PATIENT-INSURANCE.
081500     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
081600     MOVE 100 TO WS-PICK-N.
081700     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
081800     IF WS-PICK-RESULT < 90
081900         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
082000         MOVE 5 TO WS-PICK-N
082100         PERFORM 910-PICK-FROM-N THRU 910-EXIT
082200         ADD 1 TO WS-PICK-RESULT
082300         MOVE WS-INSURANCE-NAME(WS-PICK-RESULT)
082400             TO INSURANCE-COMPANY OF LEGACY-PATIENT-REC
082500         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
082600         MOVE 9999999 TO WS-PICK-N
082700         PERFORM 910-PICK-FROM-N THRU 910-EXIT
082800         MOVE WS-PICK-RESULT TO WS-PAT-SEQ-NUM
082900         STRING "INS" WS-PAT-SEQ-NUM DELIMITED BY SIZE
083000             INTO INSURANCE-ID OF LEGACY-PATIENT-REC
083100     ELSE
083200         MOVE "Self Pay" TO INSURANCE-COMPANY
083300             OF LEGACY-PATIENT-REC
083400         MOVE SPACES TO INSURANCE-ID OF LEGACY-PATIENT-REC.
083500 240-EXIT.
083600     EXIT.
083700
083800* 1-10 ENCOUNTERS PER PATIENT
083900 260-PICK-ENCOUNTER-COUNT.
084000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
084100     MOVE 10 TO WS-PICK-N.
084200     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
084300     ADD 1 TO WS-PICK-RESULT.
084400     MOVE WS-PICK-RESULT TO WS-ENC-COUNT-FOR-PAT.
084500 260-EXIT.
084600     EXIT.
084700
084800*================================================================
084900* ENCOUNTER
085000*================================================================
085100 300-BUILD-ONE-ENCOUNTER.
085200     MOVE "300-BUILD-ONE-ENCOUNTER" TO PARA-NAME.
085300     ADD 1 TO WS-ENC-SEQ-NUM.
085400     MOVE WS-ENC-SEQ-NUM TO WS-ENC-SEQ-TEXT.
085500     INITIALIZE LEGACY-ENCOUNTER-REC.
085600     STRING "ENC" WS-ENC-SEQ-TEXT DELIMITED BY SIZE
085700         INTO ENCOUNTER-ID OF LEGACY-ENCOUNTER-REC.
085800     MOVE ENCOUNTER-ID OF LEGACY-ENCOUNTER-REC
085900         TO WS-CURRENT-ENCOUNTER-ID.
086000     MOVE WS-CURRENT-PATIENT-ID
086100         TO PATIENT-ID OF LEGACY-ENCOUNTER-REC.
086200
086300     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
086400     MOVE 6 TO WS-PICK-N.
086500     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
086600     ADD 1 TO WS-PICK-RESULT.
086700     MOVE WS-ENC-TYPE-NAME(WS-PICK-RESULT)
086800         TO ENC-TYPE OF LEGACY-ENCOUNTER-REC.
086900     IF WS-PICK-RESULT > 3
087000         SET ENC-IS-INPATIENT-TYPE TO TRUE
087100     ELSE
087200         SET ENC-IS-OUTPATIENT-TYPE TO TRUE.
087300
087400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
087500     MOVE 4 TO WS-PICK-N.
087600     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
087700     ADD 1 TO WS-PICK-RESULT.
087800     MOVE WS-ENC-STATUS-NAME(WS-PICK-RESULT)
087900         TO ENC-STATUS OF LEGACY-ENCOUNTER-REC.
088000
088100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
088200     MOVE 5 TO WS-PICK-N.
088300     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
088400     ADD 1 TO WS-PICK-RESULT.
088500     MOVE WS-PICK-RESULT TO WS-PAT-SEQ-NUM.
088600     STRING "PRV" WS-PAT-SEQ-NUM DELIMITED BY SIZE
088700         INTO PROVIDER-ID OF LEGACY-ENCOUNTER-REC.
088800     MOVE WS-PROVIDER-NAME(WS-PICK-RESULT)
088900         TO PROVIDER-NAME OF LEGACY-ENCOUNTER-REC.
089000     MOVE WS-PROVIDER-SPEC(WS-PICK-RESULT)
089100         TO PROVIDER-SPECIALTY OF LEGACY-ENCOUNTER-REC.
089200
089300     PERFORM 310-BUILD-ENCOUNTER-DATE THRU 310-EXIT.
089400     PERFORM 320-BUILD-DISCHARGE-DATE THRU 320-EXIT.
089500
089600     MOVE "ROUTINE VISIT" TO CHIEF-COMPLAINT
089700         OF LEGACY-ENCOUNTER-REC.
089800     MOVE "MAIN CAMPUS" TO LOCATION OF LEGACY-ENCOUNTER-REC.
089900
090000     PERFORM 330-PICK-DIAGNOSES THRU 330-EXIT.
090100
090200     WRITE ENCOUNTER-GEN-REC FROM LEGACY-ENCOUNTER-REC.
090300     ADD 1 TO ENC-GEN-CNT.
090400
090500     PERFORM 340-PICK-OBS-COUNT THRU 340-EXIT.
090600     PERFORM 400-BUILD-ONE-OBSERVATION THRU 400-EXIT
090700         VARYING WS-OBS-SUB FROM 1 BY 1
090800         UNTIL WS-OBS-SUB > WS-OBS-COUNT-FOR-ENC.
090900
091000     PERFORM 350-PICK-MED-COUNT THRU 350-EXIT.
091100     PERFORM 500-BUILD-ONE-MEDICATION THRU 500-EXIT
091200         VARYING WS-MED-SUB FROM 1 BY 1
091300         UNTIL WS-MED-SUB > WS-MED-COUNT-FOR-ENC.
091400 300-EXIT.
091500     EXIT.
091600
091700* ENCOUNTER DATE WITHIN THE LAST 2 YEARS OF THE RUN DATE -
091800* YEAR IS THIS YEAR OR LAST YEAR, MONTH/DAY PICKED FREELY.
091900 310-BUILD-ENCOUNTER-DATE.
092000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
092100     MOVE 2 TO WS-PICK-N.
092200     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
092300     COMPUTE WS-BUILD-YYYY = WS-SYS-CCYY - WS-PICK-RESULT.
092400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
092500     MOVE 12 TO WS-PICK-N.
092600     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
092700     ADD 1 TO WS-PICK-RESULT.
092800     MOVE WS-PICK-RESULT TO WS-BUILD-MM.
092900     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
093000     MOVE 18 TO WS-PICK-N.
093100     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
093200     ADD 1 TO WS-PICK-RESULT.
093300     MOVE WS-PICK-RESULT TO WS-BUILD-DD.
093400     STRING WS-BUILD-YYYY "-" WS-BUILD-MM "-" WS-BUILD-DD
093500         DELIMITED BY SIZE
093600         INTO ENCOUNTER-DATE OF LEGACY-ENCOUNTER-REC.
093700 310-EXIT.
093800     EXIT.
093900
094000* COMPLETED + INPATIENT-TYPE GETS A 0-10 DAY DISCHARGE OFFSET,
094100* EVERYTHING ELSE DISCHARGES THE SAME DAY (HC-0463).  THE
094200* OFFSET IS ADDED TO THE ENCOUNTER DAY AND CAPPED AT 28 SO THE
094300* MONTH NEVER HAS TO ROLL OVER - GOOD ENOUGH FOR SYNTHETIC DATA.
094400 320-BUILD-DISCHARGE-DATE.
094500     MOVE ENCOUNTER-DATE OF LEGACY-ENCOUNTER-REC
094600         TO DISCHARGE-DATE OF LEGACY-ENCOUNTER-REC.
094700     IF ENC-STAT-COMPLETED OF LEGACY-ENCOUNTER-REC
094800        AND ENC-IS-INPATIENT-TYPE
094900         MOVE DISCH-DATE-DD OF LEGACY-ENCOUNTER-REC
095000             TO WS-BUILD-DD
095100         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
095200         MOVE 11 TO WS-PICK-N
095300         PERFORM 910-PICK-FROM-N THRU 910-EXIT
095400         MOVE WS-PICK-RESULT TO WS-DAY-OFFSET
095500         ADD WS-DAY-OFFSET TO WS-BUILD-DD
095600         IF WS-BUILD-DD > 28
095700             MOVE 28 TO WS-BUILD-DD
095800         END-IF
095900         MOVE WS-BUILD-DD TO DISCH-DATE-DD
096000             OF LEGACY-ENCOUNTER-REC.
096100 320-EXIT.
096200     EXIT.
096300
096400* 1-3 DIAGNOSES, ALL ICD-10, NO REPEATS WITHIN THE ENCOUNTER.
096500 330-PICK-DIAGNOSES.
096600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
096700     MOVE 3 TO WS-PICK-N.
096800     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
096900     ADD 1 TO WS-PICK-RESULT.
097000     MOVE WS-PICK-RESULT TO WS-DX-COUNT-FOR-ENC.
097100     MOVE ZERO TO WS-DX-PICKED-TBL.
097200     PERFORM 332-PICK-ONE-DIAGNOSIS THRU 332-EXIT
097300         VARYING WS-DX-SUB FROM 1 BY 1
097400         UNTIL WS-DX-SUB > WS-DX-COUNT-FOR-ENC.
097500     MOVE WS-DX-COUNT-FOR-ENC TO DIAGNOSIS-COUNT
097600         OF LEGACY-ENCOUNTER-REC.
097700 330-EXIT.
097800     EXIT.
097900
098000 332-PICK-ONE-DIAGNOSIS.
098100     SET DX-WAS-DUPLICATE TO TRUE.
098200 332-010-PICK-LOOP.
098300     IF DX-WAS-NOT-DUPLICATE
098400         GO TO 332-020-STORE-DX.
098500     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
098600     MOVE 12 TO WS-PICK-N.
098700     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
098800     ADD 1 TO WS-PICK-RESULT.
098900     SET DX-WAS-NOT-DUPLICATE TO TRUE.
099000     PERFORM 334-CHECK-DX-DUPLICATE THRU 334-EXIT
099100         VARYING WS-RES-SUB FROM 1 BY 1
099200         UNTIL WS-RES-SUB >= WS-DX-SUB.
099300     GO TO 332-010-PICK-LOOP.
099400 332-020-STORE-DX.
099500     MOVE WS-PICK-RESULT TO WS-DX-PICKED-ENTRY(WS-DX-SUB).
099600     MOVE WS-DIAGNOSIS-NAME(WS-PICK-RESULT)
099700         TO DX-NAME(WS-DX-SUB) OF LEGACY-ENCOUNTER-REC.
099800     MOVE WS-DIAGNOSIS-CODE(WS-PICK-RESULT)
099900         TO DX-CODE(WS-DX-SUB) OF LEGACY-ENCOUNTER-REC.
100000     MOVE "ICD-10" TO DX-TYPE(WS-DX-SUB) OF LEGACY-ENCOUNTER-REC.
100100 332-EXIT.
100200     EXIT.
100300
100400 334-CHECK-DX-DUPLICATE.
100500     IF WS-DX-PICKED-ENTRY(WS-RES-SUB) = WS-PICK-RESULT
100600         SET DX-WAS-DUPLICATE TO TRUE.
100700 334-EXIT.
100800     EXIT.
100900
101000* 0-5 OBSERVATIONS PER ENCOUNTER
101100 340-PICK-OBS-COUNT.
101200     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
101300     MOVE 6 TO WS-PICK-N.
101400     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
101500     MOVE WS-PICK-RESULT TO WS-OBS-COUNT-FOR-ENC.
101600 340-EXIT.
101700     EXIT.
101800
101900* 0-3 MEDICATIONS PER ENCOUNTER
102000 350-PICK-MED-COUNT.
102100     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
102200     MOVE 4 TO WS-PICK-N.
102300     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
102400     MOVE WS-PICK-RESULT TO WS-MED-COUNT-FOR-ENC.
102500 350-EXIT.
102600     EXIT.
102700
102800*================================================================
102900* OBSERVATION - ONE LEGACY RECORD PER LAB PANEL
103000*================================================================
103100 400-BUILD-ONE-OBSERVATION.
103200     MOVE "400-BUILD-ONE-OBSERVATION" TO PARA-NAME.
103300     ADD 1 TO WS-OBS-SEQ-NUM.
103400     MOVE WS-OBS-SEQ-NUM TO WS-OBS-SEQ-TEXT.
103500     INITIALIZE LEGACY-OBSERVATION-REC.
103600     STRING "OBS" WS-OBS-SEQ-TEXT DELIMITED BY SIZE
103700         INTO OBSERVATION-ID OF LEGACY-OBSERVATION-REC.
103800     MOVE WS-CURRENT-PATIENT-ID
103900         TO PATIENT-ID OF LEGACY-OBSERVATION-REC.
104000     MOVE WS-CURRENT-ENCOUNTER-ID
104100         TO ENCOUNTER-ID OF LEGACY-OBSERVATION-REC.
104200     MOVE ENCOUNTER-DATE OF LEGACY-ENCOUNTER-REC
104300         TO OBSERVATION-DATE OF LEGACY-OBSERVATION-REC.
104400     SET OBS-STAT-FINAL OF LEGACY-OBSERVATION-REC TO TRUE.
104500     MOVE "LAB SERVICES" TO PERFORMER OF LEGACY-OBSERVATION-REC.
104600
104700     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
104800     MOVE 6 TO WS-PICK-N.
104900     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
105000     ADD 1 TO WS-PICK-RESULT.
105100     MOVE WS-PANEL-NAME(WS-PICK-RESULT) TO WS-CURRENT-PANEL-NAME.
105200     MOVE WS-PANEL-NAME(WS-PICK-RESULT) TO TEST-NAME
105300         OF LEGACY-OBSERVATION-REC.
105400
105500     EVALUATE WS-CURRENT-PANEL-NAME
105600         WHEN "CBC"
105700             PERFORM 410-BUILD-CBC-PANEL THRU 410-EXIT
105800         WHEN "BMP"
105900             PERFORM 420-BUILD-BMP-PANEL THRU 420-EXIT
106000         WHEN "LIPID"
106100             PERFORM 430-BUILD-LIPID-PANEL THRU 430-EXIT
106200         WHEN "HBA1C"
106300             PERFORM 440-BUILD-HBA1C-PANEL THRU 440-EXIT
106400         WHEN "TSH"
106500             PERFORM 450-BUILD-TSH-PANEL THRU 450-EXIT
106600         WHEN OTHER
106700             PERFORM 460-BUILD-URINE-PANEL THRU 460-EXIT
106800     END-EVALUATE.
106900
107000     WRITE OBSERVATION-GEN-REC FROM LEGACY-OBSERVATION-REC.
107100     ADD 1 TO OBS-GEN-CNT.
107200 400-EXIT.
107300     EXIT.
107400
107500 410-BUILD-CBC-PANEL.
107600     MOVE 5 TO RESULT-COUNT OF LEGACY-OBSERVATION-REC.
107700     PERFORM 412-BUILD-CBC-COMPONENT THRU 412-EXIT
107800         VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 5.
107900 410-EXIT.
108000     EXIT.
108100
108200 412-BUILD-CBC-COMPONENT.
108300     MOVE WS-CBC-NAME(WS-RES-SUB) TO RES-COMPONENT(WS-RES-SUB)
108400         OF LEGACY-OBSERVATION-REC.
108500     MOVE WS-CBC-UNIT(WS-RES-SUB) TO RES-UNIT(WS-RES-SUB)
108600         OF LEGACY-OBSERVATION-REC.
108700     MOVE WS-CBC-LOW(WS-RES-SUB) TO WS-RANGE-LOW.
108800     MOVE WS-CBC-HIGH(WS-RES-SUB) TO WS-RANGE-HIGH.
108900     PERFORM 482-FORMAT-RANGE-BOUNDS THRU 482-EXIT.
109000     STRING WS-RANGE-LOW-TEXT "-" WS-RANGE-HIGH-TEXT
109100         DELIMITED BY SIZE INTO RES-REF-RANGE(WS-RES-SUB)
109200         OF LEGACY-OBSERVATION-REC.
109300     PERFORM 480-PICK-VALUE-IN-RANGE THRU 480-EXIT.
109400     MOVE WS-RANGE-RESULT-TEXT TO RES-VALUE(WS-RES-SUB)
109500         OF LEGACY-OBSERVATION-REC.
109600     MOVE WS-RANGE-STATUS TO RES-STATUS(WS-RES-SUB)
109700         OF LEGACY-OBSERVATION-REC.
109800 412-EXIT.
109900     EXIT.
110000
110100 420-BUILD-BMP-PANEL.
110200     MOVE 7 TO RESULT-COUNT OF LEGACY-OBSERVATION-REC.
110300     PERFORM 422-BUILD-BMP-COMPONENT THRU 422-EXIT
110400         VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 7.
110500 420-EXIT.
110600     EXIT.
110700
110800 422-BUILD-BMP-COMPONENT.
110900     MOVE WS-BMP-NAME(WS-RES-SUB) TO RES-COMPONENT(WS-RES-SUB)
111000         OF LEGACY-OBSERVATION-REC.
111100     MOVE WS-BMP-UNIT(WS-RES-SUB) TO RES-UNIT(WS-RES-SUB)
111200         OF LEGACY-OBSERVATION-REC.
111300     MOVE WS-BMP-LOW(WS-RES-SUB) TO WS-RANGE-LOW.
111400     MOVE WS-BMP-HIGH(WS-RES-SUB) TO WS-RANGE-HIGH.
111500     PERFORM 482-FORMAT-RANGE-BOUNDS THRU 482-EXIT.
111600     STRING WS-RANGE-LOW-TEXT "-" WS-RANGE-HIGH-TEXT
111700         DELIMITED BY SIZE INTO RES-REF-RANGE(WS-RES-SUB)
111800         OF LEGACY-OBSERVATION-REC.
111900     PERFORM 480-PICK-VALUE-IN-RANGE THRU 480-EXIT.
112000     MOVE WS-RANGE-RESULT-TEXT TO RES-VALUE(WS-RES-SUB)
112100         OF LEGACY-OBSERVATION-REC.
112200     MOVE WS-RANGE-STATUS TO RES-STATUS(WS-RES-SUB)
112300         OF LEGACY-OBSERVATION-REC.
112400 422-EXIT.
112500     EXIT.
112600
112700 430-BUILD-LIPID-PANEL.
112800     MOVE 4 TO RESULT-COUNT OF LEGACY-OBSERVATION-REC.
112900     PERFORM 432-BUILD-LIPID-COMPONENT THRU 432-EXIT
113000         VARYING WS-RES-SUB FROM 1 BY 1 UNTIL WS-RES-SUB > 4.
113100 430-EXIT.
113200     EXIT.
113300
113400 432-BUILD-LIPID-COMPONENT.
113500     MOVE WS-LIPID-NAME(WS-RES-SUB) TO RES-COMPONENT(WS-RES-SUB)
113600         OF LEGACY-OBSERVATION-REC.
113700     MOVE WS-LIPID-UNIT(WS-RES-SUB) TO RES-UNIT(WS-RES-SUB)
113800         OF LEGACY-OBSERVATION-REC.
113900     MOVE WS-LIPID-LOW(WS-RES-SUB) TO WS-RANGE-LOW.
114000     MOVE WS-LIPID-HIGH(WS-RES-SUB) TO WS-RANGE-HIGH.
114100     PERFORM 482-FORMAT-RANGE-BOUNDS THRU 482-EXIT.
114200     STRING WS-RANGE-LOW-TEXT "-" WS-RANGE-HIGH-TEXT
114300         DELIMITED BY SIZE INTO RES-REF-RANGE(WS-RES-SUB)
114400         OF LEGACY-OBSERVATION-REC.
114500     PERFORM 480-PICK-VALUE-IN-RANGE THRU 480-EXIT.
114600     MOVE WS-RANGE-RESULT-TEXT TO RES-VALUE(WS-RES-SUB)
114700         OF LEGACY-OBSERVATION-REC.
114800     MOVE WS-RANGE-STATUS TO RES-STATUS(WS-RES-SUB)
114900         OF LEGACY-OBSERVATION-REC.
115000 432-EXIT.
115100     EXIT.
115200
115300 440-BUILD-HBA1C-PANEL.
115400     MOVE 1 TO RESULT-COUNT OF LEGACY-OBSERVATION-REC.
115500     MOVE WS-HBA1C-NAME(1) TO RES-COMPONENT(1)
115600         OF LEGACY-OBSERVATION-REC.
115700     MOVE WS-HBA1C-UNIT(1) TO RES-UNIT(1)
115800         OF LEGACY-OBSERVATION-REC.
115900     MOVE WS-HBA1C-LOW(1) TO WS-RANGE-LOW.
116000     MOVE WS-HBA1C-HIGH(1) TO WS-RANGE-HIGH.
116100     PERFORM 482-FORMAT-RANGE-BOUNDS THRU 482-EXIT.
116200     STRING WS-RANGE-LOW-TEXT "-" WS-RANGE-HIGH-TEXT
116300         DELIMITED BY SIZE INTO RES-REF-RANGE(1)
116400         OF LEGACY-OBSERVATION-REC.
116500     PERFORM 480-PICK-VALUE-IN-RANGE THRU 480-EXIT.
116600     MOVE WS-RANGE-RESULT-TEXT TO RES-VALUE(1)
116700         OF LEGACY-OBSERVATION-REC.
116800     MOVE WS-RANGE-STATUS TO RES-STATUS(1)
116900         OF LEGACY-OBSERVATION-REC.
117000 440-EXIT.
117100     EXIT.
117200
117300 450-BUILD-TSH-PANEL.
117400     MOVE 1 TO RESULT-COUNT OF LEGACY-OBSERVATION-REC.
117500     MOVE WS-TSH-NAME(1) TO RES-COMPONENT(1)
117600         OF LEGACY-OBSERVATION-REC.
117700     MOVE WS-TSH-UNIT(1) TO RES-UNIT(1)
117800         OF LEGACY-OBSERVATION-REC.
117900     MOVE WS-TSH-LOW(1) TO WS-RANGE-LOW.
118000     MOVE WS-TSH-HIGH(1) TO WS-RANGE-HIGH.
118100     PERFORM 482-FORMAT-RANGE-BOUNDS THRU 482-EXIT.
118200     STRING WS-RANGE-LOW-TEXT "-" WS-RANGE-HIGH-TEXT
118300         DELIMITED BY SIZE INTO RES-REF-RANGE(1)
118400         OF LEGACY-OBSERVATION-REC.
118500     PERFORM 480-PICK-VALUE-IN-RANGE THRU 480-EXIT.
118600     MOVE WS-RANGE-RESULT-TEXT TO RES-VALUE(1)
118700         OF LEGACY-OBSERVATION-REC.
118800     MOVE WS-RANGE-STATUS TO RES-STATUS(1)
118900         OF LEGACY-OBSERVATION-REC.
119000 450-EXIT.
119100     EXIT.
119200
119300* "OTHER PANELS" CASE - ONE GENERIC COMPONENT
119400 460-BUILD-URINE-PANEL.
119500     MOVE 1 TO RESULT-COUNT OF LEGACY-OBSERVATION-REC.
119600     MOVE WS-URINE-NAME(1) TO RES-COMPONENT(1)
119700         OF LEGACY-OBSERVATION-REC.
119800     MOVE WS-URINE-UNIT(1) TO RES-UNIT(1)
119900         OF LEGACY-OBSERVATION-REC.
120000     MOVE WS-URINE-LOW(1) TO WS-RANGE-LOW.
120100     MOVE WS-URINE-HIGH(1) TO WS-RANGE-HIGH.
120200     PERFORM 482-FORMAT-RANGE-BOUNDS THRU 482-EXIT.
120300     STRING WS-RANGE-LOW-TEXT "-" WS-RANGE-HIGH-TEXT
120400         DELIMITED BY SIZE INTO RES-REF-RANGE(1)
120500         OF LEGACY-OBSERVATION-REC.
120600     PERFORM 480-PICK-VALUE-IN-RANGE THRU 480-EXIT.
120700     MOVE WS-RANGE-RESULT-TEXT TO RES-VALUE(1)
120800         OF LEGACY-OBSERVATION-REC.
120900     MOVE WS-RANGE-STATUS TO RES-STATUS(1)
121000         OF LEGACY-OBSERVATION-REC.
121100 460-EXIT.
121200     EXIT.
121300
121400* EDITS THE PACKED REFERENCE BOUNDS TO DISPLAY TEXT SO THE
121500* REF-RANGE COLUMN SHOWS A DECIMAL POINT INSTEAD OF A RAW
121600* DIGIT STRING.
121700 482-FORMAT-RANGE-BOUNDS.
121800     MOVE WS-RANGE-LOW TO WS-RANGE-LOW-TEXT.
121900     MOVE WS-RANGE-HIGH TO WS-RANGE-HIGH-TEXT.
122000 482-EXIT.
122100     EXIT.
122200
122300* 80 PCT IN RANGE, ELSE HALF LOW/HALF HIGH (HC-0048)
122400 480-PICK-VALUE-IN-RANGE.
122500     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
122600     MOVE 100 TO WS-PICK-N.
122700     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
122800     IF WS-PICK-RESULT < 80
122900         SET WS-RANGE-IS-NORMAL TO TRUE
123000         COMPUTE WS-RANGE-SPAN-TENTHS =
123100             (WS-RANGE-HIGH - WS-RANGE-LOW) * 10
123200         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
123300         MOVE WS-RANGE-SPAN-TENTHS TO WS-PICK-N
123400         ADD 1 TO WS-PICK-N
123500         PERFORM 910-PICK-FROM-N THRU 910-EXIT
123600         MOVE WS-PICK-RESULT TO WS-RANGE-OFFSET-TENTHS
123700         COMPUTE WS-RANGE-RESULT ROUNDED =
123800             WS-RANGE-LOW + (WS-RANGE-OFFSET-TENTHS / 10)
123900     ELSE
124000         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
124100         MOVE 2 TO WS-PICK-N
124200         PERFORM 910-PICK-FROM-N THRU 910-EXIT
124300         IF WS-PICK-RESULT = 0
124400             SET WS-RANGE-IS-LOW TO TRUE
124500             COMPUTE WS-RANGE-SUBLOW ROUNDED =
124600                 WS-RANGE-LOW * 0.70
124700             COMPUTE WS-RANGE-SUBHIGH ROUNDED =
124800                 WS-RANGE-LOW * 0.99
124900         ELSE
125000             SET WS-RANGE-IS-HIGH TO TRUE
125100             COMPUTE WS-RANGE-SUBLOW ROUNDED =
125200                 WS-RANGE-HIGH * 1.01
125300             COMPUTE WS-RANGE-SUBHIGH ROUNDED =
125400                 WS-RANGE-HIGH * 1.30
125500         END-IF
125600         COMPUTE WS-RANGE-SPAN-TENTHS =
125700             (WS-RANGE-SUBHIGH - WS-RANGE-SUBLOW) * 10
125800         PERFORM 900-NEXT-RANDOM THRU 900-EXIT
125900         MOVE WS-RANGE-SPAN-TENTHS TO WS-PICK-N
126000         ADD 1 TO WS-PICK-N
126100         PERFORM 910-PICK-FROM-N THRU 910-EXIT
126200         MOVE WS-PICK-RESULT TO WS-RANGE-OFFSET-TENTHS
126300         COMPUTE WS-RANGE-RESULT ROUNDED =
126400             WS-RANGE-SUBLOW + (WS-RANGE-OFFSET-TENTHS / 10).
126500     MOVE WS-RANGE-RESULT TO WS-RANGE-RESULT-TEXT.
126600 480-EXIT.
126700     EXIT.
126800
126900*================================================================
127000* MEDICATION
127100*================================================================
127200 500-BUILD-ONE-MEDICATION.
127300     MOVE "500-BUILD-ONE-MEDICATION" TO PARA-NAME.
127400     ADD 1 TO WS-MED-SEQ-NUM.
127500     MOVE WS-MED-SEQ-NUM TO WS-MED-SEQ-TEXT.
127600     INITIALIZE LEGACY-MEDICATION-REC.
127700     STRING "MED" WS-MED-SEQ-TEXT DELIMITED BY SIZE
127800         INTO MEDICATION-ID OF LEGACY-MEDICATION-REC.
127900     MOVE WS-CURRENT-PATIENT-ID
128000         TO PATIENT-ID OF LEGACY-MEDICATION-REC.
128100     MOVE WS-CURRENT-ENCOUNTER-ID
128200         TO ENCOUNTER-ID OF LEGACY-MEDICATION-REC.
128300
128400     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
128500     MOVE 8 TO WS-PICK-N.
128600     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
128700     ADD 1 TO WS-PICK-RESULT.
128800     MOVE WS-MEDICATION-NAME(WS-PICK-RESULT)
128900         TO MEDICATION-NAME OF LEGACY-MEDICATION-REC.
129000     MOVE WS-MEDICATION-DOSE(WS-PICK-RESULT)
129100         TO DOSE OF LEGACY-MEDICATION-REC.
129200     MOVE WS-MEDICATION-ROUTE(WS-PICK-RESULT)
129300         TO ROUTE OF LEGACY-MEDICATION-REC.
129400     MOVE WS-MEDICATION-FREQ(WS-PICK-RESULT)
129500         TO FREQUENCY OF LEGACY-MEDICATION-REC.
129600
129700     MOVE ENCOUNTER-DATE OF LEGACY-ENCOUNTER-REC
129800         TO PRESCRIPTION-DATE OF LEGACY-MEDICATION-REC.
129900
130000     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
130100     MOVE 8 TO WS-PICK-N.
130200     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
130300     ADD 1 TO WS-PICK-RESULT.
130400     MOVE WS-MED-DURATION(WS-PICK-RESULT)
130500         TO DURATION-DAYS OF LEGACY-MEDICATION-REC.
130600
130700     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
130800     MOVE 6 TO WS-PICK-N.
130900     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
131000     MOVE WS-PICK-RESULT TO REFILLS OF LEGACY-MEDICATION-REC.
131100     IF WS-PICK-RESULT = 0
131200         SET REFILLS-NOT-PRESENT OF LEGACY-MEDICATION-REC TO TRUE
131300     ELSE
131400         SET REFILLS-ARE-PRESENT OF LEGACY-MEDICATION-REC TO TRUE.
131500
131600     PERFORM 900-NEXT-RANDOM THRU 900-EXIT.
131700     MOVE 4 TO WS-PICK-N.
131800     PERFORM 910-PICK-FROM-N THRU 910-EXIT.
131900     ADD 1 TO WS-PICK-RESULT.
132000     MOVE WS-MED-STATUS-NAME(WS-PICK-RESULT)
132100         TO STATUS OF LEGACY-MEDICATION-REC.
132200
132300     MOVE "DR STAFF PRESCRIBER" TO PRESCRIBER
132400         OF LEGACY-MEDICATION-REC.
132500     MOVE "MAIN CAMPUS PHARMACY" TO PHARMACY
132600         OF LEGACY-MEDICATION-REC.
132700
132800     WRITE MEDICATION-GEN-REC FROM LEGACY-MEDICATION-REC.
132900     ADD 1 TO MED-GEN-CNT.
133000 500-EXIT.
133100     EXIT.
133200
133300*================================================================
133400* PICK GENERATOR
133500*================================================================
133600 900-NEXT-RANDOM.
133700     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 16807.
133800     DIVIDE WS-RANDOM-PRODUCT BY 2147483647
133900         GIVING WS-PICK-DUMMY REMAINDER WS-RANDOM-SEED.
134000     IF WS-RANDOM-SEED = 0
134100         MOVE 1 TO WS-RANDOM-SEED.
134200 900-EXIT.
134300     EXIT.
134400
134500 910-PICK-FROM-N.
134600     DIVIDE WS-RANDOM-SEED BY WS-PICK-N
134700         GIVING WS-PICK-DUMMY REMAINDER WS-PICK-RESULT.
134800 910-EXIT.
134900     EXIT.
135000
135100*================================================================
135200* FILE HANDLING SKELETON
135300*================================================================
135400 800-OPEN-FILES.
135500     MOVE "800-OPEN-FILES" TO PARA-NAME.
135600     OPEN OUTPUT SYSOUT.
135700     OPEN OUTPUT PATIENT-GEN-FILE, ENCOUNTER-GEN-FILE,
135800                 OBSERVATION-GEN-FILE, MEDICATION-GEN-FILE.
135900 800-EXIT.
136000     EXIT.
136100
136200 850-CLOSE-FILES.
136300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
136400     CLOSE SYSOUT,
136500           PATIENT-GEN-FILE, ENCOUNTER-GEN-FILE,
136600           OBSERVATION-GEN-FILE, MEDICATION-GEN-FILE.
136700 850-EXIT.
136800     EXIT.
136900
137000 950-DISPLAY-TOTALS.
137100     DISPLAY "** PATIENTS GENERATED    **" PAT-GEN-CNT.
137200     DISPLAY "** ENCOUNTERS GENERATED  **" ENC-GEN-CNT.
137300     DISPLAY "** OBSERVATIONS GENERATED**" OBS-GEN-CNT.
137400     DISPLAY "** MEDICATIONS GENERATED **" MED-GEN-CNT.
137500 950-EXIT.
137600     EXIT.
137700
137800 999-CLEANUP.
137900     MOVE "999-CLEANUP" TO PARA-NAME.
138000     PERFORM 950-DISPLAY-TOTALS THRU 950-EXIT.
138100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
138200     DISPLAY "******** NORMAL END OF JOB EHRGEN ********".
138300 999-EXIT.
138400     EXIT.
138500
138600 1000-ABEND-RTN.
138700     WRITE SYSOUT-REC FROM ABEND-REC.
138800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
138900     DISPLAY "*** ABNORMAL END OF JOB - EHRGEN ***"
139000             UPON CONSOLE.
139100     DIVIDE ZERO-VAL INTO ONE-VAL.
