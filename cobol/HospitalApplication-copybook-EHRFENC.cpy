000100******************************************************************
000200* EHRFENC  -  TARGET (FHIR-STYLE) ENCOUNTER RESOURCE RECORD
000300*
000400*          WRITTEN BY THE TRANSFORMER, READ BY THE VALIDATOR.
000500*          CARRIES THE SAME 3-DIAGNOSIS TABLE AS THE LEGACY
000600*          RECORD, RE-CODED TO ICD CODING-SYSTEM TEXT.
000700******************************************************************
000800 01  FHIR-ENCOUNTER-REC.
000900     05  RESOURCE-TYPE           PIC X(16).
001000     05  FHIR-ID                 PIC X(22).
001100     05  SOURCE-SYSTEM           PIC X(20).
001200     05  SOURCE-ID               PIC X(12).
001300     05  STATUS                  PIC X(16).
001400         88  TGT-ENC-FINISHED        VALUE "finished".
001500         88  TGT-ENC-IN-PROGRESS     VALUE "in-progress".
001600         88  TGT-ENC-CANCELLED       VALUE "cancelled".
001700         88  TGT-ENC-ENTERED-ERROR   VALUE "entered-in-error".
001800         88  TGT-ENC-UNKNOWN         VALUE "unknown".
001900         88  TGT-ENC-PLANNED         VALUE "planned".
002000         88  TGT-ENC-ARRIVED         VALUE "arrived".
002100         88  TGT-ENC-TRIAGED         VALUE "triaged".
002200         88  TGT-ENC-ONLEAVE         VALUE "onleave".
002300     05  CLASS-CODE              PIC X(05).
002400     05  CLASS-DISPLAY           PIC X(20).
002500     05  TYPE-TEXT               PIC X(20).
002600     05  SUBJECT-REF             PIC X(20).
002700     05  PERIOD-START            PIC X(10).
002800     05  PERIOD-START-YMD REDEFINES PERIOD-START.
002900         10  PRD-START-YYYY      PIC X(04).
003000         10  FILLER              PIC X(01).
003100         10  PRD-START-MM        PIC X(02).
003200         10  FILLER              PIC X(01).
003300         10  PRD-START-DD        PIC X(02).
003400     05  PERIOD-END              PIC X(10).
003500     05  PERIOD-END-YMD REDEFINES PERIOD-END.
003600         10  PRD-END-YYYY        PIC X(04).
003700         10  FILLER              PIC X(01).
003800         10  PRD-END-MM          PIC X(02).
003900         10  FILLER              PIC X(01).
004000         10  PRD-END-DD          PIC X(02).
004100     05  DIAGNOSIS-COUNT         PIC 9(01).
004200     05  DIAGNOSIS OCCURS 3 TIMES
004300                   INDEXED BY FDX-IDX.
004400         10  DX-DISPLAY          PIC X(40).
004500         10  DX-CODE             PIC X(10).
004600         10  DX-SYSTEM           PIC X(10).
004700             88  DX-SYS-ICD9         VALUE "ICD-9-CM".
004800             88  DX-SYS-ICD10        VALUE "ICD-10-CM".
004900         10  DX-RANK             PIC 9(01).
005000     05  DIAGNOSIS-BLOCK-TEXT REDEFINES DIAGNOSIS
005100                                 PIC X(183).
005200     05  LOCATION-DISPLAY        PIC X(15).
005300     05  PARTICIPANT-TYPE        PIC X(04).
005400     05  PARTICIPANT-NAME        PIC X(25).
005500     05  REASON-TEXT             PIC X(30).
005600     05  FILLER                  PIC X(06).
