000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EHRSTRL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 11/14/89.
000600 DATE-COMPILED. 11/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBROUTINE IS CALLED BY THE EHR MIGRATION SUITE
001200*          TO TRIM TRAILING BLANKS OFF AN ASSEMBLED TEXT FIELD
001300*          AND RETURN ITS TRUE LENGTH.  THE VALIDATOR ALSO CALLS
001400*          IT TO GET THE LENGTH OF AN ID FIELD SO IT CAN CHECK
001500*          THE 1-64 CHARACTER ID-FORMAT RULE, AND TO GET A
001600*          CHARACTER-BY-CHARACTER SCAN FLAG SHOWING WHETHER THE
001700*          FIELD CONTAINS ANYTHING OUTSIDE A-Z, a-z, 0-9, "." OR
001800*          "-".
001900*
002000******************************************************************
002100*CHANGE LOG
002200*
002300*  DATE      BY   REQUEST    DESCRIPTION
002400*  --------  ---  ---------  -------------------------------------
002500*  111489    JS   ---------  ORIGINAL PROGRAM - REWORKED FROM THE
002600*                            OLD STRLTH UTILITY, ADDED THE ID-
002700*                            FORMAT CHARACTER SCAN FOR THE EHR
002800*                            MIGRATION SUITE.
002900*  042291    JS   HC-0114    FIXED TRUNCATION WHEN TEXT1 WAS ALL
003000*                            SPACES - RETURN-LTH NOW FORCED TO
003100*                            ZERO INSTEAD OF LENGTH OF FIELD.
003200*  090593    AK   HC-0261    WIDENED TEXT1 FROM 40 TO 64 BYTES TO
003300*                            COVER THE LONGEST RESOURCE ID.
003400*  013099    JS   HC-0400    Y2K REVIEW - NO DATE FIELDS IN THIS
003500*                            PROGRAM, NO CHANGES REQUIRED.  SIGNED
003600*                            OFF FOR CENTURY ROLLOVER.
003700*  082401    MM   HC-0455    ADDED FORMAT-OK-SW OUTPUT PARAMETER
003800*                            SO THE VALIDATOR DOES NOT HAVE TO
003900*                            REPEAT THE CHARACTER SCAN ITSELF.
004000*  051606    AK   HC-0512    CORRECTED CHARACTER TABLE - HYPHEN
004100*                            WAS BEING FLAGGED AS INVALID.
004200*  091310    MM   HC-0544    REMOVED THE VENDOR COMPILER'S REVERSE
004300*                            AND UPPER-CASE BUILT-INS FROM THE
004400*                            TRIM AND CASE-FOLD LOGIC - THIS SHOP
004500*                            DOES NOT CARRY THOSE ON THE 390, AND
004600*                            THE LAST PORT TO THE G SERIES CHOKED
004700*                            ON THEM.  TRIM IS NOW A BACKWARD
004800*                            CHARACTER SCAN, CASE FOLD IS AN
004900*                            INSPECT CONVERTING.  NO CHANGE IN
005000*                            RESULTS.
005100*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 01  MISC-FIELDS.
006600     05  L                       PIC S9(4) COMP.
006700     05  CHAR-SUB                PIC S9(4) COMP.
006800     05  FILLER                  PIC X(10).
006900
007000 01  VALID-CHAR-SET.
007100     05  FILLER PIC X(37) VALUE
007200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
007300     05  FILLER PIC X(02) VALUE ".-".
007400 01  VALID-CHAR-TBL REDEFINES VALID-CHAR-SET.
007500     05  VALID-CHAR              PIC X(01) OCCURS 39 TIMES.
007600
007700 01  UPPER-TEXT                  PIC X(64).
007800 01  UPPER-TEXT-TBL REDEFINES UPPER-TEXT.
007900     05  UPPER-TEXT-CHAR         PIC X(01) OCCURS 64 TIMES.
008000
008100 LINKAGE SECTION.
008200 01  TEXT1                       PIC X(64).
008300 01  TEXT1-TBL REDEFINES TEXT1.
008400     05  TEXT1-CHAR              PIC X(01) OCCURS 64 TIMES.
008500 01  RETURN-LTH                  PIC S9(4) COMP.
008600 01  FORMAT-OK-SW                PIC X(01).
008700     88  FORMAT-IS-OK                VALUE "Y".
008800     88  FORMAT-IS-BAD                VALUE "N".
008900
009000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH, FORMAT-OK-SW.
009100 000-MAINLINE.
009200     PERFORM 100-TRIM-LENGTH THRU 100-EXIT.
009300     PERFORM 200-CHECK-CHAR-SET THRU 200-EXIT.
009400     GOBACK.
009500
009600 100-TRIM-LENGTH.
009700     MOVE 65 TO L.
009800 100-010-SCAN-BACK.
009900     SUBTRACT 1 FROM L.
010000     IF L < 1
010100         MOVE 0 TO RETURN-LTH
010200         GO TO 100-EXIT.
010300     IF TEXT1-CHAR (L) = SPACE OR TEXT1-CHAR (L) = LOW-VALUE
010400         GO TO 100-010-SCAN-BACK.
010500     MOVE L TO RETURN-LTH.
010600 100-EXIT.
010700     EXIT.
010800
010900 200-CHECK-CHAR-SET.
011000     SET FORMAT-IS-OK TO TRUE.
011100     IF RETURN-LTH = ZERO OR RETURN-LTH > 64
011200         SET FORMAT-IS-BAD TO TRUE
011300         GO TO 200-EXIT.
011400     MOVE TEXT1 TO UPPER-TEXT.
011500     INSPECT UPPER-TEXT CONVERTING
011600         "abcdefghijklmnopqrstuvwxyz" TO
011700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011800     PERFORM 210-SCAN-ONE-CHAR THRU 210-EXIT
011900             VARYING CHAR-SUB FROM 1 BY 1
012000             UNTIL CHAR-SUB > RETURN-LTH
012100                OR FORMAT-IS-BAD.
012200 200-EXIT.
012300     EXIT.
012400
012500 210-SCAN-ONE-CHAR.
012600     SET FORMAT-IS-BAD TO TRUE.
012700     MOVE 1 TO L.
012800 210-020-CHAR-LOOP.
012900     IF L > 39
013000         GO TO 210-EXIT.
013100     IF UPPER-TEXT-CHAR (CHAR-SUB) = VALID-CHAR (L)
013200         SET FORMAT-IS-OK TO TRUE
013300         GO TO 210-EXIT.
013400     ADD 1 TO L.
013500     GO TO 210-020-CHAR-LOOP.
013600 210-EXIT.
013700     EXIT.
