000100******************************************************************
000200* EHRFMED  -  TARGET (FHIR-STYLE) MEDICATIONREQUEST RECORD
000300*
000400*          WRITTEN BY THE TRANSFORMER, READ BY THE VALIDATOR.
000500******************************************************************
000600 01  FHIR-MEDICATION-REQUEST-REC.
000700     05  RESOURCE-TYPE           PIC X(18).
000800     05  FHIR-ID                 PIC X(30).
000900     05  SOURCE-SYSTEM           PIC X(20).
001000     05  SOURCE-ID               PIC X(12).
001100     05  STATUS                  PIC X(10).
001200         88  TGT-MED-ACTIVE          VALUE "active".
001300         88  TGT-MED-ON-HOLD         VALUE "on-hold".
001400         88  TGT-MED-CANCELLED       VALUE "cancelled".
001500         88  TGT-MED-COMPLETED       VALUE "completed".
001600         88  TGT-MED-ENTERED-ERROR   VALUE "entered-in-error".
001700         88  TGT-MED-STOPPED         VALUE "stopped".
001800         88  TGT-MED-DRAFT           VALUE "draft".
001900         88  TGT-MED-UNKNOWN         VALUE "unknown".
002000     05  INTENT                  PIC X(08).
002100         88  TGT-INTENT-ORDER        VALUE "order".
002200     05  MEDICATION-TEXT         PIC X(30).
002300     05  REFS-BLOCK.
002400         10  SUBJECT-REF         PIC X(20).
002500         10  ENCOUNTER-REF       PIC X(22).
002600     05  REFS-BLOCK-TEXT REDEFINES REFS-BLOCK
002700                                 PIC X(42).
002800     05  AUTHORED-ON             PIC X(10).
002900     05  AUTHORED-ON-YMD REDEFINES AUTHORED-ON.
003000         10  AUTH-DATE-YYYY      PIC X(04).
003100         10  FILLER              PIC X(01).
003200         10  AUTH-DATE-MM        PIC X(02).
003300         10  FILLER              PIC X(01).
003400         10  AUTH-DATE-DD        PIC X(02).
003500     05  DOSAGE-TEXT             PIC X(58).
003600     05  DOSAGE-DETAIL-BLOCK.
003700         10  ROUTE-TEXT          PIC X(15).
003800         10  DOSE-TEXT           PIC X(20).
003900     05  DOSAGE-DETAIL-TEXT REDEFINES DOSAGE-DETAIL-BLOCK
004000                                 PIC X(35).
004100     05  REQUESTER               PIC X(25).
004200     05  REFILLS                 PIC 9(01).
004300     05  REFILLS-PRESENT         PIC X(01).
004400         88  TGT-REFILLS-PRESENT     VALUE "Y".
004500         88  TGT-REFILLS-NOT-PRESENT VALUE "N".
004600     05  DURATION-DAYS           PIC 9(03).
004700     05  FILLER                  PIC X(07).
