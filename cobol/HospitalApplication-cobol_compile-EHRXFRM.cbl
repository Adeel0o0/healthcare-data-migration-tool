000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EHRXFRM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 07/11/88.
000600 DATE-COMPILED. 07/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE FOUR EXTRACT FILES PRODUCED BY
001300*          EHREXTR AND MAPS EACH LEGACY RECORD ONTO THE HOUSE
001400*          FHIR-STYLE TARGET LAYOUT FOR THAT RESOURCE.  PATIENTS,
001500*          ENCOUNTERS AND MEDICATION ORDERS MAP ONE INPUT RECORD
001600*          TO ONE OUTPUT RECORD.  A LAB-PANEL OBSERVATION RECORD
001700*          FANS OUT TO ONE TARGET RECORD PER RESULT COMPONENT (OR
001800*          A SINGLE UN-SUFFIXED RECORD WHEN IT CARRIES NO RESULT
001900*          COMPONENTS AT ALL).
002000*
002100*          CODE-TABLE TRANSLATIONS (GENDER, STATUS, ENCOUNTER
002200*          CLASS, LANGUAGE) ARE DONE WITH EVALUATE BLOCKS AGAINST
002300*          THE INBOUND TEXT - THERE IS NO DB2 CODE TABLE FOR ANY
002400*          OF THIS, THE VALUES ARE SMALL AND FIXED.
002500*
002600******************************************************************
002700
002800         INPUT FILES              -   DDS0001.EHRPATX
002900                                       DDS0001.EHRENCX
003000                                       DDS0001.EHROBSX
003100                                       DDS0001.EHRMEDX
003200
003300         OUTPUT FILES PRODUCED    -   DDS0001.EHRFPAT
003400                                       DDS0001.EHRFENC
003500                                       DDS0001.EHRFOBS
003600                                       DDS0001.EHRFMED
003700
003800         SUBROUTINES CALLED      -    EHRSTRL
003900
004000         DUMP FILE               -    SYSOUT
004100
004200******************************************************************
004300*CHANGE LOG
004400*
004500*  DATE      BY   REQUEST    DESCRIPTION
004600*  --------  ---  ---------  -------------------------------------
004700*  071188    JS   ---------  ORIGINAL PROGRAM.
004800*  021489    JS   HC-0048    ADDED THE LANGUAGE-NAME TO BCP-47
004900*                            CODE TABLE - PREVIOUSLY LANGUAGE WAS
005000*                            PASSED THROUGH AS FREE TEXT.
005100*  100591    AK   HC-0151    ADDED THE OBSERVATION FAN-OUT LOOP -
005200*                            ONE LAB PANEL WAS BEING WRITTEN AS A
005300*                            SINGLE TARGET RECORD, LOSING ALL BUT
005400*                            THE FIRST RESULT COMPONENT.
005500*  061893    JS   HC-0220    ADDED 440-CLASSIFY-RESULT-VALUE SO
005600*                            NUMERIC LAB RESULTS ARE CARRIED AS
005700*                            QUANTITIES INSTEAD OF TEXT.
005800*  013099    JS   HC-0401    Y2K REVIEW - DATES ARE CARRIED AS
005900*                            YYYY-MM-DD TEXT, NO CENTURY WINDOW
006000*                            IN THIS PROGRAM.  NO CHANGE.
006100*  091403    MM   HC-0375    DOSAGE-TEXT BUILD MOVED TO ITS OWN
006200*                            PARAGRAPH CALLING EHRSTRL TO TRIM
006300*                            EACH PART BEFORE THE JOIN - TRAILING
006400*                            BLANKS WERE LEAVING DOUBLE SPACES.
006500*  052609    AK   HC-0529    CORRECTED THE ENCOUNTER CLASS TABLE -
006600*                            "SURGERY" WAS FALLING THROUGH TO AMB.
006700*  041712    MM   HC-0548    330-MAP-ENC-CLASS WAS OVERWRITING
006800*                            CLASS-DISPLAY WITH THE CANNED CLASS
006900*                            LABEL INSTEAD OF THE SOURCE ENC-TYPE -
007000*                            DOWNSTREAM CONSUMERS WANT THE ORIGINAL
007100*                            ENCOUNTER TYPE TEXT, NOT THE BUCKET
007200*                            NAME.  CLASS-CODE STILL COMES FROM THE
007300*                            SAME BUCKET TABLE; CLASS-DISPLAY NOW
007400*                            CARRIES ENC-TYPE VERBATIM (DEFAULTS TO
007500*                            "AMBULATORY" ONLY WHEN ENC-TYPE IS
007600*                            BLANK).
007700*  110214    AK   HC-0561    310/410-PROCESS-ONE-xxx WERE TRUSTING
007800*                            DIAGNOSIS-COUNT/RESULT-COUNT OFF THE
007900*                            LEGACY FILE WITH NO BOUNDS CHECK -
008000*                            THE PERFORM VARYING WOULD SUBSCRIPT
008100*                            PAST THE 3-ENTRY DIAGNOSIS TABLE OR
008200*                            THE 7-ENTRY RESULT TABLE ON A BAD
008300*                            COUNT FIELD.  NOW ABENDS THROUGH
008400*                            1000-ABEND-RTN INSTEAD OF RUNNING OFF
008500*                            THE END OF WORKING-STORAGE.
008600*
008700******************************************************************
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. IBM-390.
009100 OBJECT-COMPUTER. IBM-390.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600     SELECT SYSOUT
009700         ASSIGN TO UT-S-SYSOUT
009800         ORGANIZATION IS SEQUENTIAL.
009900
010000     SELECT PATIENT-EXTRACT-FILE
010100         ASSIGN TO UT-S-EHRPATX
010200         ACCESS MODE IS SEQUENTIAL
010300         FILE STATUS IS OFCODE.
010400
010500     SELECT ENCOUNTER-EXTRACT-FILE
010600         ASSIGN TO UT-S-EHRENCX
010700         ACCESS MODE IS SEQUENTIAL
010800         FILE STATUS IS OFCODE.
010900
011000     SELECT OBSERVATION-EXTRACT-FILE
011100         ASSIGN TO UT-S-EHROBSX
011200         ACCESS MODE IS SEQUENTIAL
011300         FILE STATUS IS OFCODE.
011400
011500     SELECT MEDICATION-EXTRACT-FILE
011600         ASSIGN TO UT-S-EHRMEDX
011700         ACCESS MODE IS SEQUENTIAL
011800         FILE STATUS IS OFCODE.
011900
012000     SELECT PATIENT-TARGET-FILE
012100         ASSIGN TO UT-S-EHRFPAT
012200         ACCESS MODE IS SEQUENTIAL
012300         FILE STATUS IS OFCODE.
012400
012500     SELECT ENCOUNTER-TARGET-FILE
012600         ASSIGN TO UT-S-EHRFENC
012700         ACCESS MODE IS SEQUENTIAL
012800         FILE STATUS IS OFCODE.
012900
013000     SELECT OBSERVATION-TARGET-FILE
013100         ASSIGN TO UT-S-EHRFOBS
013200         ACCESS MODE IS SEQUENTIAL
013300         FILE STATUS IS OFCODE.
013400
013500     SELECT MEDICATION-TARGET-FILE
013600         ASSIGN TO UT-S-EHRFMED
013700         ACCESS MODE IS SEQUENTIAL
013800         FILE STATUS IS OFCODE.
013900
014000 DATA DIVISION.
014100 FILE SECTION.
014200 FD  SYSOUT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 130 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS SYSOUT-REC.
014800 01  SYSOUT-REC                 PIC X(130).
014900
015000 FD  PATIENT-EXTRACT-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 308 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS PATIENT-EXTRACT-IN-REC.
015600 01  PATIENT-EXTRACT-IN-REC      PIC X(308).
015700
015800 FD  ENCOUNTER-EXTRACT-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 360 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS ENCOUNTER-EXTRACT-IN-REC.
016400 01  ENCOUNTER-EXTRACT-IN-REC    PIC X(360).
016500
016600 FD  OBSERVATION-EXTRACT-FILE
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 643 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS OBSERVATION-EXTRACT-IN-REC.
017200 01  OBSERVATION-EXTRACT-IN-REC  PIC X(643).
017300
017400 FD  MEDICATION-EXTRACT-FILE
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 192 CHARACTERS
017800     BLOCK CONTAINS 0 RECORDS
017900     DATA RECORD IS MEDICATION-EXTRACT-IN-REC.
018000 01  MEDICATION-EXTRACT-IN-REC   PIC X(192).
018100
018200 FD  PATIENT-TARGET-FILE
018300     RECORDING MODE IS F
018400     LABEL RECORDS ARE STANDARD
018500     RECORD CONTAINS 330 CHARACTERS
018600     BLOCK CONTAINS 0 RECORDS
018700     DATA RECORD IS PATIENT-TARGET-OUT-REC.
018800 01  PATIENT-TARGET-OUT-REC      PIC X(330).
018900
019000 FD  ENCOUNTER-TARGET-FILE
019100     RECORDING MODE IS F
019200     LABEL RECORDS ARE STANDARD
019300     RECORD CONTAINS 435 CHARACTERS
019400     BLOCK CONTAINS 0 RECORDS
019500     DATA RECORD IS ENCOUNTER-TARGET-OUT-REC.
019600 01  ENCOUNTER-TARGET-OUT-REC    PIC X(435).
019700
019800 FD  OBSERVATION-TARGET-FILE
019900     RECORDING MODE IS F
020000     LABEL RECORDS ARE STANDARD
020100     RECORD CONTAINS 281 CHARACTERS
020200     BLOCK CONTAINS 0 RECORDS
020300     DATA RECORD IS OBSERVATION-TARGET-OUT-REC.
020400 01  OBSERVATION-TARGET-OUT-REC  PIC X(281).
020500
020600 FD  MEDICATION-TARGET-FILE
020700     RECORDING MODE IS F
020800     LABEL RECORDS ARE STANDARD
020900     RECORD CONTAINS 310 CHARACTERS
021000     BLOCK CONTAINS 0 RECORDS
021100     DATA RECORD IS MEDICATION-TARGET-OUT-REC.
021200 01  MEDICATION-TARGET-OUT-REC   PIC X(310).
021300
021400 WORKING-STORAGE SECTION.
021500
021600 01  FILE-STATUS-CODES.
021700     05  OFCODE                  PIC X(02).
021800         88  CODE-WRITE              VALUE SPACES.
021900
022000 COPY EHRPATR.
022100 COPY EHRENCR.
022200 COPY EHROBSR.
022300 COPY EHRMEDR.
022400 COPY EHRFPAT.
022500 COPY EHRFENC.
022600 COPY EHRFOBS.
022700 COPY EHRFMED.
022800 COPY EHRABND.
022900
023000 01  FLAGS-AND-SWITCHES.
023100     05  MORE-PAT-SW             PIC X(01) VALUE "Y".
023200         88  NO-MORE-PAT              VALUE "N".
023300     05  MORE-ENC-SW             PIC X(01) VALUE "Y".
023400         88  NO-MORE-ENC              VALUE "N".
023500     05  MORE-OBS-SW             PIC X(01) VALUE "Y".
023600         88  NO-MORE-OBS              VALUE "N".
023700     05  MORE-MED-SW             PIC X(01) VALUE "Y".
023800         88  NO-MORE-MED              VALUE "N".
023900     05  NUMERIC-VALUE-SW        PIC X(01).
024000         88  VALUE-IS-NUMERIC-FMT     VALUE "Y".
024100         88  VALUE-IS-NOT-NUMERIC-FMT VALUE "N".
024200     05  DECIMAL-SEEN-SW         PIC X(01).
024300         88  DECIMAL-SEEN             VALUE "Y".
024400     05  SCAN-NEGATIVE-SW        PIC X(01).
024500         88  SCAN-VALUE-NEGATIVE      VALUE "Y".
024600     05  STRL-FORMAT-SW          PIC X(01).
024700
024800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024900     05  PAT-READ-CNT            PIC 9(7) COMP.
025000     05  PAT-WRITE-CNT           PIC 9(7) COMP.
025100     05  ENC-READ-CNT            PIC 9(7) COMP.
025200     05  ENC-WRITE-CNT           PIC 9(7) COMP.
025300     05  OBS-READ-CNT            PIC 9(7) COMP.
025400     05  OBS-WRITE-CNT           PIC 9(7) COMP.
025500     05  MED-READ-CNT            PIC 9(7) COMP.
025600     05  MED-WRITE-CNT           PIC 9(7) COMP.
025700     05  WS-STRL-LTH             PIC S9(4) COMP.
025800     05  WS-DOSAGE-PTR           PIC S9(4) COMP.
025900     05  WS-SCAN-SUB             PIC S9(4) COMP.
026000     05  WS-DOT-COUNT            PIC S9(4) COMP.
026100     05  WS-DIGIT-COUNT          PIC S9(4) COMP.
026200     05  WS-FRAC-DIGIT-COUNT     PIC S9(4) COMP.
026300     05  WS-DIGIT-VALUE          PIC S9(1).
026400
026500** RUNNING INTEGER/FRACTION ACCUMULATORS FOR THE NUMERIC-VALUE
026600** SCAN (400-BUILD-NUMERIC-RESULT) - TEXT VIEW KEPT FOR TRACE
026700** DISPLAYS WHEN A RESULT VALUE WON'T SCAN CLEAN.
026800 01  WS-NUMERIC-SCAN-AREA.
026900     05  WS-RUNNING-INT          PIC S9(9) COMP-3.
027000     05  WS-RUNNING-FRAC         PIC S9(9) COMP-3.
027100 01  WS-NUMERIC-SCAN-TEXT REDEFINES WS-NUMERIC-SCAN-AREA
027200                             PIC X(10).
027300
027400** GENERAL-PURPOSE SCAN/BUILD FIELDS - SHARED ACROSS THE FOUR
027500** TRANSFORM LOOPS, ONE ENTITY IS IN FLIGHT AT A TIME.
027600 01  WS-DOSAGE-PART              PIC X(64).
027700 01  WS-DOSAGE-PART-SPLIT REDEFINES WS-DOSAGE-PART.
027800     05  WS-DOSAGE-PART-FIRST4   PIC X(04).
027900     05  WS-DOSAGE-PART-REST     PIC X(60).
028000 01  WS-SCAN-TEXT                PIC X(12).
028100 01  WS-SCAN-TBL REDEFINES WS-SCAN-TEXT.
028200     05  WS-SCAN-CHAR            PIC X(01) OCCURS 12 TIMES.
028300
028400 01  WS-COMPONENT-INDEX          PIC 9(01).
028500 01  WS-DX-SUB                   PIC 9(01).
028600 01  WS-SOURCE-SYSTEM            PIC X(20)
028700                             VALUE "legacy_ehr".
028800
028900 PROCEDURE DIVISION.
029000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029100     PERFORM 100-MAINLINE THRU 100-EXIT.
029200     PERFORM 999-CLEANUP THRU 999-EXIT.
029300     MOVE +0 TO RETURN-CODE.
029400     GOBACK.
029500
029600 000-HOUSEKEEPING.
029700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029800     DISPLAY "******** BEGIN JOB EHRXFRM ********".
029900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030100 000-EXIT.
030200     EXIT.
030300
030400 100-MAINLINE.
030500     MOVE "100-MAINLINE" TO PARA-NAME.
030600     PERFORM 200-TRANSFORM-PATIENTS THRU 200-EXIT.
030700     PERFORM 300-TRANSFORM-ENCOUNTERS THRU 300-EXIT.
030800     PERFORM 400-TRANSFORM-OBSERVATIONS THRU 400-EXIT.
030900     PERFORM 500-TRANSFORM-MEDICATIONS THRU 500-EXIT.
031000 100-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* PATIENT
031500******************************************************************
031600 200-TRANSFORM-PATIENTS.
031700     MOVE "200-TRANSFORM-PATIENTS" TO PARA-NAME.
031800     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
031900     PERFORM 210-PROCESS-ONE-PATIENT THRU 210-EXIT
032000             UNTIL NO-MORE-PAT.
032100 200-EXIT.
032200     EXIT.
032300
032400 210-PROCESS-ONE-PATIENT.
032500     ADD 1 TO PAT-READ-CNT.
032600     INITIALIZE FHIR-PATIENT-REC.
032700     MOVE "Patient" TO RESOURCE-TYPE OF FHIR-PATIENT-REC.
032800     STRING "Patient-" PATIENT-ID OF LEGACY-PATIENT-REC
032900         DELIMITED BY SIZE
033000         INTO FHIR-ID OF FHIR-PATIENT-REC.
033100     MOVE WS-SOURCE-SYSTEM TO SOURCE-SYSTEM OF FHIR-PATIENT-REC.
033200     MOVE PATIENT-ID OF LEGACY-PATIENT-REC TO
033300         SOURCE-ID OF FHIR-PATIENT-REC.
033400     MOVE MRN OF LEGACY-PATIENT-REC TO MRN OF FHIR-PATIENT-REC.
033500     IF ACTIVE-FLAG OF LEGACY-PATIENT-REC = SPACE
033600         MOVE "Y" TO ACTIVE-FLAG OF FHIR-PATIENT-REC
033700     ELSE
033800         MOVE ACTIVE-FLAG OF LEGACY-PATIENT-REC TO
033900             ACTIVE-FLAG OF FHIR-PATIENT-REC.
034000     IF DECEASED-FLAG OF LEGACY-PATIENT-REC = SPACE
034100         MOVE "N" TO DECEASED-FLAG OF FHIR-PATIENT-REC
034200     ELSE
034300         MOVE DECEASED-FLAG OF LEGACY-PATIENT-REC TO
034400             DECEASED-FLAG OF FHIR-PATIENT-REC.
034500     MOVE LAST-NAME TO FAMILY-NAME.
034600     MOVE FIRST-NAME TO GIVEN-NAME-1.
034700     MOVE MIDDLE-NAME TO GIVEN-NAME-2.
034800     PERFORM 220-MAP-PATIENT-GENDER THRU 220-EXIT.
034900     MOVE BIRTH-DATE OF LEGACY-PATIENT-REC TO
035000         BIRTH-DATE OF FHIR-PATIENT-REC.
035100     IF ADDR-LINE1 OF LEGACY-PATIENT-REC NOT = SPACES
035200         MOVE ADDR-LINE1 OF LEGACY-PATIENT-REC TO
035300             ADDR-LINE1 OF FHIR-PATIENT-REC
035400         MOVE ADDR-LINE2 OF LEGACY-PATIENT-REC TO
035500             ADDR-LINE2 OF FHIR-PATIENT-REC
035600         MOVE ADDR-CITY OF LEGACY-PATIENT-REC TO
035700             ADDR-CITY OF FHIR-PATIENT-REC
035800         MOVE ADDR-STATE-CODE TO ADDR-STATE
035900         MOVE ADDR-POSTAL-CODE OF LEGACY-PATIENT-REC TO
036000             ADDR-POSTAL-CODE OF FHIR-PATIENT-REC
036100         MOVE ADDR-COUNTRY OF LEGACY-PATIENT-REC TO
036200             ADDR-COUNTRY OF FHIR-PATIENT-REC.
036300     MOVE PHONE OF LEGACY-PATIENT-REC TO PHONE OF FHIR-PATIENT-REC.
036400     MOVE EMAIL OF LEGACY-PATIENT-REC TO EMAIL OF FHIR-PATIENT-REC.
036500     IF PREFERRED-LANGUAGE NOT = SPACES
036600         PERFORM 230-MAP-PATIENT-LANGUAGE THRU 230-EXIT.
036700     WRITE PATIENT-TARGET-OUT-REC FROM FHIR-PATIENT-REC.
036800     ADD 1 TO PAT-WRITE-CNT.
036900     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
037000 210-EXIT.
037100     EXIT.
037200
037300 220-MAP-PATIENT-GENDER.
037400     EVALUATE TRUE
037500         WHEN GENDER-MALE
037600             MOVE "male" TO GENDER OF FHIR-PATIENT-REC
037700         WHEN GENDER-FEMALE
037800             MOVE "female" TO GENDER OF FHIR-PATIENT-REC
037900         WHEN GENDER-OTHER-LEGACY
038000             MOVE "other" TO GENDER OF FHIR-PATIENT-REC
038100         WHEN OTHER
038200             MOVE "unknown" TO GENDER OF FHIR-PATIENT-REC
038300     END-EVALUATE.
038400 220-EXIT.
038500     EXIT.
038600
038700 230-MAP-PATIENT-LANGUAGE.
038800     EVALUATE PREFERRED-LANGUAGE
038900         WHEN "English"    MOVE "en" TO LANGUAGE-CODE
039000         WHEN "Spanish"    MOVE "es" TO LANGUAGE-CODE
039100         WHEN "French"     MOVE "fr" TO LANGUAGE-CODE
039200         WHEN "German"     MOVE "de" TO LANGUAGE-CODE
039300         WHEN "Chinese"    MOVE "zh" TO LANGUAGE-CODE
039400         WHEN "Japanese"   MOVE "ja" TO LANGUAGE-CODE
039500         WHEN "Korean"     MOVE "ko" TO LANGUAGE-CODE
039600         WHEN "Russian"    MOVE "ru" TO LANGUAGE-CODE
039700         WHEN "Arabic"     MOVE "ar" TO LANGUAGE-CODE
039800         WHEN "Hindi"      MOVE "hi" TO LANGUAGE-CODE
039900         WHEN "Portuguese" MOVE "pt" TO LANGUAGE-CODE
040000         WHEN OTHER        MOVE "en" TO LANGUAGE-CODE
040100     END-EVALUATE.
040200     MOVE PREFERRED-LANGUAGE TO LANGUAGE-TEXT.
040300 230-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700* ENCOUNTER
040800******************************************************************
040900 300-TRANSFORM-ENCOUNTERS.
041000     MOVE "300-TRANSFORM-ENCOUNTERS" TO PARA-NAME.
041100     PERFORM 910-READ-ENCOUNTER-IN THRU 910-EXIT.
041200     PERFORM 310-PROCESS-ONE-ENCOUNTER THRU 310-EXIT
041300             UNTIL NO-MORE-ENC.
041400 300-EXIT.
041500     EXIT.
041600
041700 310-PROCESS-ONE-ENCOUNTER.
041800     ADD 1 TO ENC-READ-CNT.
041900     INITIALIZE FHIR-ENCOUNTER-REC.
042000     MOVE "Encounter" TO RESOURCE-TYPE OF FHIR-ENCOUNTER-REC.
042100     STRING "Encounter-" ENCOUNTER-ID OF LEGACY-ENCOUNTER-REC
042200         DELIMITED BY SIZE
042300         INTO FHIR-ID OF FHIR-ENCOUNTER-REC.
042400     MOVE WS-SOURCE-SYSTEM TO SOURCE-SYSTEM OF FHIR-ENCOUNTER-REC.
042500     MOVE ENCOUNTER-ID OF LEGACY-ENCOUNTER-REC TO
042600         SOURCE-ID OF FHIR-ENCOUNTER-REC.
042700     STRING "Patient/" PATIENT-ID OF LEGACY-ENCOUNTER-REC
042800         DELIMITED BY SIZE
042900         INTO SUBJECT-REF OF FHIR-ENCOUNTER-REC.
043000     PERFORM 320-MAP-ENC-STATUS THRU 320-EXIT.
043100     PERFORM 330-MAP-ENC-CLASS THRU 330-EXIT.
043200     MOVE ENC-TYPE TO TYPE-TEXT.
043300     MOVE ENCOUNTER-DATE OF LEGACY-ENCOUNTER-REC TO
043400         PERIOD-START OF FHIR-ENCOUNTER-REC.
043500     IF DISCHARGE-DATE OF LEGACY-ENCOUNTER-REC NOT = SPACES
043600         MOVE DISCHARGE-DATE OF LEGACY-ENCOUNTER-REC TO
043700             PERIOD-END OF FHIR-ENCOUNTER-REC.
043800     IF DIAGNOSIS-COUNT OF LEGACY-ENCOUNTER-REC > 3
043900         MOVE "DIAGNOSIS-COUNT EXCEEDS THE 3-ENTRY TABLE"
044000             TO ABEND-REASON
044100         GO TO 1000-ABEND-RTN.
044200     MOVE DIAGNOSIS-COUNT OF LEGACY-ENCOUNTER-REC TO
044300         DIAGNOSIS-COUNT OF FHIR-ENCOUNTER-REC.
044400     PERFORM 340-MAP-DIAGNOSES THRU 340-EXIT
044500             VARYING WS-DX-SUB FROM 1 BY 1
044600             UNTIL WS-DX-SUB > DIAGNOSIS-COUNT OF
044700                   LEGACY-ENCOUNTER-REC.
044800     MOVE LOCATION OF LEGACY-ENCOUNTER-REC TO LOCATION-DISPLAY.
044900     IF PROVIDER-ID NOT = SPACES
045000         MOVE "PPRF" TO PARTICIPANT-TYPE
045100         MOVE PROVIDER-NAME TO PARTICIPANT-NAME.
045200     IF CHIEF-COMPLAINT NOT = SPACES
045300         MOVE CHIEF-COMPLAINT TO REASON-TEXT.
045400     WRITE ENCOUNTER-TARGET-OUT-REC FROM FHIR-ENCOUNTER-REC.
045500     ADD 1 TO ENC-WRITE-CNT.
045600     PERFORM 910-READ-ENCOUNTER-IN THRU 910-EXIT.
045700 310-EXIT.
045800     EXIT.
045900
046000 320-MAP-ENC-STATUS.
046100     EVALUATE TRUE
046200         WHEN ENC-STAT-COMPLETED
046300             MOVE "finished" TO STATUS OF FHIR-ENCOUNTER-REC
046400         WHEN ENC-STAT-IN-PROGRESS
046500             MOVE "in-progress" TO STATUS OF FHIR-ENCOUNTER-REC
046600         WHEN ENC-STAT-CANCELLED
046700             MOVE "cancelled" TO STATUS OF FHIR-ENCOUNTER-REC
046800         WHEN ENC-STAT-ENTERED-IN-ERROR
046900             MOVE "entered-in-error" TO
047000                 STATUS OF FHIR-ENCOUNTER-REC
047100         WHEN OTHER
047200             MOVE "unknown" TO STATUS OF FHIR-ENCOUNTER-REC
047300     END-EVALUATE.
047400 320-EXIT.
047500     EXIT.
047600
047700 330-MAP-ENC-CLASS.
047800     EVALUATE ENC-TYPE
047900         WHEN "Office Visit"
048000         WHEN "Outpatient"
048100         WHEN "Ambulatory"
048200         WHEN "Urgent Care"
048300             MOVE "AMB" TO CLASS-CODE
048400         WHEN "Hospital Encounter"
048500         WHEN "Inpatient"
048600             MOVE "IMP" TO CLASS-CODE
048700         WHEN "Emergency"
048800             MOVE "EMER" TO CLASS-CODE
048900         WHEN "Surgery"
049000             MOVE "SS" TO CLASS-CODE
049100         WHEN "Telehealth"
049200         WHEN "Virtual"
049300             MOVE "VR" TO CLASS-CODE
049400         WHEN "Home Visit"
049500             MOVE "HH" TO CLASS-CODE
049600         WHEN "Nursing Home"
049700         WHEN "Skilled Nursing"
049800             MOVE "NONAC" TO CLASS-CODE
049900         WHEN OTHER
050000             MOVE "AMB" TO CLASS-CODE
050100     END-EVALUATE.
050200     IF ENC-TYPE = SPACES
050300         MOVE "Ambulatory" TO CLASS-DISPLAY
050400     ELSE
050500         MOVE ENC-TYPE TO CLASS-DISPLAY.
050600 330-EXIT.
050700     EXIT.
050800
050900 340-MAP-DIAGNOSES.
051000     MOVE "Unknown" TO DX-DISPLAY (WS-DX-SUB).
051100     IF DX-NAME (WS-DX-SUB) OF LEGACY-ENCOUNTER-REC NOT = SPACES
051200         MOVE DX-NAME (WS-DX-SUB) OF LEGACY-ENCOUNTER-REC TO
051300             DX-DISPLAY (WS-DX-SUB).
051400     MOVE DX-CODE (WS-DX-SUB) OF LEGACY-ENCOUNTER-REC TO
051500         DX-CODE (WS-DX-SUB) OF FHIR-ENCOUNTER-REC.
051600     IF DX-TYPE-ICD9 (WS-DX-SUB)
051700         SET DX-SYS-ICD9 (WS-DX-SUB) TO TRUE
051800     ELSE
051900         SET DX-SYS-ICD10 (WS-DX-SUB) TO TRUE.
052000     MOVE WS-DX-SUB TO DX-RANK (WS-DX-SUB).
052100 340-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500* OBSERVATION
052600******************************************************************
052700 400-TRANSFORM-OBSERVATIONS.
052800     MOVE "400-TRANSFORM-OBSERVATIONS" TO PARA-NAME.
052900     PERFORM 920-READ-OBSERVATION-IN THRU 920-EXIT.
053000     PERFORM 410-PROCESS-ONE-OBSERVATION THRU 410-EXIT
053100             UNTIL NO-MORE-OBS.
053200 400-EXIT.
053300     EXIT.
053400
053500 410-PROCESS-ONE-OBSERVATION.
053600     ADD 1 TO OBS-READ-CNT.
053700     IF RESULT-COUNT OF LEGACY-OBSERVATION-REC > 7
053800         MOVE "RESULT-COUNT EXCEEDS THE 7-ENTRY TABLE"
053900             TO ABEND-REASON
054000         GO TO 1000-ABEND-RTN.
054100     IF RESULT-COUNT OF LEGACY-OBSERVATION-REC = ZERO
054200         PERFORM 415-BUILD-OBS-NO-COMPONENT THRU 415-EXIT
054300     ELSE
054400         PERFORM 420-BUILD-OBS-COMPONENT THRU 420-EXIT
054500                 VARYING RES-IDX FROM 1 BY 1
054600                 UNTIL RES-IDX > RESULT-COUNT OF
054700                       LEGACY-OBSERVATION-REC.
054800     PERFORM 920-READ-OBSERVATION-IN THRU 920-EXIT.
054900 410-EXIT.
055000     EXIT.
055100
055200 415-BUILD-OBS-NO-COMPONENT.
055300     PERFORM 430-INIT-OBS-COMMON THRU 430-EXIT.
055400     MOVE OBSERVATION-ID OF LEGACY-OBSERVATION-REC TO
055500         SOURCE-ID OF FHIR-OBSERVATION-REC.
055600     STRING "Observation-"
055700         OBSERVATION-ID OF LEGACY-OBSERVATION-REC
055800         DELIMITED BY SIZE
055900         INTO FHIR-ID OF FHIR-OBSERVATION-REC.
056000     MOVE "Unknown Test" TO CODE-TEXT.
056100     IF TEST-NAME NOT = SPACES
056200         MOVE TEST-NAME TO CODE-TEXT.
056300     WRITE OBSERVATION-TARGET-OUT-REC FROM FHIR-OBSERVATION-REC.
056400     ADD 1 TO OBS-WRITE-CNT.
056500 415-EXIT.
056600     EXIT.
056700
056800 420-BUILD-OBS-COMPONENT.
056900     PERFORM 430-INIT-OBS-COMMON THRU 430-EXIT.
057000     COMPUTE WS-COMPONENT-INDEX = RES-IDX - 1.
057100     STRING OBSERVATION-ID OF LEGACY-OBSERVATION-REC "-"
057200         WS-COMPONENT-INDEX DELIMITED BY SIZE
057300         INTO SOURCE-ID OF FHIR-OBSERVATION-REC.
057400     STRING "Observation-"
057500         OBSERVATION-ID OF LEGACY-OBSERVATION-REC "-"
057600         WS-COMPONENT-INDEX DELIMITED BY SIZE
057700         INTO FHIR-ID OF FHIR-OBSERVATION-REC.
057800     MOVE "Unknown Test" TO CODE-TEXT.
057900     IF RES-COMPONENT (RES-IDX) NOT = SPACES
058000         MOVE RES-COMPONENT (RES-IDX) TO CODE-TEXT
058100     ELSE
058200         IF TEST-NAME NOT = SPACES
058300             MOVE TEST-NAME TO CODE-TEXT.
058400     PERFORM 440-CLASSIFY-RESULT-VALUE THRU 440-EXIT.
058500     PERFORM 450-MAP-INTERPRETATION THRU 450-EXIT.
058600     MOVE RES-REF-RANGE (RES-IDX) TO REFERENCE-RANGE.
058700     WRITE OBSERVATION-TARGET-OUT-REC FROM FHIR-OBSERVATION-REC.
058800     ADD 1 TO OBS-WRITE-CNT.
058900 420-EXIT.
059000     EXIT.
059100
059200 430-INIT-OBS-COMMON.
059300*  FIELDS COMMON TO BOTH THE COMPONENT AND NO-COMPONENT PATHS.
059400     INITIALIZE FHIR-OBSERVATION-REC.
059500     MOVE "Observation" TO RESOURCE-TYPE OF FHIR-OBSERVATION-REC.
059600     MOVE WS-SOURCE-SYSTEM TO
059700         SOURCE-SYSTEM OF FHIR-OBSERVATION-REC.
059800     MOVE "laboratory" TO CATEGORY-CODE.
059900     EVALUATE TRUE
060000         WHEN OBS-STAT-FINAL
060100             MOVE "final" TO STATUS OF FHIR-OBSERVATION-REC
060200         WHEN OBS-STAT-PRELIM
060300             MOVE "preliminary" TO STATUS OF FHIR-OBSERVATION-REC
060400         WHEN OBS-STAT-CORRECTED
060500             MOVE "corrected" TO STATUS OF FHIR-OBSERVATION-REC
060600         WHEN OBS-STAT-CANCELLED
060700             MOVE "cancelled" TO STATUS OF FHIR-OBSERVATION-REC
060800         WHEN OTHER
060900             MOVE "unknown" TO STATUS OF FHIR-OBSERVATION-REC
061000     END-EVALUATE.
061100     IF TEST-CODE NOT = SPACES
061200         MOVE TEST-CODE TO LOINC-CODE.
061300     STRING "Patient/" PATIENT-ID OF LEGACY-OBSERVATION-REC
061400         DELIMITED BY SIZE
061500         INTO SUBJECT-REF OF FHIR-OBSERVATION-REC.
061600     IF ENCOUNTER-ID OF LEGACY-OBSERVATION-REC NOT = SPACES
061700         STRING "Encounter/"
061800             ENCOUNTER-ID OF LEGACY-OBSERVATION-REC
061900             DELIMITED BY SIZE
062000             INTO ENCOUNTER-REF OF FHIR-OBSERVATION-REC.
062100     MOVE OBSERVATION-DATE OF LEGACY-OBSERVATION-REC TO
062200         EFFECTIVE-DATE OF FHIR-OBSERVATION-REC.
062300     MOVE PERFORMER OF LEGACY-OBSERVATION-REC TO
062400         PERFORMER OF FHIR-OBSERVATION-REC.
062500 430-EXIT.
062600     EXIT.
062700
062800 440-CLASSIFY-RESULT-VALUE.
062900*  DECIDES WHETHER RES-VALUE (RES-IDX) IS A NUMBER - OPTIONAL
063000*  SIGN, DIGITS, OPTIONAL DECIMAL POINT AND FRACTION - AND
063100*  ACCUMULATES ITS VALUE DIGIT BY DIGIT AS IT SCANS, SINCE THIS
063200*  COMPILER HAS NO NUMVAL-STYLE CONVERSION FUNCTION.
063300     MOVE RES-VALUE (RES-IDX) TO WS-SCAN-TEXT.
063400     MOVE ZERO TO WS-DOT-COUNT, WS-DIGIT-COUNT,
063500                  WS-FRAC-DIGIT-COUNT, WS-RUNNING-INT,
063600                  WS-RUNNING-FRAC.
063700     SET VALUE-IS-NOT-NUMERIC-FMT TO TRUE.
063800     MOVE "N" TO DECIMAL-SEEN-SW, SCAN-NEGATIVE-SW.
063900     MOVE 1 TO WS-SCAN-SUB.
064000 440-010-SCAN-LOOP.
064100     IF WS-SCAN-SUB > 12
064200         GO TO 440-020-FINISH-SCAN.
064300     IF WS-SCAN-CHAR (WS-SCAN-SUB) = SPACE
064400         GO TO 440-020-FINISH-SCAN.
064500     IF WS-SCAN-CHAR (WS-SCAN-SUB) = "-"
064600         IF WS-SCAN-SUB = 1
064700             SET SCAN-VALUE-NEGATIVE TO TRUE
064800             GO TO 440-030-NEXT-CHAR
064900         ELSE
065000             GO TO 440-EXIT.
065100     IF WS-SCAN-CHAR (WS-SCAN-SUB) = "+"
065200         IF WS-SCAN-SUB = 1
065300             GO TO 440-030-NEXT-CHAR
065400         ELSE
065500             GO TO 440-EXIT.
065600     IF WS-SCAN-CHAR (WS-SCAN-SUB) = "."
065700         ADD 1 TO WS-DOT-COUNT
065800         IF WS-DOT-COUNT > 1
065900             GO TO 440-EXIT.
066000         SET DECIMAL-SEEN TO TRUE
066100         GO TO 440-030-NEXT-CHAR.
066200     IF WS-SCAN-CHAR (WS-SCAN-SUB) NOT NUMERIC
066300         GO TO 440-EXIT.
066400     MOVE WS-SCAN-CHAR (WS-SCAN-SUB) TO WS-DIGIT-VALUE.
066500     IF DECIMAL-SEEN
066600         COMPUTE WS-RUNNING-FRAC =
066700             (WS-RUNNING-FRAC * 10) + WS-DIGIT-VALUE
066800         ADD 1 TO WS-FRAC-DIGIT-COUNT
066900     ELSE
067000         COMPUTE WS-RUNNING-INT =
067100             (WS-RUNNING-INT * 10) + WS-DIGIT-VALUE.
067200     ADD 1 TO WS-DIGIT-COUNT.
067300 440-030-NEXT-CHAR.
067400     ADD 1 TO WS-SCAN-SUB.
067500     GO TO 440-010-SCAN-LOOP.
067600 440-020-FINISH-SCAN.
067700     IF WS-DIGIT-COUNT = ZERO
067800         GO TO 440-EXIT.
067900     SET VALUE-IS-NUMERIC-FMT TO TRUE.
068000 440-EXIT.
068100     IF VALUE-IS-NUMERIC-FMT
068200         SET VALUE-IS-QUANTITY TO TRUE
068300         PERFORM 445-APPLY-NUMERIC-VALUE THRU 445-EXIT
068400     ELSE
068500         SET VALUE-IS-STRING TO TRUE
068600         MOVE RES-VALUE (RES-IDX) TO VALUE-STRING.
068700     MOVE RES-UNIT (RES-IDX) TO VALUE-UNIT.
068800     EXIT.
068900
069000 445-APPLY-NUMERIC-VALUE.
069100     IF WS-FRAC-DIGIT-COUNT = 1
069200         COMPUTE VALUE-NUMERIC ROUNDED =
069300             WS-RUNNING-INT + ((WS-RUNNING-FRAC * 10) / 100)
069400     ELSE
069500         COMPUTE VALUE-NUMERIC ROUNDED = WS-RUNNING-INT.
069600     IF SCAN-VALUE-NEGATIVE
069700         COMPUTE VALUE-NUMERIC = VALUE-NUMERIC * -1.
069800 445-EXIT.
069900     EXIT.
070000
070100 450-MAP-INTERPRETATION.
070200     EVALUATE TRUE
070300         WHEN RES-STAT-HIGH (RES-IDX)
070400             SET INTERP-HIGH TO TRUE
070500         WHEN RES-STAT-LOW (RES-IDX)
070600             SET INTERP-LOW TO TRUE
070700         WHEN RES-STAT-ABNORMAL (RES-IDX)
070800             SET INTERP-ABNORMAL TO TRUE
070900         WHEN RES-STATUS (RES-IDX) NOT = SPACES
071000             SET INTERP-NORMAL TO TRUE
071100         WHEN OTHER
071200             MOVE SPACE TO INTERPRETATION
071300     END-EVALUATE.
071400 450-EXIT.
071500     EXIT.
071600
071700******************************************************************
071800* MEDICATIONREQUEST
071900******************************************************************
072000 500-TRANSFORM-MEDICATIONS.
072100     MOVE "500-TRANSFORM-MEDICATIONS" TO PARA-NAME.
072200     PERFORM 930-READ-MEDICATION-IN THRU 930-EXIT.
072300     PERFORM 510-PROCESS-ONE-MEDICATION THRU 510-EXIT
072400             UNTIL NO-MORE-MED.
072500 500-EXIT.
072600     EXIT.
072700
072800 510-PROCESS-ONE-MEDICATION.
072900     ADD 1 TO MED-READ-CNT.
073000     INITIALIZE FHIR-MEDICATION-REQUEST-REC.
073100     MOVE "MedicationRequest" TO
073200         RESOURCE-TYPE OF FHIR-MEDICATION-REQUEST-REC.
073300     STRING "MedicationRequest-"
073400         MEDICATION-ID OF LEGACY-MEDICATION-REC
073500         DELIMITED BY SIZE
073600         INTO FHIR-ID OF FHIR-MEDICATION-REQUEST-REC.
073700     MOVE WS-SOURCE-SYSTEM TO
073800         SOURCE-SYSTEM OF FHIR-MEDICATION-REQUEST-REC.
073900     MOVE MEDICATION-ID OF LEGACY-MEDICATION-REC TO
074000         SOURCE-ID OF FHIR-MEDICATION-REQUEST-REC.
074100     SET TGT-INTENT-ORDER TO TRUE.
074200     PERFORM 520-MAP-MED-STATUS THRU 520-EXIT.
074300     MOVE "Unknown Medication" TO
074400         MEDICATION-TEXT OF FHIR-MEDICATION-REQUEST-REC.
074500     IF MEDICATION-NAME NOT = SPACES
074600         MOVE MEDICATION-NAME TO
074700             MEDICATION-TEXT OF FHIR-MEDICATION-REQUEST-REC.
074800     STRING "Patient/" PATIENT-ID OF LEGACY-MEDICATION-REC
074900         DELIMITED BY SIZE
075000         INTO SUBJECT-REF OF FHIR-MEDICATION-REQUEST-REC.
075100     IF ENCOUNTER-ID OF LEGACY-MEDICATION-REC NOT = SPACES
075200         STRING "Encounter/"
075300             ENCOUNTER-ID OF LEGACY-MEDICATION-REC
075400             DELIMITED BY SIZE
075500             INTO ENCOUNTER-REF OF FHIR-MEDICATION-REQUEST-REC.
075600     MOVE PRESCRIPTION-DATE OF LEGACY-MEDICATION-REC TO
075700         AUTHORED-ON OF FHIR-MEDICATION-REQUEST-REC.
075800     PERFORM 530-BUILD-DOSAGE-TEXT THRU 530-EXIT.
075900     MOVE ROUTE TO ROUTE-TEXT.
076000     MOVE DOSE TO DOSE-TEXT.
076100     MOVE PRESCRIBER TO REQUESTER.
076200     IF REFILLS-ARE-PRESENT
076300         MOVE "Y" TO REFILLS-PRESENT OF
076400             FHIR-MEDICATION-REQUEST-REC
076500         MOVE REFILLS OF LEGACY-MEDICATION-REC TO
076600             REFILLS OF FHIR-MEDICATION-REQUEST-REC
076700     ELSE
076800         MOVE "N" TO REFILLS-PRESENT OF
076900             FHIR-MEDICATION-REQUEST-REC.
077000     IF DURATION-DAYS OF LEGACY-MEDICATION-REC NOT = ZERO
077100         MOVE DURATION-DAYS OF LEGACY-MEDICATION-REC TO
077200             DURATION-DAYS OF FHIR-MEDICATION-REQUEST-REC.
077300     WRITE MEDICATION-TARGET-OUT-REC FROM
077400         FHIR-MEDICATION-REQUEST-REC.
077500     ADD 1 TO MED-WRITE-CNT.
077600     PERFORM 930-READ-MEDICATION-IN THRU 930-EXIT.
077700 510-EXIT.
077800     EXIT.
077900
078000 520-MAP-MED-STATUS.
078100     EVALUATE TRUE
078200         WHEN MED-STAT-ACTIVE
078300             SET TGT-MED-ACTIVE TO TRUE
078400         WHEN MED-STAT-COMPLETED
078500             SET TGT-MED-COMPLETED TO TRUE
078600         WHEN MED-STAT-CANCELLED
078700             SET TGT-MED-STOPPED TO TRUE
078800         WHEN MED-STAT-ON-HOLD
078900             SET TGT-MED-ON-HOLD TO TRUE
079000         WHEN OTHER
079100             SET TGT-MED-ACTIVE TO TRUE
079200     END-EVALUATE.
079300 520-EXIT.
079400     EXIT.
079500
079600 530-BUILD-DOSAGE-TEXT.
079700*  DOSE, ROUTE AND FREQUENCY ARE JOINED WITH A SINGLE SPACE;
079800*  A BLANK PART IS SKIPPED RATHER THAN LEAVING A DOUBLE SPACE.
079900     MOVE SPACES TO DOSAGE-TEXT OF FHIR-MEDICATION-REQUEST-REC.
080000     MOVE 1 TO WS-DOSAGE-PTR.
080100     IF DOSE NOT = SPACES
080200         MOVE SPACES TO WS-DOSAGE-PART
080300         MOVE DOSE TO WS-DOSAGE-PART
080400         PERFORM 531-ADD-DOSAGE-PART THRU 531-EXIT.
080500     IF ROUTE NOT = SPACES
080600         MOVE SPACES TO WS-DOSAGE-PART
080700         MOVE ROUTE TO WS-DOSAGE-PART
080800         PERFORM 531-ADD-DOSAGE-PART THRU 531-EXIT.
080900     IF FREQUENCY NOT = SPACES
081000         MOVE SPACES TO WS-DOSAGE-PART
081100         MOVE FREQUENCY TO WS-DOSAGE-PART
081200         PERFORM 531-ADD-DOSAGE-PART THRU 531-EXIT.
081300 530-EXIT.
081400     EXIT.
081500
081600 531-ADD-DOSAGE-PART.
081700     IF WS-DOSAGE-PTR > 1
081800         STRING " " DELIMITED BY SIZE
081900             INTO DOSAGE-TEXT OF FHIR-MEDICATION-REQUEST-REC
082000             WITH POINTER WS-DOSAGE-PTR.
082100     CALL "EHRSTRL" USING WS-DOSAGE-PART, WS-STRL-LTH,
082200                           STRL-FORMAT-SW.
082300     IF WS-STRL-LTH > 0
082400         STRING WS-DOSAGE-PART (1:WS-STRL-LTH)
082500             DELIMITED BY SIZE
082600             INTO DOSAGE-TEXT OF FHIR-MEDICATION-REQUEST-REC
082700             WITH POINTER WS-DOSAGE-PTR.
082800 531-EXIT.
082900     EXIT.
083000
083100 800-OPEN-FILES.
083200     MOVE "800-OPEN-FILES" TO PARA-NAME.
083300     OPEN OUTPUT SYSOUT.
083400     OPEN INPUT PATIENT-EXTRACT-FILE, ENCOUNTER-EXTRACT-FILE,
083500                OBSERVATION-EXTRACT-FILE, MEDICATION-EXTRACT-FILE.
083600     OPEN OUTPUT PATIENT-TARGET-FILE, ENCOUNTER-TARGET-FILE,
083700                 OBSERVATION-TARGET-FILE, MEDICATION-TARGET-FILE.
083800 800-EXIT.
083900     EXIT.
084000
084100 850-CLOSE-FILES.
084200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
084300     CLOSE SYSOUT,
084400           PATIENT-EXTRACT-FILE, ENCOUNTER-EXTRACT-FILE,
084500           OBSERVATION-EXTRACT-FILE, MEDICATION-EXTRACT-FILE,
084600           PATIENT-TARGET-FILE, ENCOUNTER-TARGET-FILE,
084700           OBSERVATION-TARGET-FILE, MEDICATION-TARGET-FILE.
084800 850-EXIT.
084900     EXIT.
085000
085100 900-READ-PATIENT-IN.
085200     READ PATIENT-EXTRACT-FILE INTO LEGACY-PATIENT-REC
085300         AT END MOVE "N" TO MORE-PAT-SW
085400     END-READ.
085500 900-EXIT.
085600     EXIT.
085700
085800 910-READ-ENCOUNTER-IN.
085900     READ ENCOUNTER-EXTRACT-FILE INTO LEGACY-ENCOUNTER-REC
086000         AT END MOVE "N" TO MORE-ENC-SW
086100     END-READ.
086200 910-EXIT.
086300     EXIT.
086400
086500 920-READ-OBSERVATION-IN.
086600     READ OBSERVATION-EXTRACT-FILE INTO LEGACY-OBSERVATION-REC
086700         AT END MOVE "N" TO MORE-OBS-SW
086800     END-READ.
086900 920-EXIT.
087000     EXIT.
087100
087200 930-READ-MEDICATION-IN.
087300     READ MEDICATION-EXTRACT-FILE INTO LEGACY-MEDICATION-REC
087400         AT END MOVE "N" TO MORE-MED-SW
087500     END-READ.
087600 930-EXIT.
087700     EXIT.
087800
087900 950-DISPLAY-TOTALS.
088000     DISPLAY "** PATIENTS READ/WRITTEN    **" PAT-READ-CNT
088100             "/" PAT-WRITE-CNT.
088200     DISPLAY "** ENCOUNTERS READ/WRITTEN  **" ENC-READ-CNT
088300             "/" ENC-WRITE-CNT.
088400     DISPLAY "** OBSERVATIONS READ/WRITTEN**" OBS-READ-CNT
088500             "/" OBS-WRITE-CNT.
088600     DISPLAY "** MEDICATIONS READ/WRITTEN **" MED-READ-CNT
088700             "/" MED-WRITE-CNT.
088800 950-EXIT.
088900     EXIT.
089000
089100 999-CLEANUP.
089200     MOVE "999-CLEANUP" TO PARA-NAME.
089300     PERFORM 950-DISPLAY-TOTALS THRU 950-EXIT.
089400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089500     DISPLAY "******** NORMAL END OF JOB EHRXFRM ********".
089600 999-EXIT.
089700     EXIT.
089800
089900 1000-ABEND-RTN.
090000     WRITE SYSOUT-REC FROM ABEND-REC.
090100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
090200     DISPLAY "*** ABNORMAL END OF JOB - EHRXFRM ***"
090300             UPON CONSOLE.
090400     DIVIDE ZERO-VAL INTO ONE-VAL.
