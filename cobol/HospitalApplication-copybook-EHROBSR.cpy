000100******************************************************************
000200* EHROBSR  -  LEGACY EHR OBSERVATION (LAB PANEL) RECORD LAYOUT
000300*
000400*          ONE RECORD PER LAB PANEL, UP TO 7 EMBEDDED RESULT
000500*          COMPONENTS.  FANS OUT TO N TARGET OBSERVATIONS IN
000600*          THE TRANSFORMER (ONE PER COMPONENT).
000700******************************************************************
000800 01  LEGACY-OBSERVATION-REC.
000900     05  OBSERVATION-ID          PIC X(12).
001000     05  PATIENT-ID              PIC X(10).
001100     05  ENCOUNTER-ID            PIC X(10).
001200     05  TEST-IDENTIFICATION.
001300         10  TEST-NAME           PIC X(40).
001400         10  TEST-CODE           PIC X(10).
001500     05  TEST-IDENTIFICATION-TEXT REDEFINES TEST-IDENTIFICATION
001600                                 PIC X(50).
001700     05  OBSERVATION-DATE        PIC X(10).
001800     05  OBSERVATION-DATE-YMD REDEFINES OBSERVATION-DATE.
001900         10  OBS-DATE-YYYY       PIC X(04).
002000         10  FILLER              PIC X(01).
002100         10  OBS-DATE-MM         PIC X(02).
002200         10  FILLER              PIC X(01).
002300         10  OBS-DATE-DD         PIC X(02).
002400     05  OBS-STATUS              PIC X(16).
002500         88  OBS-STAT-FINAL          VALUE "final".
002600         88  OBS-STAT-PRELIM         VALUE "preliminary".
002700         88  OBS-STAT-CORRECTED      VALUE "corrected".
002800         88  OBS-STAT-CANCELLED      VALUE "cancelled".
002900     05  PERFORMER               PIC X(20).
003000     05  RESULT-COUNT            PIC 9(01).
003100     05  RESULT OCCURS 7 TIMES
003200                INDEXED BY RES-IDX.
003300         10  RES-COMPONENT       PIC X(25).
003400         10  RES-VALUE           PIC X(12).
003500         10  RES-UNIT            PIC X(12).
003600         10  RES-REF-RANGE       PIC X(15).
003700         10  RES-STATUS          PIC X(08).
003800             88  RES-STAT-NORMAL     VALUE "normal".
003900             88  RES-STAT-LOW        VALUE "low".
004000             88  RES-STAT-HIGH       VALUE "high".
004100             88  RES-STAT-ABNORMAL   VALUE "abnormal".
004200     05  RESULT-BLOCK-TEXT REDEFINES RESULT
004300                                 PIC X(504).
004400     05  FILLER                  PIC X(10).
