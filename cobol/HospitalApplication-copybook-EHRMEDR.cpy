000100******************************************************************
000200* EHRMEDR  -  LEGACY EHR MEDICATION ORDER RECORD LAYOUT
000300*
000400*          ONE RECORD PER PRESCRIBED MEDICATION ORDER.
000500******************************************************************
000600 01  LEGACY-MEDICATION-REC.
000700     05  MEDICATION-ID           PIC X(12).
000800     05  PATIENT-ID              PIC X(10).
000900     05  ENCOUNTER-ID            PIC X(10).
001000     05  MEDICATION-NAME         PIC X(30).
001100     05  DOSAGE-BLOCK.
001200         10  DOSE                PIC X(20).
001300         10  ROUTE               PIC X(15).
001400         10  FREQUENCY           PIC X(20).
001500     05  DOSAGE-BLOCK-TEXT REDEFINES DOSAGE-BLOCK
001600                                 PIC X(55).
001700     05  PRESCRIPTION-DATE       PIC X(10).
001800     05  PRESCRIPTION-DATE-YMD REDEFINES PRESCRIPTION-DATE.
001900         10  RX-DATE-YYYY        PIC X(04).
002000         10  FILLER              PIC X(01).
002100         10  RX-DATE-MM          PIC X(02).
002200         10  FILLER              PIC X(01).
002300         10  RX-DATE-DD          PIC X(02).
002400     05  DURATION-DAYS           PIC 9(03).
002500     05  REFILLS                 PIC 9(01).
002600     05  REFILLS-PRESENT         PIC X(01).
002700         88  REFILLS-ARE-PRESENT    VALUE "Y".
002800         88  REFILLS-NOT-PRESENT    VALUE "N".
002900     05  STATUS                  PIC X(10).
003000         88  MED-STAT-ACTIVE         VALUE "active".
003100         88  MED-STAT-COMPLETED      VALUE "completed".
003200         88  MED-STAT-CANCELLED      VALUE "cancelled".
003300         88  MED-STAT-ON-HOLD        VALUE "on-hold".
003400     05  PROVIDER-BLOCK.
003500         10  PRESCRIBER          PIC X(25).
003600         10  PHARMACY            PIC X(20).
003700     05  PROVIDER-BLOCK-TEXT REDEFINES PROVIDER-BLOCK
003800                                 PIC X(45).
003900     05  FILLER                  PIC X(05).
