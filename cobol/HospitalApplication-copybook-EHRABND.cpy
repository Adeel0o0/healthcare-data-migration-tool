000100******************************************************************
000200* EHRABND  -  BATCH TRACE / ABEND RECORD
000300*
000400*          CARRIED IN WORKING-STORAGE BY EVERY JOB STEP IN THIS
000500*          SUITE.  PARA-NAME IS REFRESHED AT THE TOP OF EVERY
000600*          PARAGRAPH SO THAT AN ABEND DUMP SHOWS WHERE THE JOB
000700*          WAS WHEN IT BLEW UP.  WRITTEN TO SYSOUT ON A FATAL
000800*          OUT-OF-BALANCE OR FILE-STATUS CONDITION.
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME               PIC X(30).
001200     05  ABEND-REASON            PIC X(60).
001300     05  FILLER                  PIC X(05).
001400     05  EXPECTED-VAL            PIC S9(9) COMP-3.
001500     05  ACTUAL-VAL              PIC S9(9) COMP-3.
001600     05  FILLER                  PIC X(25).
001700 77  ZERO-VAL                    PIC S9(1) COMP-3 VALUE ZERO.
001800 77  ONE-VAL                     PIC S9(1) COMP-3 VALUE +1.
