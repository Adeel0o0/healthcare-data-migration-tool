000100******************************************************************
000200* EHRFPAT  -  TARGET (FHIR-STYLE) PATIENT RESOURCE RECORD
000300*
000400*          WRITTEN BY THE TRANSFORMER, READ BY THE VALIDATOR.
000500******************************************************************
000600 01  FHIR-PATIENT-REC.
000700     05  RESOURCE-TYPE           PIC X(16).
000800     05  FHIR-ID                 PIC X(20).
000900     05  SOURCE-SYSTEM           PIC X(20).
001000     05  SOURCE-ID               PIC X(12).
001100     05  MRN                     PIC X(10).
001200     05  ACTIVE-FLAG             PIC X(01).
001300         88  TGT-PATIENT-ACTIVE      VALUE "Y".
001400         88  TGT-PATIENT-INACTIVE    VALUE "N".
001500     05  NAME-BLOCK.
001600         10  FAMILY-NAME         PIC X(20).
001700         10  GIVEN-NAME-1        PIC X(20).
001800         10  GIVEN-NAME-2        PIC X(20).
001900     05  NAME-BLOCK-TEXT REDEFINES NAME-BLOCK
002000                                 PIC X(60).
002100     05  GENDER                  PIC X(08).
002200         88  TGT-GENDER-MALE         VALUE "male".
002300         88  TGT-GENDER-FEMALE       VALUE "female".
002400         88  TGT-GENDER-OTHER        VALUE "other".
002500         88  TGT-GENDER-UNKNOWN      VALUE "unknown".
002600     05  BIRTH-DATE              PIC X(10).
002700     05  BIRTH-DATE-YMD REDEFINES BIRTH-DATE.
002800         10  BIRTH-DATE-YYYY     PIC X(04).
002900         10  FILLER              PIC X(01).
003000         10  BIRTH-DATE-MM       PIC X(02).
003100         10  FILLER              PIC X(01).
003200         10  BIRTH-DATE-DD       PIC X(02).
003300     05  DECEASED-FLAG           PIC X(01).
003400         88  TGT-PATIENT-DECEASED    VALUE "Y".
003500         88  TGT-PATIENT-NOT-DECSD   VALUE "N".
003600     05  ADDRESS-BLOCK.
003700         10  ADDR-LINE1          PIC X(30).
003800         10  ADDR-LINE2          PIC X(20).
003900         10  ADDR-CITY           PIC X(20).
004000         10  ADDR-STATE          PIC X(02).
004100         10  ADDR-POSTAL-CODE    PIC X(10).
004200         10  ADDR-COUNTRY        PIC X(10).
004300     05  ADDRESS-BLOCK-TEXT REDEFINES ADDRESS-BLOCK
004400                                 PIC X(92).
004500     05  PHONE                   PIC X(15).
004600     05  EMAIL                   PIC X(40).
004700     05  LANGUAGE-CODE           PIC X(02).
004800     05  LANGUAGE-TEXT           PIC X(20).
004900     05  FILLER                  PIC X(03).
