000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EHRPCT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/02/90.
000600 DATE-COMPILED. 03/02/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS SUBROUTINE IS CALLED BY EHRVALD WHEN IT WRITES
001200*          THE COUNTS BLOCK OF THE VALIDATION SUMMARY REPORT.
001300*          IT TAKES A PART-COUNT AND A WHOLE-COUNT AND RETURNS
001400*          THE PART AS A PERCENT OF THE WHOLE, ROUNDED TO ONE
001500*          DECIMAL PLACE.  A ZERO WHOLE-COUNT RETURNS A ZERO
001600*          PERCENT RATHER THAN BLOWING UP ON A DIVIDE BY ZERO -
001700*          THAT CONDITION IS NORMAL ON AN EMPTY RUN.
001800*
001900******************************************************************
002000*CHANGE LOG
002100*
002200*  DATE      BY   REQUEST    DESCRIPTION
002300*  --------  ---  ---------  -------------------------------------
002400*  030290    JS   ---------  ORIGINAL PROGRAM - REWORKED FROM THE
002500*                            OLD CLCLBCST COST-SHARE CALCULATOR
002600*                            TO COMPUTE REPORT PERCENTAGES FOR
002700*                            THE EHR MIGRATION SUITE.
002800*  071192    AK   HC-0199    ADDED ZERO-WHOLE-COUNT GUARD AFTER
002900*                            AN 0CB ABEND ON AN EMPTY TEST RUN.
003000*  013099    JS   HC-0400    Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                            PROGRAM, NO CHANGES REQUIRED.
003200*  062003    MM   HC-0480    RESULT-PCT WIDENED TO ALLOW A 100.0
003300*                            PERCENT RESULT WITHOUT TRUNCATING.
003400*
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  TEMP-PCT                PIC S9(5)V99 COMP-3.
005000     05  FILLER                  PIC X(10).
005100
005200 LINKAGE SECTION.
005300 01  PCT-CALC-REC.
005400     05  PCT-CALC-TYPE-SW        PIC X(01).
005500         88  ERROR-PCT-CALC          VALUE "E".
005600         88  WARNING-PCT-CALC         VALUE "W".
005700     05  COUNTS-BLOCK.
005800         10  PART-COUNT          PIC 9(7) COMP-3.
005900         10  WHOLE-COUNT         PIC 9(7) COMP-3.
006000     05  COUNTS-BLOCK-TEXT REDEFINES COUNTS-BLOCK
006100                                 PIC X(08).
006200     05  RESULT-PCT              PIC 9(3)V9(1) COMP-3.
006300     05  RESULT-PCT-DISPLAY REDEFINES RESULT-PCT
006400                                 PIC X(03).
006500 01  RETURN-CD                    PIC 9(4) COMP.
006600 01  RETURN-CD-BYTES REDEFINES RETURN-CD.
006700     05  RTN-CD-HI-BYTE           PIC X(01).
006800     05  RTN-CD-LO-BYTE           PIC X(01).
006900
007000 PROCEDURE DIVISION USING PCT-CALC-REC, RETURN-CD.
007100 000-MAINLINE.
007200     IF WHOLE-COUNT = ZERO
007300         MOVE ZERO TO RESULT-PCT
007400         MOVE ZERO TO RETURN-CD
007500         MOVE "Z" TO RTN-CD-HI-BYTE
007600         GOBACK.
007700     IF ERROR-PCT-CALC
007800         PERFORM 100-CALC-ERROR-PCT THRU 100-EXIT
007900     ELSE IF WARNING-PCT-CALC
008000         PERFORM 200-CALC-WARNING-PCT THRU 200-EXIT.
008100     MOVE ZERO TO RETURN-CD.
008200     GOBACK.
008300
008400 100-CALC-ERROR-PCT.
008500*  SAME ARITHMETIC AS 200- BELOW - KEPT AS TWO PARAGRAPHS SO
008600*  A FUTURE CHANGE THAT TREATS ERRORS DIFFERENTLY FROM
008700*  WARNINGS (WEIGHTED SEVERITY, FOR EXAMPLE) HAS SOMEWHERE
008800*  TO GO WITHOUT DISTURBING THE WARNING CALCULATION.
008900     COMPUTE TEMP-PCT ROUNDED =
009000         (PART-COUNT / WHOLE-COUNT) * 100.
009100     MOVE TEMP-PCT TO RESULT-PCT.
009200 100-EXIT.
009300     EXIT.
009400
009500 200-CALC-WARNING-PCT.
009600     COMPUTE TEMP-PCT ROUNDED =
009700         (PART-COUNT / WHOLE-COUNT) * 100.
009800     MOVE TEMP-PCT TO RESULT-PCT.
009900 200-EXIT.
010000     EXIT.
