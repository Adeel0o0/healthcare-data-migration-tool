000100******************************************************************
000200* EHRENCR  -  LEGACY EHR ENCOUNTER EXTRACT/INPUT RECORD LAYOUT
000300*
000400*          ONE RECORD PER VISIT, UP TO 3 EMBEDDED DIAGNOSES.
000500*          SAME LAYOUT SERVES AS EXTRACTOR INPUT AND AS THE
000600*          ENCOUNTER EXTRACT PASSED TO THE TRANSFORMER.
000700******************************************************************
000800 01  LEGACY-ENCOUNTER-REC.
000900     05  ENCOUNTER-ID            PIC X(10).
001000     05  PATIENT-ID              PIC X(10).
001100     05  ENC-TYPE                PIC X(20).
001200     05  ENC-STATUS              PIC X(16).
001300         88  ENC-STAT-COMPLETED        VALUE "completed".
001400         88  ENC-STAT-IN-PROGRESS      VALUE "in-progress".
001500         88  ENC-STAT-CANCELLED        VALUE "cancelled".
001600         88  ENC-STAT-ENTERED-IN-ERROR VALUE "entered-in-error".
001700     05  PROVIDER-ID             PIC X(10).
001800     05  PROVIDER-NAME           PIC X(25).
001900     05  PROVIDER-SPECIALTY      PIC X(25).
002000     05  ENCOUNTER-DATE          PIC X(10).
002100     05  ENCOUNTER-DATE-YMD REDEFINES ENCOUNTER-DATE.
002200         10  ENC-DATE-YYYY       PIC X(04).
002300         10  FILLER              PIC X(01).
002400         10  ENC-DATE-MM         PIC X(02).
002500         10  FILLER              PIC X(01).
002600         10  ENC-DATE-DD         PIC X(02).
002700     05  DISCHARGE-DATE          PIC X(10).
002800     05  DISCHARGE-DATE-YMD REDEFINES DISCHARGE-DATE.
002900         10  DISCH-DATE-YYYY     PIC X(04).
003000         10  FILLER              PIC X(01).
003100         10  DISCH-DATE-MM       PIC X(02).
003200         10  FILLER              PIC X(01).
003300         10  DISCH-DATE-DD       PIC X(02).
003400     05  CHIEF-COMPLAINT         PIC X(30).
003500     05  LOCATION                PIC X(15).
003600     05  DIAGNOSIS-COUNT         PIC 9(01).
003700     05  DIAGNOSIS OCCURS 3 TIMES
003800                   INDEXED BY DX-IDX.
003900         10  DX-NAME             PIC X(40).
004000         10  DX-CODE             PIC X(10).
004100         10  DX-TYPE             PIC X(06).
004200             88  DX-TYPE-ICD9        VALUE "ICD-9".
004300             88  DX-TYPE-ICD10       VALUE "ICD-10".
004400     05  DIAGNOSIS-BLOCK-TEXT REDEFINES DIAGNOSIS
004500                                 PIC X(168).
004600     05  FILLER                  PIC X(10).
